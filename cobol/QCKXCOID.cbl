000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKXCOID.
000500  AUTHOR.         MOHAN D SWAMINATHAN.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   28 JUL 1994.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO GENERATE THE NEXT
001400 *               COMPANY-ID FOR A NEW COMPANY-MASTER RECORD. THE
001500 *               ABBREVIATION IS THE FIRST CHARACTER AND THE
001600 *               THIRD CHARACTER OF THE COMPANY NAME (NOT THE
001700 *               FIRST TWO) WHEN THE NAME IS AT LEAST 3 CHARACTERS
001800 *               LONG - R3.  THE SEQUENCE NUMBER APPENDED IS ONE
001900 *               MORE THAN THE COUNT OF EXISTING COMPANY-MASTER
002000 *               NAMES THAT ALREADY START WITH THAT ABBREVIATION.
002100 *
002200 *----------------------------------------------------------------*
002300 * HISTORY OF MODIFICATION:
002400 *----------------------------------------------------------------*
002500 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002600 *----------------------------------------------------------------*
002700 *|MDSWL   |28/07/1994| Q3GT02   | INITIAL VERSION - ABBREVIATION |
002800 *|        |          |          | OF FIRST+SECOND CHARACTER.     |
002900 *|PJT     |14/02/1996| Q3GT02A  | CORRECTED TO FIRST+THIRD PER   |
003000 *|        |          |          | CALLING PROGRAM SPEC - DO NOT  |
003100 *|        |          |          | "FIX" THIS AGAIN, IT IS RIGHT. |
003200 *|BRNHL   |18/12/2019| Q4GT06   | SHORT-NAME (1-2 CHAR) CASES    |
003300 *|        |          |          | ADDED - WERE ABENDING ON SUBSCR|
003400 *|NGU     |11/05/2021| Q4GT13   | TABLE LOAD REPLACES RANDOM-KEY |
003500 *|        |          |          | REREAD OF QCKCOMP PER CALL.    |
003600 *----------------------------------------------------------------*
003700  EJECT
003800 **********************
003900  ENVIRONMENT DIVISION.
004000 **********************
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER.  IBM-AS400.
004300  OBJECT-COMPUTER.  IBM-AS400.
004400  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT QCKCOMP ASSIGN TO DATABASE-QCKCOMP
005200             ORGANIZATION      IS INDEXED
005300             ACCESS MODE       IS SEQUENTIAL
005400             RECORD KEY        IS QCKCOMP-COMPANYID
005500             FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700 ***************
005800  DATA DIVISION.
005900 ***************
006000  FILE SECTION.
006100 **************
006200  FD  QCKCOMP
006300      LABEL RECORDS ARE OMITTED
006400      DATA RECORD IS QCKCOMP-RECORD.
006500      COPY QCKCOMP.
006600
006700  WORKING-STORAGE SECTION.
006800 *************************
006900  01  FILLER                          PIC X(24)        VALUE
007000      "** PROGRAM QCKXCOID **".
007100
007200  77  WK-N-NAME-LEN                   PIC 9(02) COMP   VALUE ZERO.
007300  77  WK-N-ABBR-LEN                    PIC 9(02) COMP   VALUE ZERO.
007400  77  WK-N-MATCH-COUNT                PIC 9(04) COMP   VALUE ZERO.
007500  77  WK-N-SEQ-NO                     PIC 9(04) COMP   VALUE ZERO.
007600
007700 * SCRATCH - MANUAL UPPERCASE AND MANUAL TRAILING-BLANK TRIM, NO
007800 * INTRINSIC FUNCTIONS USED (SHOP STANDARD).
007900  01  WK-C-NAME-WORK                  PIC X(60)        VALUE SPACES.
008000  01  WK-C-NAME-UPPER-REDF REDEFINES WK-C-NAME-WORK.
008100      05  WK-C-NAME-UP-CHAR OCCURS 60 TIMES PIC X(01).
008200
008300  01  WK-C-ABBREVIATION               PIC X(02)        VALUE SPACES.
008400  01  WK-C-SEQ-DISPLAY                PIC 9(02)        VALUE ZERO.
008500
008600 * ------------------ PROGRAM WORKING STORAGE -------------------*
008700  01    WK-C-COMMON.
008800  COPY QCKCMWS.
008900
009000 *****************
009100  LINKAGE SECTION.
009200 *****************
009300  COPY QCKLCOID.
009400  EJECT
009500 ********************************************
009600  PROCEDURE DIVISION USING WK-C-XCOID-RECORD.
009700 ********************************************
009800  MAIN-MODULE.
009900      PERFORM A000-PROCESS-CALLED-ROUTINE
010000         THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100      PERFORM B000-MAIN-PROCESSING
010200         THRU B999-MAIN-PROCESSING-EX.
010300      PERFORM Z000-END-PROGRAM-ROUTINE
010400         THRU Z999-END-PROGRAM-ROUTINE-EX.
010500      EXIT PROGRAM.
010600
010700 *----------------------------------------------------------------*
010800  A000-PROCESS-CALLED-ROUTINE.
010900 *----------------------------------------------------------------*
011000      OPEN INPUT QCKCOMP.
011100      IF  NOT WK-C-SUCCESSFUL
011200          IF  WK-C-FILE-STATUS = "05" OR "35"
011300              MOVE    ZERO               TO    QCKCOMP-TB-COUNT
011400              GO TO A099-PROCESS-CALLED-ROUTINE-EX
011500          ELSE
011600              DISPLAY "QCKXCOID - OPEN FILE ERROR - QCKCOMP"
011700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800              GO TO Y900-ABNORMAL-TERMINATION.
011900
012000      MOVE    ZERO               TO    QCKCOMP-TB-COUNT.
012100
012200  A010-LOAD-TABLE.
012300      READ QCKCOMP NEXT RECORD AT END
012400          GO TO A090-CLOSE-MASTER.
012500
012600      IF  NOT WK-C-SUCCESSFUL
012700          DISPLAY "QCKXCOID - READ FILE ERROR - QCKCOMP"
012800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900          GO TO Y900-ABNORMAL-TERMINATION.
013000
013100      ADD     1                  TO    QCKCOMP-TB-COUNT.
013200      MOVE    QCKCOMP-COMPANYID TO
013300          QCKCOMP-TB-ID (QCKCOMP-TB-COUNT).
013400      MOVE    QCKCOMP-COMPANYNAME TO
013500          QCKCOMP-TB-NAME (QCKCOMP-TB-COUNT).
013600      GO TO A010-LOAD-TABLE.
013700
013800  A090-CLOSE-MASTER.
013900      CLOSE QCKCOMP.
014000
014100  A099-PROCESS-CALLED-ROUTINE-EX.
014200      EXIT.
014300
014400 *----------------------------------------------------------------*
014500  B000-MAIN-PROCESSING.
014600 *----------------------------------------------------------------*
014700      MOVE    SPACES             TO    WK-C-XCOID-ERROR-CD
014800                                        WK-C-XCOID-COMPANYID.
014900
015000      PERFORM C100-BUILD-ABBREVIATION
015100         THRU C199-BUILD-ABBREVIATION-EX.
015200      PERFORM C200-COUNT-STARTING-WITH
015300         THRU C299-COUNT-STARTING-WITH-EX.
015400
015500      COMPUTE WK-N-SEQ-NO       =     WK-N-MATCH-COUNT + 1.
015600      MOVE    WK-N-SEQ-NO        TO    WK-C-SEQ-DISPLAY.
015700
015800      STRING  WK-C-ABBREVIATION(1:WK-N-ABBR-LEN) DELIMITED BY SIZE
015900              WK-C-SEQ-DISPLAY   DELIMITED BY SIZE
016000         INTO WK-C-XCOID-COMPANYID.
016100
016200  B999-MAIN-PROCESSING-EX.
016300      EXIT.
016400
016500 *----------------------------------------------------------------*
016600  C100-BUILD-ABBREVIATION.
016700 *----------------------------------------------------------------*
016800      MOVE    WK-C-XCOID-COMPANYNAME TO WK-C-NAME-WORK.
016900      MOVE    SPACES             TO    WK-C-ABBREVIATION.
017000
017100 *     MANUAL TRAILING-BLANK TRIM - WALK BACK FROM THE END OF THE
017200 *     60-BYTE FIELD UNTIL A NON-BLANK CHARACTER IS FOUND.
017300      MOVE    60                 TO    WK-N-NAME-LEN.
017400  C110-TRIM-BACK.
017500      IF      WK-N-NAME-LEN      =     ZERO
017600          GO TO C190-TRIM-DONE.
017700      IF      WK-C-NAME-UP-CHAR (WK-N-NAME-LEN) NOT =  SPACE
017800          GO TO C190-TRIM-DONE.
017900      SUBTRACT 1                 FROM  WK-N-NAME-LEN.
018000      GO TO C110-TRIM-BACK.
018100
018200  C190-TRIM-DONE.
018300 *     MANUAL UPPERCASE OF THE FIRST THREE POSITIONS ONLY - THAT
018400 *     IS ALL THE ABBREVIATION LOGIC CAN EVER NEED.
018500      INSPECT WK-C-NAME-WORK(1:3)
018600              CONVERTING "abcdefghijklmnopqrstuvwxyz"
018700                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800
018900      EVALUATE TRUE
019000          WHEN WK-N-NAME-LEN  >=  3
019100              MOVE    WK-C-NAME-UP-CHAR (1) TO WK-C-ABBREVIATION(1:1)
019200              MOVE    WK-C-NAME-UP-CHAR (3) TO WK-C-ABBREVIATION(2:1)
019300              MOVE    2                  TO    WK-N-ABBR-LEN
019400          WHEN WK-N-NAME-LEN  =   2
019500              MOVE    WK-C-NAME-UP-CHAR (1) TO WK-C-ABBREVIATION(1:1)
019600              MOVE    WK-C-NAME-UP-CHAR (2) TO WK-C-ABBREVIATION(2:1)
019700              MOVE    2                  TO    WK-N-ABBR-LEN
019800          WHEN OTHER
019900              MOVE    WK-C-NAME-UP-CHAR (1) TO WK-C-ABBREVIATION(1:1)
020000              MOVE    1                  TO    WK-N-ABBR-LEN
020100      END-EVALUATE.
020200
020300  C199-BUILD-ABBREVIATION-EX.
020400      EXIT.
020500
020600 *----------------------------------------------------------------*
020700  C200-COUNT-STARTING-WITH.
020800 *----------------------------------------------------------------*
020900 *     LINEAR SCAN - QCKCOMP-TABLE IS KEYED FOR EXACT-NAME SEARCH
021000 *     ALL, NOT A PREFIX SEARCH, SO THE STARTS-WITH COUNT HAS TO
021100 *     WALK THE TABLE BY HAND.
021200      MOVE    ZERO               TO    WK-N-MATCH-COUNT.
021300      IF      QCKCOMP-TB-COUNT   =     ZERO
021400          GO TO C299-COUNT-STARTING-WITH-EX.
021500
021600      SET     QCKCOMP-TB-IX      TO    1.
021700  C210-SCAN-COMPANY-TABLE.
021800      IF      QCKCOMP-TB-IX      >     QCKCOMP-TB-COUNT
021900          GO TO C299-COUNT-STARTING-WITH-EX.
022000
022100      IF      QCKCOMP-TB-NAME (QCKCOMP-TB-IX) (1:WK-N-ABBR-LEN) =
022200                      WK-C-ABBREVIATION (1:WK-N-ABBR-LEN)
022300          ADD     1                  TO    WK-N-MATCH-COUNT.
022400
022500      SET     QCKCOMP-TB-IX      UP BY 1.
022600      GO TO C210-SCAN-COMPANY-TABLE.
022700
022800  C299-COUNT-STARTING-WITH-EX.
022900      EXIT.
023000 *----------------------------------------------------------------*
023100 *                   PROGRAM SUBROUTINE                          *
023200 *----------------------------------------------------------------*
023300  Y900-ABNORMAL-TERMINATION.
023400      PERFORM Z000-END-PROGRAM-ROUTINE.
023500      EXIT PROGRAM.
023600
023700  Z000-END-PROGRAM-ROUTINE.
023800      EXIT.
023900
024000  Z999-END-PROGRAM-ROUTINE-EX.
024100      EXIT.
024200
024300 ******************************************************************
024400 ************** END OF PROGRAM SOURCE -  QCKXCOID ****************
024500 ******************************************************************
