000100*****************************************************************
000200* QCKGATE.cpy  -  GATE ENTRY TRANSACTION (WEIGHBRIDGE TICKET)
000300*****************************************************************
000400* I-O FORMAT: QCKGATER  FROM FILE QCKGATE OF LIBRARY WBRGLIB
000500*
000600* HISTORY OF AMENDMENT:
000700*-----------------------------------------------------------------
000800* Q1GT03 09/05/1998 RSKMN  - Y2K REVIEW - TRANSACTION-DATE AND
000900*                            VEHICLE-IN/OUT DATE PORTIONS EXPANDED
001000*                            FROM 9(06) TO 9(08) TO CARRY CENTURY
001100*-----------------------------------------------------------------
001200* Q3GT02 04/08/2011 MDSWL  - WEIGHBRIDGE GATE/QUALITY PROJECT
001300*                          - INITIAL VERSION, SPLIT OUT OF THE
001400*                            OLD YARD-TRAFFIC TICKET FILE
001500*-----------------------------------------------------------------
001600* Q4GT05 22/01/2020 BRNHL  - ADD MATERIAL-TYPE FOR SUB-TYPE TEXT
001700*                            USED BY QUALITY RANGE LOOKUP
001800*-----------------------------------------------------------------
001900* Q4GT20 09/08/2026 BRNHL  - REDF1 CARRIED A SPURIOUS TRAILING
002000*                            FILLER, OVERFLOWING THE 192-BYTE BASE
002100*                            RECORD BY 8 BYTES.  TIME-REDF AND
002200*                            SITE-REDF WERE BOTH MISALIGNED AGAINST
002300*                            THE REAL FIELD OFFSETS IN REDF1 - ALL
002400*                            THREE CORRECTED AND RE-PROVED TO SUM
002500*                            TO EXACTLY 192 BYTES.
002600*-----------------------------------------------------------------
002700 01  QCKGATE-RECORD               PIC X(0192).
002800     05  QCKGATE-REDF1 REDEFINES QCKGATE-RECORD.
002900     10  QCKGATE-TICKET-NO        PIC 9(09).
003000*        TICKET NUMBER - PRIMARY KEY
003100     10  QCKGATE-TRANTYPE         PIC X(08).
003200*        "INBOUND " OR "OUTBOUND"
003300         88  QCKGATE-INBOUND               VALUE "INBOUND ".
003400         88  QCKGATE-OUTBOUND              VALUE "OUTBOUND".
003500     10  QCKGATE-TRANDATE         PIC 9(08).
003600*        TRANSACTION DATE - CCYYMMDD
003700     10  QCKGATE-SITEID           PIC X(10).
003800*        SITE IDENTIFIER
003900     10  QCKGATE-COMPANYID        PIC X(04).
004000*        OWNING COMPANY CODE
004100     10  QCKGATE-SUPPLRID         PIC 9(09).
004200*        SUPPLIER MASTER KEY - INBOUND ONLY
004300     10  QCKGATE-CUSTMRID         PIC 9(09).
004400*        CUSTOMER MASTER KEY - OUTBOUND ONLY
004500     10  QCKGATE-MATRLID          PIC 9(09).
004600*        MATERIAL MASTER KEY (INBOUND) OR PRODUCT MASTER KEY
004700*        (OUTBOUND) - SAME COLUMN REUSED PER R14
004800     10  QCKGATE-MATRLTYP         PIC X(20).
004900*        FREE TEXT MATERIAL/PRODUCT SUB-TYPE
005000     10  QCKGATE-TRNSPTID         PIC 9(09).
005100*        TRANSPORTER MASTER KEY
005200     10  QCKGATE-VEHICLID         PIC 9(09).
005300*        VEHICLE MASTER KEY
005400     10  QCKGATE-TPNO             PIC X(20).
005500*        TRANSPORT PERMIT NUMBER
005600     10  QCKGATE-PONO             PIC X(20).
005700*        PURCHASE ORDER NUMBER
005800     10  QCKGATE-CHALLANNO        PIC X(20).
005900*        DELIVERY CHALLAN NUMBER
006000     10  QCKGATE-VEHICLIN.
006100         15  QCKGATE-VEHIN-DATE   PIC 9(08).
006200         15  QCKGATE-VEHIN-TIME   PIC 9(06).
006300     10  QCKGATE-VEHICLOUT.
006400         15  QCKGATE-VEHOUT-DATE  PIC 9(08).
006500         15  QCKGATE-VEHOUT-TIME  PIC 9(06).
006600*        VEHICLE OUT - ZERO WHEN TRUCK HAS NOT LEFT THE YARD YET
006700
006800* ALTERNATE VIEW - VEHICLE-IN/OUT AS ONE CONTIGUOUS 14-DIGIT
006900* CCYYMMDDHHMMSS PAIR, USED BY QCKVLST TO CATCH A VEHICLE-OUT
007000* STAMPED EARLIER THAN ITS OWN VEHICLE-IN (BAD WEIGHBRIDGE CLOCK
007100* OR MIS-KEYED TIME) - SEE A041-LOAD-GATE-TABLE.
007200     05  QCKGATE-TIME-REDF REDEFINES QCKGATE-RECORD.
007300     10  FILLER                   PIC X(164).
007400     10  QCKGATE-INOUT-PAIR.
007500         15  QCKGATE-IN-STAMP     PIC 9(14).
007600         15  QCKGATE-OUT-STAMP    PIC 9(14).
007700
007800* ALTERNATE VIEW - COMPOSITE SEARCH KEY (SITE + COMPANY + DIRECTION),
007900* USED WHEN QCKVLST LOADS THE CURRENT SITE/COMPANY'S GATE ENTRIES
008000     05  QCKGATE-SITE-REDF REDEFINES QCKGATE-RECORD.
008100     10  FILLER                   PIC X(25).
008200     10  QCKGATE-SITE-KEY.
008300         15  QCKGATE-SK-SITEID    PIC X(10).
008400         15  QCKGATE-SK-COMPANY   PIC X(04).
008500     10  FILLER                   PIC X(153).
