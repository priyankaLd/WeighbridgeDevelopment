000100* QCKMATL.cpy  -  MATERIAL MASTER (REFERENCE - READ ONLY IN BATCH)
000200*****************************************************************
000300* I-O FORMAT: QCKMATLR  FROM FILE QCKMATL  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT11 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKMATL-RECORD                PIC X(0100).
000800     05  QCKMATL-REDF1 REDEFINES QCKMATL-RECORD.
000900     10  QCKMATL-MATRLID            PIC 9(09).
001000     10  QCKMATL-MATRLNAME          PIC X(60).
001100     10  QCKMATL-UOM                PIC X(10).
001200     10  FILLER                     PIC X(21).
001300
001400 01  QCKMATL-TABLE.
001500     05  QCKMATL-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
001600     05  QCKMATL-TB-ROW OCCURS 1 TO 9999 TIMES
001700            DEPENDING ON QCKMATL-TB-COUNT
001800            INDEXED BY QCKMATL-TB-IX.
001900         10  QCKMATL-TB-ID          PIC 9(09).
002000         10  QCKMATL-TB-NAME        PIC X(60).
