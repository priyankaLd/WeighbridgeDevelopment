000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* Q1GT01 14/03/1998 RSKMN  - Y2K REVIEW - WK-C-RUN-DATE EXPANDED
000500*                            FROM 6 TO 8 TO CARRY CENTURY
000600*****************************************************************
000700* Q1GT02 21/09/1999 RSKMN  - Y2K REVIEW - LOG-TIMESTAMP CENTURY
000800*                            DIGITS CONFIRMED PRESENT THROUGHOUT
000900*****************************************************************
001000* Q2GT11 02/06/2004 HTNPW  - ADD WK-C-DUPLICATE-KEY CONDITION,
001100*                            NEEDED BY QCKVSCH DUP-TICKET CHECK
001200*****************************************************************
001300* Q3GT07 17/11/2011 MDSWL  - RENAME FROM ASCMWS TO QCKCMWS WHEN
001400*                            TRANSFER-SYSTEM COMMON COPY WAS
001500*                            SPLIT OFF FOR THE WEIGHBRIDGE SUITE
001600*****************************************************************
001700* Q4GT02 05/02/2020 BRNHL  - ADD WK-C-SESSION-OK FOR R2/R4
001800*                            SESSION-REQUIRED CHECKS
001900*****************************************************************
002000 01  WK-C-COMMON-AREA.
002100     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
002200         88  WK-C-SUCCESSFUL               VALUE "00".
002300         88  WK-C-DUPLICATE-KEY            VALUE "22".
002400         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002500         88  WK-C-END-OF-FILE              VALUE "10".
002600     05  WK-C-RUN-DATE           PIC 9(08) VALUE ZERO.
002700     05  WK-C-RUN-TIME           PIC 9(06) VALUE ZERO.
002800     05  WK-C-USER-ID            PIC X(20) VALUE SPACES.
002900     05  WK-C-SITE-ID            PIC X(10) VALUE SPACES.
003000     05  WK-C-COMPANY-ID         PIC X(04) VALUE SPACES.
003100     05  WK-C-SESSION-OK         PIC X(01) VALUE "N".
003200         88  WK-C-SESSION-VALID            VALUE "Y".
003300     05  WK-N-RETURN-CODE        PIC S9(04) COMP VALUE ZERO.
