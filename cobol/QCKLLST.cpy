000100* QCKLLST.cpy  -  LINKAGE BLOCK FOR QCKXLST (GET-ALL-COMPANY /
000200*                  GET-ALL-COMPANY-NAME-ONLY - READ SIDE)
000300*****************************************************************
000400 01  WK-C-XLST-RECORD.
000500     05  WK-C-XLST-INPUT.
000600         10  WK-C-XLST-OPTION        PIC X(01).
000700*            "F" = FULL COMPANY RECORD LIST
000800*            "N" = COMPANY-NAME-ONLY LIST
000900     05  WK-C-XLST-OUTPUT.
001000         10  WK-C-XLST-ROW-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
001100         10  WK-C-XLST-ROW OCCURS 1 TO 2000 TIMES
001200                DEPENDING ON WK-C-XLST-ROW-COUNT
001300                INDEXED BY WK-C-XLST-IX.
001400             15  WK-C-XLST-COMPANYID     PIC X(04).
001500             15  WK-C-XLST-COMPANYNAME   PIC X(60).
001600             15  WK-C-XLST-ADDR-LINE1    PIC X(100).
001700             15  WK-C-XLST-ADDR-LINE2    PIC X(60).
001800             15  WK-C-XLST-CREATEDATE    PIC 9(08).
001900     05  WK-C-XLST-ERROR-CD          PIC X(07) VALUE SPACES.
