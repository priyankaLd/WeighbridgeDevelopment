000100* QCKLSUP.cpy  -  LINKAGE BLOCK FOR QCKVSUP (SUPPLIER/CUSTOMER
000200*                  MASTER LOOKUP - DIRECTION DEPENDENT, R14)
000300*****************************************************************
000400 01  WK-C-VSUP-RECORD.
000500     05  WK-C-VSUP-INPUT.
000600         10  WK-C-VSUP-DIRECTION     PIC X(08).
000700*            "INBOUND " OR "OUTBOUND"
000800         10  WK-C-VSUP-SUPPLRID      PIC 9(09).
000900         10  WK-C-VSUP-CUSTMRID      PIC 9(09).
001000     05  WK-C-VSUP-OUTPUT.
001100         10  WK-C-VSUP-PARTYNAME     PIC X(60).
001200         10  WK-C-VSUP-ADDR-LINE1    PIC X(100).
001300         10  WK-C-VSUP-ADDR-LINE2    PIC X(60).
001400     05  WK-C-VSUP-ERROR-CD          PIC X(07) VALUE SPACES.
001500     05  WK-C-VSUP-FS                PIC X(02) VALUE SPACES.
