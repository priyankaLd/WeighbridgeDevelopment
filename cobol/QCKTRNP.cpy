000100* QCKTRNP.cpy  -  TRANSPORTER MASTER (REFERENCE - READ ONLY)
000200*****************************************************************
000300* I-O FORMAT: QCKTRNPR  FROM FILE QCKTRNP  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT13 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKTRNP-RECORD                PIC X(0080).
000800     05  QCKTRNP-REDF1 REDEFINES QCKTRNP-RECORD.
000900     10  QCKTRNP-TRNSPTID           PIC 9(09).
001000     10  QCKTRNP-TRNSPTNAME         PIC X(60).
001100     10  FILLER                     PIC X(11).
001200
001300 01  QCKTRNP-TABLE.
001400     05  QCKTRNP-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
001500     05  QCKTRNP-TB-ROW OCCURS 1 TO 9999 TIMES
001600            DEPENDING ON QCKTRNP-TB-COUNT
001700            INDEXED BY QCKTRNP-TB-IX.
001800         10  QCKTRNP-TB-ID          PIC 9(09).
001900         10  QCKTRNP-TB-NAME        PIC X(60).
