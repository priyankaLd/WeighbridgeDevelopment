000100* QCKSUPP.cpy  -  SUPPLIER MASTER (REFERENCE - READ ONLY IN BATCH)
000200*****************************************************************
000300* I-O FORMAT: QCKSUPPR  FROM FILE QCKSUPP  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT09 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKSUPP-RECORD                PIC X(0260).
000800     05  QCKSUPP-REDF1 REDEFINES QCKSUPP-RECORD.
000900     10  QCKSUPP-SUPPLRID           PIC 9(09).
001000     10  QCKSUPP-SUPPLRNAME         PIC X(60).
001100     10  QCKSUPP-ADDR-LINE1         PIC X(100).
001200     10  QCKSUPP-ADDR-LINE2         PIC X(60).
001300     10  QCKSUPP-ACTIVEIND          PIC X(01).
001400         88  QCKSUPP-IS-ACTIVE                VALUE "Y".
001500     10  FILLER                     PIC X(30).
001600
001700* ALTERNATE VIEW - BOTH ADDRESS LINES AS ONE CONTIGUOUS FIELD, USED
001800* WHEN QCKVQCT BUILDS THE SUPPLIER-ADDRESS ARGUMENT FOR THE QUALITY
001900* RANGE MASTER LOOKUP (ONE MOVE INSTEAD OF TWO) - SEE QCKVQCT D100
002000     05  QCKSUPP-JOIN-REDF REDEFINES QCKSUPP-RECORD.
002100     10  FILLER                     PIC X(69).
002200     10  QCKSUPP-ADDR-JOINED        PIC X(162).
002300     10  FILLER                     PIC X(29).
002400
002500 01  QCKSUPP-TABLE.
002600     05  QCKSUPP-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
002700     05  QCKSUPP-TB-ROW OCCURS 1 TO 9999 TIMES
002800            DEPENDING ON QCKSUPP-TB-COUNT
002900            INDEXED BY QCKSUPP-TB-IX.
003000         10  QCKSUPP-TB-ID          PIC 9(09).
003100         10  QCKSUPP-TB-NAME        PIC X(60).
003200         10  QCKSUPP-TB-ADDR1       PIC X(100).
003300         10  QCKSUPP-TB-ADDR2       PIC X(60).
