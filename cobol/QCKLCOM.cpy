000100* QCKLCOM.cpy  -  LINKAGE BLOCK FOR QCKVCOM (CREATE COMPANY -
000200*                  R1 UNIQUENESS, R2 SESSION, R3 COMPANY-ID)
000300*****************************************************************
000400 01  WK-C-VCOM-RECORD.
000500     05  WK-C-VCOM-INPUT.
000600         10  WK-C-VCOM-SESSION-OK    PIC X(01).
000700         10  WK-C-VCOM-COMPANYNAME   PIC X(60).
000800         10  WK-C-VCOM-ADDR-LINE1    PIC X(100).
000900         10  WK-C-VCOM-ADDR-LINE2    PIC X(60).
001000     05  WK-C-VCOM-OUTPUT.
001100         10  WK-C-VCOM-COMPANYID     PIC X(04).
001200         10  WK-C-VCOM-CREATEDATE    PIC 9(08).
001300     05  WK-C-VCOM-ERROR-CD          PIC X(07) VALUE SPACES.
001400         88  WK-C-VCOM-DUPLICATE-NAME
001500                    VALUE "DUPNAM".
001600         88  WK-C-VCOM-NO-SESSION
001700                    VALUE "NOSESS".
