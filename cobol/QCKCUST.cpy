000100* QCKCUST.cpy  -  CUSTOMER MASTER (REFERENCE - READ ONLY IN BATCH)
000200*****************************************************************
000300* I-O FORMAT: QCKCUSTR  FROM FILE QCKCUST  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT10 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKCUST-RECORD                PIC X(0260).
000800     05  QCKCUST-REDF1 REDEFINES QCKCUST-RECORD.
000900     10  QCKCUST-CUSTMRID           PIC 9(09).
001000     10  QCKCUST-CUSTMRNAME         PIC X(60).
001100     10  QCKCUST-ADDR-LINE1         PIC X(100).
001200     10  QCKCUST-ADDR-LINE2         PIC X(60).
001300     10  QCKCUST-ACTIVEIND          PIC X(01).
001400         88  QCKCUST-IS-ACTIVE                VALUE "Y".
001500     10  FILLER                     PIC X(30).
001600
001700 01  QCKCUST-TABLE.
001800     05  QCKCUST-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
001900     05  QCKCUST-TB-ROW OCCURS 1 TO 9999 TIMES
002000            DEPENDING ON QCKCUST-TB-COUNT
002100            INDEXED BY QCKCUST-TB-IX.
002200         10  QCKCUST-TB-ID          PIC 9(09).
002300         10  QCKCUST-TB-NAME        PIC X(60).
002400         10  QCKCUST-TB-ADDR1       PIC X(100).
002500         10  QCKCUST-TB-ADDR2       PIC X(60).
