000100* QCKLLOG.cpy  -  LINKAGE BLOCK FOR QCKVLOG (TRANSACTION LOG
000200*                  CHECK / APPEND - GWT/TWT/QCT, R9, R10, R12)
000300*****************************************************************
000400 01  WK-C-VLOG-RECORD.
000500     05  WK-C-VLOG-INPUT.
000600         10  WK-C-VLOG-OPTION        PIC X(01).
000700*            "C" = CHECK EXISTENCE OF STATUS CODE FOR TICKET
000800*            "A" = APPEND NEW LOG ENTRY FOR TICKET
000900         10  WK-C-VLOG-TICKETNO      PIC 9(09).
001000         10  WK-C-VLOG-STATUSCD      PIC X(03).
001100*            "GWT" = GATE-WEIGHT-TAKEN  "TWT" = TARE-WEIGHT-TAKEN
001200*            "QCT" = QUALITY-CHECK-TAKEN
001300         10  WK-C-VLOG-USERID        PIC X(20).
001400*            SESSION USER-ID OF THE CALLER - ONLY USED ON OPTION
001500*            "A", STORED IN QCKTLOG-USERID, IGNORED ON OPTION "C"
001600         10  WK-C-VLOG-RUN-DATE      PIC 9(08).
001700         10  WK-C-VLOG-RUN-TIME      PIC 9(06).
001800*            SECONDS PORTION IS TRUNCATED TO ZERO BEFORE STORAGE
001900     05  WK-C-VLOG-OUTPUT.
002000         10  WK-C-VLOG-FOUND         PIC X(01).
002100             88  WK-C-VLOG-IS-FOUND            VALUE "Y".
002200         10  WK-C-VLOG-LOGDATE       PIC 9(08).
002300         10  WK-C-VLOG-LOGTIME       PIC 9(06).
002400     05  WK-C-VLOG-ERROR-CD          PIC X(07) VALUE SPACES.
002500     05  WK-C-VLOG-FS                PIC X(02) VALUE SPACES.
