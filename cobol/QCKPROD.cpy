000100* QCKPROD.cpy  -  PRODUCT MASTER (REFERENCE - READ ONLY IN BATCH)
000200*****************************************************************
000300* I-O FORMAT: QCKPRODR  FROM FILE QCKPROD  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT12 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKPROD-RECORD                PIC X(0100).
000800     05  QCKPROD-REDF1 REDEFINES QCKPROD-RECORD.
000900     10  QCKPROD-PRODID             PIC 9(09).
001000*        SAME COLUMN AS GATE-ENTRY-TRANSACTION MATERIAL-ID (R14)
001100     10  QCKPROD-PRODNAME           PIC X(60).
001200     10  QCKPROD-UOM                PIC X(10).
001300     10  FILLER                     PIC X(21).
001400
001500 01  QCKPROD-TABLE.
001600     05  QCKPROD-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
001700     05  QCKPROD-TB-ROW OCCURS 1 TO 9999 TIMES
001800            DEPENDING ON QCKPROD-TB-COUNT
001900            INDEXED BY QCKPROD-TB-IX.
002000         10  QCKPROD-TB-ID          PIC 9(09).
002100         10  QCKPROD-TB-NAME        PIC X(60).
