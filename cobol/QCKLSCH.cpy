000100* QCKLSCH.cpy  -  LINKAGE BLOCK FOR QCKVSCH (SEARCH / APPROVE
000200*                  HELPERS - R12, R13, R14)
000300*****************************************************************
000400* Q4GT21 09/08/2026 BRNHL  - HIT-ROW OCCURS BLOCK (TICKET/VEHICLE/
000500*                            A MADE-UP "P"/"R" STATUS FLAG)
000600*                            REMOVED.  OPTIONS 1/2/3 NOW RETURN
000700*                            REAL QUALITY-DASHBOARD-RESPONSE ROWS
000800*                            THROUGH THE QCKQDSH PRINT FILE - SEE
000900*                            QCKDASH.cpy - MIRRORING QCKVLST.  THIS
001000*                            BLOCK NOW CARRIES ONLY A HIT-COUNT.
001100*-----------------------------------------------------------------
001200* Q4GT22 09/08/2026 BRNHL  - COMPANY-ID/SITE-ID ADDED TO THE INPUT
001300*                            BLOCK SO OPTIONS 1 AND 3 CAN SCOPE
001400*                            THE GATE ENTRY LOOKUP BY THE FULL
001500*                            (TICKET-NO, COMPANY-ID, SITE-ID) KEY,
001600*                            PER R12/R14.
001700*-----------------------------------------------------------------
001800 01  WK-C-VSCH-RECORD.
001900     05  WK-C-VSCH-INPUT.
002000         10  WK-C-VSCH-OPTION        PIC X(01).
002100*            "1" = SEARCH BY TICKET-NO     (HARD REJECT IF A QCT
002200*                                            LOG ROW ALREADY EXISTS)
002300*            "2" = SEARCH BY DATE           (NO QCT FILTERING)
002400*            "3" = SEARCH BY VEHICLE-NO     (SILENTLY SKIPS ANY
002500*                                            TICKET WITH A QCT LOG)
002600*            "4" = PASS QUALITY TRANSACTION (APPROVE)
002700         10  WK-C-VSCH-TICKETNO      PIC 9(09).
002800         10  WK-C-VSCH-TRANDATE      PIC 9(08).
002900         10  WK-C-VSCH-VEHICLENO     PIC X(20).
003000         10  WK-C-VSCH-USERID        PIC X(20).
003100*            SESSION USER-ID OF THE CALLER - ONLY USED ON OPTION
003200*            "4", CARRIED INTO THE TRANSACTION LOG APPEND ENTRY
003300         10  WK-C-VSCH-COMPANY-ID    PIC X(04).
003400         10  WK-C-VSCH-SITE-ID       PIC X(10).
003500*            CALLER'S OWN SITE/COMPANY - OPTIONS 1 AND 3 RE-SCOPE
003600*            THE GATE ENTRY LOOKUP TO THIS PAIR, SEE TAG Q4GT22
003700     05  WK-C-VSCH-OUTPUT.
003800         10  WK-C-VSCH-HIT-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
003900*            COUNT OF QUALITY-DASHBOARD-RESPONSE ROWS WRITTEN TO
004000*            QCKQDSH BY THIS CALL - THE ROWS THEMSELVES ARE ON
004100*            THE PRINT FILE, NOT IN THIS BLOCK, SEE TAG Q4GT21
004200     05  WK-C-VSCH-ERROR-CD          PIC X(07) VALUE SPACES.
004300     05  WK-C-VSCH-FS                PIC X(02) VALUE SPACES.
004400*            FILE STATUS OF THE LAST QCKQDSH WRITE ATTEMPTED BY
004500*            THIS CALL, SEE TAG Q4GT21.
