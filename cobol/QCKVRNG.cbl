000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVRNG.
000500  AUTHOR.         MARY LOU DSOUZA.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   19 SEP 1995.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *----------------------------------------------------------------*
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE THE QUALITY
001400 *               RANGE-ID FOR ONE QUALITY PARAMETER.  OPTION "I"
001500 *               LOOKS UP AN INBOUND RANGE (PARAMETER + MATERIAL +
001600 *               SUPPLIER NAME + SUPPLIER ADDRESS); OPTION "O"
001700 *               LOOKS UP AN OUTBOUND RANGE (PARAMETER + PRODUCT
001800 *               NAME ONLY) - PER BUSINESS RULE R6/R14.
001900 *----------------------------------------------------------------*
002000 * HISTORY OF MODIFICATION:
002100 *----------------------------------------------------------------*
002200 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002300 *----------------------------------------------------------------*
002400 *|RSK     |19/09/1995| Q1GT16   | INITIAL VERSION - INBOUND      |
002500 *|        |          |          | LOOKUP ONLY.                   |
002600 *|RSK     |11/03/1997| Q1GT18   | ADD OUTBOUND LOOKUP (OPTION O).|
002700 *|PJT     |21/10/1998| Q2GT01   | YEAR 2000 - REVIEWED, NO DATE  |
002800 *|        |          |          | FIELDS ON THIS FILE, NO CHANGE |
002900 *|        |          |          | REQUIRED.                      |
003000 *|MDSWL   |19/09/2011| Q3GT06   | RETARGET FROM TFSQRNGM TO THE  |
003100 *|        |          |          | QCKRNGM PHYSICAL FILE.         |
003200 *|TNGWK   |14/01/2015| Q4GT01   | MATERIAL/PRODUCT NAME WIDENED  |
003300 *|        |          |          | TO 60 FOR LONGER GRADE NAMES.  |
003400 *|BRNHL   |19/02/2020| Q4GT08   | SUPPLIER ADDRESS WIDENED TO    |
003500 *|        |          |          | 160 FOR OVERSEAS SUPPLIERS.    |
003600 *|NGU     |11/11/2021| Q4GT11   | RECORD LENGTH CORRECTED ON THE |
003700 *|        |          |          | MASTER COPYBOOK; TABLE LOAD    |
003800 *|        |          |          | NOW MOVES THE WHOLE ROW BODY   |
003900 *|        |          |          | IN ONE SHOT, LOAD COUNT NOW    |
004000 *|        |          |          | DISPLAYED AT A099.             |
004100 *|BRNHL   |09/08/2026| Q4GT19   | INBOUND LOOKUP WAS NOT         |
004200 *|        |          |          | COMPARING SUPPLIER ADDRESS,    |
004300 *|        |          |          | ONLY NAME - TWO SUPPLIERS      |
004400 *|        |          |          | SHARING A NAME COULD RESOLVE TO|
004500 *|        |          |          | THE WRONG RANGE-ID. ADDRESS    |
004600 *|        |          |          | COMPARISON ADDED TO C100.      |
004700 *----------------------------------------------------------------*
004800  EJECT
004900 **********************
005000  ENVIRONMENT DIVISION.
005100 **********************
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER.  IBM-AS400.
005400  OBJECT-COMPUTER.  IBM-AS400.
005500  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200      SELECT QCKRNGM ASSIGN TO DATABASE-QCKRNGM
006300             ORGANIZATION      IS INDEXED
006400             ACCESS MODE       IS SEQUENTIAL
006500             RECORD KEY        IS QCKRNGM-RANGEID
006600             FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800 ***************
006900  DATA DIVISION.
007000 ***************
007100  FILE SECTION.
007200 **************
007300  FD  QCKRNGM
007400      LABEL RECORDS ARE OMITTED
007500      DATA RECORD IS QCKRNGM-RECORD.
007600      COPY QCKRNGM.
007700
007800  WORKING-STORAGE SECTION.
007900 *************************
008000  01  FILLER                          PIC X(24)        VALUE
008100      "** PROGRAM QCKVRNG **".
008200
008300  77  WK-N-LOAD-COUNT                 PIC 9(05) COMP   VALUE ZERO.
008400 * DISPLAY-FRIENDLY ALTERNATE VIEW OF THE LOAD COUNT FOR THE A099
008500 * DIAGNOSTIC LINE - WK-N-LOAD-COUNT ITSELF STAYS COMP FOR THE ADD
008600 * IN A010.
008700  01  WK-C-LOAD-COUNT-WORK            PIC 9(05)        VALUE ZERO.
008800  01  WK-C-LOAD-COUNT-X  REDEFINES WK-C-LOAD-COUNT-WORK
008900                                       PIC X(05).
009000
009100 * ------------------ PROGRAM WORKING STORAGE -------------------*
009200  01    WK-C-COMMON.
009300  COPY QCKCMWS.
009400
009500 *****************
009600  LINKAGE SECTION.
009700 *****************
009800  COPY QCKLRNG.
009900  EJECT
010000 ********************************************
010100  PROCEDURE DIVISION USING WK-C-VRNG-RECORD.
010200 ********************************************
010300  MAIN-MODULE.
010400      PERFORM A000-PROCESS-CALLED-ROUTINE
010500         THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600      PERFORM B000-MAIN-PROCESSING
010700         THRU B999-MAIN-PROCESSING-EX.
010800      PERFORM Z000-END-PROGRAM-ROUTINE
010900         THRU Z999-END-PROGRAM-ROUTINE-EX.
011000      EXIT PROGRAM.
011100
011200 *----------------------------------------------------------------*
011300  A000-PROCESS-CALLED-ROUTINE.
011400 *----------------------------------------------------------------*
011500      OPEN INPUT QCKRNGM.
011600      IF  NOT WK-C-SUCCESSFUL
011700          DISPLAY "QCKVRNG - OPEN FILE ERROR - QCKRNGM"
011800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900          GO TO Y900-ABNORMAL-TERMINATION.
012000
012100      MOVE    ZERO               TO    QCKRNGM-TB-COUNT.
012200
012300  A010-LOAD-TABLE.
012400      READ QCKRNGM NEXT RECORD AT END
012500          MOVE    WK-N-LOAD-COUNT    TO    WK-C-LOAD-COUNT-WORK
012600          DISPLAY "QCKVRNG - " WK-C-LOAD-COUNT-X
012700                  " QUALITY RANGE ROWS LOADED"
012800          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900
013000      IF  NOT WK-C-SUCCESSFUL
013100          DISPLAY "QCKVRNG - READ FILE ERROR - QCKRNGM"
013200          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300          GO TO Y900-ABNORMAL-TERMINATION.
013400
013500      ADD     1                  TO    QCKRNGM-TB-COUNT
013600                                        WK-N-LOAD-COUNT.
013700      MOVE    QCKRNGM-RANGEID    TO
013800          QCKRNGM-TB-RANGEID (QCKRNGM-TB-COUNT).
013900      MOVE    QCKRNGM-BODY       TO
014000          QCKRNGM-TB-BODY (QCKRNGM-TB-COUNT).
014100      GO TO A010-LOAD-TABLE.
014200
014300  A099-PROCESS-CALLED-ROUTINE-EX.
014400      EXIT.
014500
014600 *----------------------------------------------------------------*
014700  B000-MAIN-PROCESSING.
014800 *----------------------------------------------------------------*
014900      MOVE    ZERO               TO    WK-C-VRNG-RANGEID.
015000      MOVE    "N"                TO    WK-C-VRNG-FOUND.
015100      MOVE    SPACES             TO    WK-C-VRNG-ERROR-CD.
015200
015300      EVALUATE WK-C-VRNG-OPTION
015400          WHEN "I"
015500             PERFORM C100-SEARCH-INBOUND
015600                THRU C199-SEARCH-INBOUND-EX
015700          WHEN "O"
015800             PERFORM C200-SEARCH-OUTBOUND
015900                THRU C299-SEARCH-OUTBOUND-EX
016000      END-EVALUATE.
016100
016200      IF  NOT WK-C-VRNG-IS-FOUND
016300          MOVE    "RNG0001"      TO    WK-C-VRNG-ERROR-CD.
016400
016500  B999-MAIN-PROCESSING-EX.
016600      EXIT.
016700
016800 *----------------------------------------------------------------*
016900  C100-SEARCH-INBOUND.
017000 *----------------------------------------------------------------*
017100      SET     QCKRNGM-TB-IX      TO    1.
017200  C110-SCAN-INBOUND.
017300      IF      QCKRNGM-TB-IX      >     QCKRNGM-TB-COUNT
017400          GO TO C199-SEARCH-INBOUND-EX.
017500
017600      IF      QCKRNGM-TB-PARMNAME (QCKRNGM-TB-IX) =
017700                      WK-C-VRNG-PARMNAME
017800          AND QCKRNGM-TB-MATRLNAME (QCKRNGM-TB-IX) =
017900                      WK-C-VRNG-MATRLNAME
018000          AND QCKRNGM-TB-SUPPLNAME (QCKRNGM-TB-IX) =
018100                      WK-C-VRNG-SUPPLNAME
018200          AND QCKRNGM-TB-SUPPLADDR (QCKRNGM-TB-IX) =
018300                      WK-C-VRNG-SUPPLADDR
018400          MOVE    "Y"                        TO  WK-C-VRNG-FOUND
018500          MOVE    QCKRNGM-TB-RANGEID (QCKRNGM-TB-IX)
018600                                              TO  WK-C-VRNG-RANGEID
018700          GO TO C199-SEARCH-INBOUND-EX.
018800
018900      SET     QCKRNGM-TB-IX      UP BY 1.
019000      GO TO C110-SCAN-INBOUND.
019100
019200  C199-SEARCH-INBOUND-EX.
019300      EXIT.
019400
019500 *----------------------------------------------------------------*
019600  C200-SEARCH-OUTBOUND.
019700 *----------------------------------------------------------------*
019800      SET     QCKRNGM-TB-IX      TO    1.
019900  C210-SCAN-OUTBOUND.
020000      IF      QCKRNGM-TB-IX      >     QCKRNGM-TB-COUNT
020100          GO TO C299-SEARCH-OUTBOUND-EX.
020200
020300      IF      QCKRNGM-TB-PARMNAME (QCKRNGM-TB-IX) =
020400                      WK-C-VRNG-PARMNAME
020500          AND QCKRNGM-TB-PRODNAME (QCKRNGM-TB-IX) =
020600                      WK-C-VRNG-PRODNAME
020700          MOVE    "Y"                        TO  WK-C-VRNG-FOUND
020800          MOVE    QCKRNGM-TB-RANGEID (QCKRNGM-TB-IX)
020900                                              TO  WK-C-VRNG-RANGEID
021000          GO TO C299-SEARCH-OUTBOUND-EX.
021100
021200      SET     QCKRNGM-TB-IX      UP BY 1.
021300      GO TO C210-SCAN-OUTBOUND.
021400
021500  C299-SEARCH-OUTBOUND-EX.
021600      EXIT.
021700 *----------------------------------------------------------------*
021800 *                   PROGRAM SUBROUTINE                          *
021900 *----------------------------------------------------------------*
022000  Y900-ABNORMAL-TERMINATION.
022100      PERFORM Z000-END-PROGRAM-ROUTINE.
022200      EXIT PROGRAM.
022300
022400  Z000-END-PROGRAM-ROUTINE.
022500      CLOSE QCKRNGM.
022600      IF  NOT WK-C-SUCCESSFUL
022700          DISPLAY "QCKVRNG - CLOSE FILE ERROR - QCKRNGM"
022800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
022900
023000  Z999-END-PROGRAM-ROUTINE-EX.
023100      EXIT.
023200
023300 ******************************************************************
023400 ************** END OF PROGRAM SOURCE -  QCKVRNG *****************
023500 ******************************************************************
