000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVLOG.
000500  AUTHOR.         MOHAN D SWAMINATHAN.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   02 AUG 1994.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO SERVICE THE STATUS
001400 *               HISTORY (TRANSACTION LOG) OF A WEIGHBRIDGE
001500 *               TICKET.  OPTION "C" CHECKS WHETHER A GIVEN
001600 *               STATUS CODE (GWT/TWT/QCT) HAS ALREADY BEEN
001700 *               LOGGED FOR THE TICKET; OPTION "A" APPENDS A
001800 *               NEW LOG ENTRY, TRUNCATING THE TIME OF DAY TO
001900 *               THE MINUTE BEFORE STORAGE - PER BUSINESS RULE
002000 *               R9.  CALLERS USE OPTION "C" TO ENFORCE THE
002100 *               ONE-TIME SEQUENCING OF R10/R12.
002200 *
002300 *----------------------------------------------------------------*
002400 * HISTORY OF MODIFICATION:
002500 *----------------------------------------------------------------*
002600 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002700 *----------------------------------------------------------------*
002800 *|MDSWL   |02/08/1994| Q3GT05   | INITIAL VERSION - CHECK AND    |
002900 *|        |          |          | APPEND AGAINST THE QCKTLOG     |
003000 *|        |          |          | PHYSICAL FILE.                 |
003100 *|BRNHL   |06/12/2019| Q4GT04   | LOG-TIMESTAMP TRUNCATED TO THE |
003200 *|        |          |          | MINUTE ON WRITE - SECONDS AND  |
003300 *|        |          |          | NANOS ALWAYS ZERO, PER R9.     |
003400 *|NGU     |09/05/2021| Q4GT11   | TABLE LOAD AT OPEN TIME, SO A  |
003500 *|        |          |          | CHECK DOES NOT REREAD THE LOG  |
003600 *|        |          |          | FILE FOR EVERY CALL IN A RUN.  |
003700 *|NGU     |12/11/2021| Q4GT12   | LOAD COUNT NOW DISPLAYED AT    |
003800 *|        |          |          | A010 EOF - WAS DECLARED BUT    |
003900 *|        |          |          | NEVER REFERENCED.              |
004000 *|BRNHL   |09/08/2026| Q4GT13   | APPEND NOW STAMPS THE REAL     |
004100 *|        |          |          | CALLER USER-ID INTO QCKTLOG-   |
004200 *|        |          |          | USERID INSTEAD OF SPACES - NEW |
004300 *|        |          |          | WK-C-VLOG-USERID INPUT FIELD,  |
004400 *|        |          |          | THREADED FROM QCKVQCT/QCKVSCH. |
004500 *----------------------------------------------------------------*
004600  EJECT
004700 **********************
004800  ENVIRONMENT DIVISION.
004900 **********************
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER.  IBM-AS400.
005200  OBJECT-COMPUTER.  IBM-AS400.
005300  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000      SELECT QCKTLOG ASSIGN TO DATABASE-QCKTLOG
006100             ORGANIZATION      IS INDEXED
006200             ACCESS MODE       IS SEQUENTIAL
006300             RECORD KEY        IS QCKTLOG-LOOKUP-KEY
006400                                  WITH DUPLICATES
006500             FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700 ***************
006800  DATA DIVISION.
006900 ***************
007000  FILE SECTION.
007100 **************
007200  FD  QCKTLOG
007300      LABEL RECORDS ARE OMITTED
007400      DATA RECORD IS QCKTLOG-RECORD.
007500      COPY QCKTLOG.
007600
007700  WORKING-STORAGE SECTION.
007800 *************************
007900  01  FILLER                          PIC X(24)        VALUE
008000      "** PROGRAM QCKVLOG **".
008100
008200  77  WK-N-LOAD-COUNT                 PIC 9(06) COMP   VALUE ZERO.
008300  77  WK-N-TIME-TRUNC                 PIC 9(06) COMP   VALUE ZERO.
008400 * ALTERNATE VIEW - MINUTE-TRUNCATED TIME IN DISPLAY FORM, USED ON
008500 * THE WRITE-FILE-ERROR DIAGNOSTIC LINE
008600  01  WK-C-TIME-TRUNC-WORK            PIC 9(06)        VALUE ZERO.
008700  01  WK-C-TIME-TRUNC-X  REDEFINES WK-C-TIME-TRUNC-WORK PIC X(06).
008800 * ALTERNATE VIEW - LOAD COUNT IN DISPLAY FORM FOR THE A099
008900 * DIAGNOSTIC LINE - WK-N-LOAD-COUNT ITSELF STAYS COMP FOR THE ADD
009000 * IN A010.
009100  01  WK-C-LOAD-COUNT-WORK            PIC 9(06)        VALUE ZERO.
009200  01  WK-C-LOAD-COUNT-X  REDEFINES WK-C-LOAD-COUNT-WORK PIC X(06).
009300
009400 * ------------------ PROGRAM WORKING STORAGE -------------------*
009500  01    WK-C-COMMON.
009600  COPY QCKCMWS.
009700
009800 *****************
009900  LINKAGE SECTION.
010000 *****************
010100  COPY QCKLLOG.
010200  EJECT
010300 ********************************************
010400  PROCEDURE DIVISION USING WK-C-VLOG-RECORD.
010500 ********************************************
010600  MAIN-MODULE.
010700      PERFORM A000-PROCESS-CALLED-ROUTINE
010800         THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900      PERFORM B000-MAIN-PROCESSING
011000         THRU B999-MAIN-PROCESSING-EX.
011100      PERFORM Z000-END-PROGRAM-ROUTINE
011200         THRU Z999-END-PROGRAM-ROUTINE-EX.
011300      EXIT PROGRAM.
011400
011500 *----------------------------------------------------------------*
011600  A000-PROCESS-CALLED-ROUTINE.
011700 *----------------------------------------------------------------*
011800      OPEN I-O QCKTLOG.
011900      IF  NOT WK-C-SUCCESSFUL
012000          DISPLAY "QCKVLOG - OPEN FILE ERROR - QCKTLOG"
012100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200          GO TO Y900-ABNORMAL-TERMINATION.
012300
012400      MOVE    ZERO               TO    QCKTLOG-TB-COUNT.
012500
012600  A010-LOAD-TABLE.
012700      READ QCKTLOG NEXT RECORD AT END
012800          MOVE    WK-N-LOAD-COUNT    TO    WK-C-LOAD-COUNT-WORK
012900          DISPLAY "QCKVLOG - " WK-C-LOAD-COUNT-X
013000                  " TICKET LOG ROWS LOADED"
013100          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013200
013300      IF  NOT WK-C-SUCCESSFUL
013400          DISPLAY "QCKVLOG - READ FILE ERROR - QCKTLOG"
013500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600          GO TO Y900-ABNORMAL-TERMINATION.
013700
013800      ADD     1                  TO    QCKTLOG-TB-COUNT
013900                                        WK-N-LOAD-COUNT.
014000      MOVE    QCKTLOG-TICKETNO   TO
014100          QCKTLOG-TB-TICKETNO (QCKTLOG-TB-COUNT).
014200      MOVE    QCKTLOG-STATUSCD   TO
014300          QCKTLOG-TB-STATUSCD (QCKTLOG-TB-COUNT).
014400      GO TO A010-LOAD-TABLE.
014500
014600  A099-PROCESS-CALLED-ROUTINE-EX.
014700      EXIT.
014800
014900 *----------------------------------------------------------------*
015000  B000-MAIN-PROCESSING.
015100 *----------------------------------------------------------------*
015200      MOVE    "N"                TO    WK-C-VLOG-FOUND.
015300      MOVE    ZERO               TO    WK-C-VLOG-LOGDATE
015400                                        WK-C-VLOG-LOGTIME.
015500      MOVE    SPACES             TO    WK-C-VLOG-ERROR-CD.
015600
015700      EVALUATE WK-C-VLOG-OPTION
015800          WHEN "C"
015900             PERFORM C100-CHECK-EXISTENCE
016000                THRU C199-CHECK-EXISTENCE-EX
016100          WHEN "A"
016200             PERFORM C200-APPEND-ENTRY
016300                THRU C299-APPEND-ENTRY-EX
016400          WHEN OTHER
016500             MOVE    "LOG0001"   TO    WK-C-VLOG-ERROR-CD
016600      END-EVALUATE.
016700
016800  B999-MAIN-PROCESSING-EX.
016900      EXIT.
017000
017100 *----------------------------------------------------------------*
017200  C100-CHECK-EXISTENCE.
017300 *----------------------------------------------------------------*
017400      SET     QCKTLOG-TB-IX      TO    1.
017500  C110-SCAN-LOG-TABLE.
017600      IF      QCKTLOG-TB-IX      >     QCKTLOG-TB-COUNT
017700          GO TO C199-CHECK-EXISTENCE-EX.
017800
017900      IF      QCKTLOG-TB-TICKETNO (QCKTLOG-TB-IX) =
018000                      WK-C-VLOG-TICKETNO
018100          AND QCKTLOG-TB-STATUSCD (QCKTLOG-TB-IX) =
018200                      WK-C-VLOG-STATUSCD
018300          MOVE    "Y"                TO  WK-C-VLOG-FOUND
018400          GO TO C199-CHECK-EXISTENCE-EX.
018500
018600      SET     QCKTLOG-TB-IX      UP BY 1.
018700      GO TO C110-SCAN-LOG-TABLE.
018800
018900  C199-CHECK-EXISTENCE-EX.
019000      EXIT.
019100
019200 *----------------------------------------------------------------*
019300  C200-APPEND-ENTRY.
019400 *----------------------------------------------------------------*
019500      COMPUTE WK-N-TIME-TRUNC = (WK-C-VLOG-RUN-TIME / 100) * 100.
019600
019700      MOVE    WK-C-VLOG-TICKETNO      TO    QCKTLOG-TICKETNO.
019800      MOVE    WK-C-VLOG-USERID        TO    QCKTLOG-USERID.
019900      MOVE    WK-C-VLOG-STATUSCD      TO    QCKTLOG-STATUSCD.
020000      MOVE    WK-C-VLOG-RUN-DATE      TO    QCKTLOG-LOG-DATE.
020100      MOVE    WK-N-TIME-TRUNC         TO    QCKTLOG-LOG-TIME.
020200
020300      WRITE   QCKTLOG-RECORD.
020400      IF  NOT WK-C-SUCCESSFUL
020500          MOVE    WK-N-TIME-TRUNC     TO    WK-C-TIME-TRUNC-WORK
020600          DISPLAY "QCKVLOG - WRITE FILE ERROR - QCKTLOG"
020700          DISPLAY "LOG TIME WAS " WK-C-TIME-TRUNC-X
020800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900          MOVE    "COM0206"           TO    WK-C-VLOG-ERROR-CD
021000          MOVE    WK-C-FILE-STATUS    TO    WK-C-VLOG-FS
021100          GO TO C299-APPEND-ENTRY-EX.
021200
021300      MOVE    "Y"                     TO    WK-C-VLOG-FOUND.
021400      MOVE    WK-C-VLOG-RUN-DATE      TO    WK-C-VLOG-LOGDATE.
021500      MOVE    WK-N-TIME-TRUNC         TO    WK-C-VLOG-LOGTIME.
021600
021700  C299-APPEND-ENTRY-EX.
021800      EXIT.
021900 *----------------------------------------------------------------*
022000 *                   PROGRAM SUBROUTINE                          *
022100 *----------------------------------------------------------------*
022200  Y900-ABNORMAL-TERMINATION.
022300      PERFORM Z000-END-PROGRAM-ROUTINE.
022400      EXIT PROGRAM.
022500
022600  Z000-END-PROGRAM-ROUTINE.
022700      CLOSE QCKTLOG.
022800      IF  NOT WK-C-SUCCESSFUL
022900          DISPLAY "QCKVLOG - CLOSE FILE ERROR - QCKTLOG"
023000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
023100
023200  Z999-END-PROGRAM-ROUTINE-EX.
023300      EXIT.
023400
023500 ******************************************************************
023600 ************** END OF PROGRAM SOURCE -  QCKVLOG *****************
023700 ******************************************************************
