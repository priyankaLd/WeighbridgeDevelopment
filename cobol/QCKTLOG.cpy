000100* QCKTLOG.cpy  -  TRANSACTION LOG (STATUS HISTORY, APPEND ONLY)
000200*****************************************************************
000300* I-O FORMAT: QCKTLOGR  FROM FILE QCKTLOG  OF LIBRARY WBRGLIB
000400*
000500* HISTORY OF AMENDMENT:
000600*-----------------------------------------------------------------
000700* Q3GT05 02/08/2011 MDSWL  - INITIAL VERSION
000800*-----------------------------------------------------------------
000900* Q4GT04 06/12/2019 BRNHL  - LOG-TIMESTAMP TRUNCATED TO THE MINUTE
001000*                            ON WRITE - SECONDS/NANOS ALWAYS ZERO
001100*-----------------------------------------------------------------
001200 01  QCKTLOG-RECORD                PIC X(0045).
001300     05  QCKTLOG-REDF1 REDEFINES QCKTLOG-RECORD.
001400     10  QCKTLOG-TICKETNO           PIC 9(09).
001500*        FK TO GATE ENTRY TRANSACTION
001600     10  QCKTLOG-USERID             PIC X(20).
001700     10  QCKTLOG-STATUSCD           PIC X(03).
001800*        "GWT"=GROSS WEIGHT TAKEN  "TWT"=TARE WEIGHT TAKEN
001900*        "QCT"=QUALITY CHECK TAKEN
002000         88  QCKTLOG-IS-GWT                  VALUE "GWT".
002100         88  QCKTLOG-IS-TWT                  VALUE "TWT".
002200         88  QCKTLOG-IS-QCT                  VALUE "QCT".
002300     10  QCKTLOG-LOGSTAMP.
002400         15  QCKTLOG-LOG-DATE       PIC 9(08).
002500         15  QCKTLOG-LOG-TIME       PIC 9(06).
002600*            SECONDS/NANOS TRUNCATED TO ZERO (R9)
002700
002800* ALTERNATE VIEW - COMPOSITE LOOKUP KEY (TICKET-NO + STATUS-CODE) -
002900* NON-UNIQUE, MULTIPLE ROWS PER TICKET, USED BY QCKVLOG
003000     05  QCKTLOG-KEY-REDF REDEFINES QCKTLOG-RECORD.
003100     10  QCKTLOG-LOOKUP-KEY.
003200         15  QCKTLOG-LK-TICKETNO    PIC 9(09).
003300         15  QCKTLOG-LK-STATUSCD    PIC X(03).
003400     10  FILLER                     PIC X(33).
003500
003600*-----------------------------------------------------------------
003700* QCKTLOG-TABLE - LOG FILE REBUILT INTO AN IN-MEMORY OCCURS TABLE
003800* AT THE START OF EACH RUN FOR STATUS LOOKUPS (QCKVLOG)
003900*-----------------------------------------------------------------
004000 01  QCKTLOG-TABLE.
004100     05  QCKTLOG-TB-COUNT           PIC 9(06) COMP-3 VALUE ZERO.
004200     05  QCKTLOG-TB-ROW OCCURS 1 TO 50000 TIMES
004300            DEPENDING ON QCKTLOG-TB-COUNT
004400            INDEXED BY QCKTLOG-TB-IX.
004500         10  QCKTLOG-TB-TICKETNO    PIC 9(09).
004600         10  QCKTLOG-TB-STATUSCD    PIC X(03).
