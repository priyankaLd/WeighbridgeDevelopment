000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400 PROGRAM-ID.     QCKVRPT.
000500 AUTHOR.         RAJESH S KUMAR.
000600 INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700 DATE-WRITTEN.   12 SEP 1995.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                 TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                 RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO ASSEMBLE THE SINGLE
001400 *               TICKET QUALITY REPORT (GETREPORTRESPONSE).  UNLIKE
001500 *               THE DASHBOARD LISTING, EVERY LOOKUP HERE IS A
001600 *               HARD ABORT ON NOT-FOUND - THE REPORT IS NOT
001700 *               PRODUCED FOR A TICKET WHOSE MASTER DATA IS
001800 *               INCOMPLETE.  THE QUALITY PARAMETERS ARE CARRIED AS
001900 *               A FIXED OCCURS PAIR LIST, RANGE-ID RESOLVED BACK
002000 *               TO A PARAMETER NAME AGAINST THE RANGE MASTER.  THE
002100 *               RESOLVED FIELDS ARE RETURNED TO THE CALLER AND ALSO
002200 *               WRITTEN TO THE QCKQRPT PRINT FILE AS THE
002300 *               REPORT-RESPONSE RECORD, SEE TAG Q4GT23.
002400 *
002500 *----------------------------------------------------------------*
002600 * HISTORY OF MODIFICATION:
002700 *----------------------------------------------------------------*
002800 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002900 *----------------------------------------------------------------*
003000 *|RSKMN   |12/09/1995| Q3GT21   | INITIAL VERSION.                |
003100 *|HTNPW   |09/06/2004| Q2GT12   | MATERIAL-TYPE SOURCED FROM THE  |
003200 *|        |          |          | GATE ENTRY ITSELF, NOT A MASTER.|
003300 *|BRNHL   |21/01/2020| Q4GT07   | COMPANY ADDRESS/NAME LOOKUP     |
003400 *|        |          |          | ADDED FOR THE REPORT HEADER.    |
003500 *|NGU     |20/05/2021| Q4GT16   | QUALITY-TRANSACTION PARAMETER   |
003600 *|        |          |          | PAIRS RESOLVED VIA RANGE TABLE. |
003700 *|BRNHL   |09/08/2026| Q4GT23   | QCKQRPT PRINT FILE ADDED - THE  |
003800 *|        |          |          | RESOLVED REPORT FIELDS ARE NOW  |
003900 *|        |          |          | ALSO WRITTEN AS A QCKRPT-ROW    |
004000 *|        |          |          | RECORD (QCKDASH.cpy) SO THE     |
004100 *|        |          |          | REPORT-RESPONSE OUTPUT IS A     |
004200 *|        |          |          | REAL PRINT FILE, NOT JUST THE   |
004300 *|        |          |          | LINKAGE BLOCK RETURNED TO THE   |
004400 *|        |          |          | CALLER.                         |
004500 *----------------------------------------------------------------*
004600 EJECT
004700 **********************
004800  ENVIRONMENT DIVISION.
004900 **********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT QCKMATL ASSIGN TO DATABASE-QCKMATL
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS RANDOM
006300            RECORD KEY        IS QCKMATL-MATRLID
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT QCKPROD ASSIGN TO DATABASE-QCKPROD
006600            ORGANIZATION      IS INDEXED
006700            ACCESS MODE       IS RANDOM
006800            RECORD KEY        IS QCKPROD-PRODID
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT QCKSUPP ASSIGN TO DATABASE-QCKSUPP
007100            ORGANIZATION      IS INDEXED
007200            ACCESS MODE       IS RANDOM
007300            RECORD KEY        IS QCKSUPP-SUPPLRID
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500     SELECT QCKCUST ASSIGN TO DATABASE-QCKCUST
007600            ORGANIZATION      IS INDEXED
007700            ACCESS MODE       IS RANDOM
007800            RECORD KEY        IS QCKCUST-CUSTMRID
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000     SELECT QCKCOMP ASSIGN TO DATABASE-QCKCOMP
008100            ORGANIZATION      IS INDEXED
008200            ACCESS MODE       IS RANDOM
008300            RECORD KEY        IS QCKCOMP-COMPANYID
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500     SELECT QCKQTXN ASSIGN TO DATABASE-QCKQTXN
008600            ORGANIZATION      IS INDEXED
008700            ACCESS MODE       IS RANDOM
008800            RECORD KEY        IS QCKQTXN-TICKETNO
008900            FILE STATUS       IS WK-C-FILE-STATUS.
009000     SELECT QCKRNGM ASSIGN TO DATABASE-QCKRNGM
009100            ORGANIZATION      IS INDEXED
009200            ACCESS MODE       IS SEQUENTIAL
009300            RECORD KEY        IS QCKRNGM-RANGEID
009400            FILE STATUS       IS WK-C-FILE-STATUS.
009500     SELECT QCKQRPT ASSIGN TO PRINTER-QCKQRPT
009600            ORGANIZATION      IS LINE SEQUENTIAL
009700            FILE STATUS       IS WK-C-FILE-STATUS.
009800
009900 ***************
010000  DATA DIVISION.
010100 ***************
010200 FILE SECTION.
010300 **************
010400 FD  QCKMATL
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS QCKMATL-RECORD.
010700     COPY QCKMATL.
010800
010900 FD  QCKPROD
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS QCKPROD-RECORD.
011200     COPY QCKPROD.
011300
011400 FD  QCKSUPP
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS QCKSUPP-RECORD.
011700     COPY QCKSUPP.
011800
011900 FD  QCKCUST
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS QCKCUST-RECORD.
012200     COPY QCKCUST.
012300
012400 FD  QCKCOMP
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS QCKCOMP-RECORD.
012700     COPY QCKCOMP.
012800
012900 FD  QCKQTXN
013000     LABEL RECORDS ARE OMITTED
013100     DATA RECORD IS QCKQTXN-RECORD.
013200     COPY QCKQTXN.
013300
013400 FD  QCKRNGM
013500     LABEL RECORDS ARE OMITTED
013600     DATA RECORD IS QCKRNGM-RECORD.
013700     COPY QCKRNGM.
013800
013900 FD  QCKQRPT
014000     LABEL RECORDS ARE OMITTED
014100     DATA RECORD IS QCKRPT-ROW.
014200     COPY QCKDASH.
014300
014400 WORKING-STORAGE SECTION.
014500 *************************
014600 01  FILLER                          PIC X(24)        VALUE
014700     "** PROGRAM QCKVRPT **".
014800
014900 77  WK-N-SLOT-IX                    PIC 9(02) COMP   VALUE ZERO.
015000 77  WK-N-RNG-IX                     PIC 9(05) COMP   VALUE ZERO.
015100 77  WK-N-PRT-IX                     PIC 9(02) COMP   VALUE ZERO.
015200 *        LOOP INDEX USED ONLY BY D400-WRITE-REPORT-ROW TO COPY
015300 *        THE RESOLVED PARAMETER PAIRS ONTO THE QCKRPT-ROW PRINT
015400 *        RECORD - SEE TAG Q4GT23.
015500
015600 * CALL-ARGUMENT STAGING BLOCK FOR QCKVTKT/QCKVVSM - NOT THIS
015700 * PROGRAM'S OWN LINKAGE, SEE REMARKS IN QCKVLST.
015800 01  WK-C-VTKT-RECORD.
015900 COPY QCKLTKT.
016000 01  WK-C-VVSM-RECORD.
016100 COPY QCKLVSM.
016200
016300 * ------------------ PROGRAM WORKING STORAGE -------------------*
016400 01    WK-C-COMMON.
016500 COPY QCKCMWS.
016600
016700 *****************
016800  LINKAGE SECTION.
016900 *****************
017000 COPY QCKLRPT.
017100 EJECT
017200 ********************************************
017300  PROCEDURE DIVISION USING WK-C-VRPT-RECORD.
017400 ********************************************
017500 MAIN-MODULE.
017600     PERFORM A000-PROCESS-CALLED-ROUTINE
017700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017800     PERFORM B000-MAIN-PROCESSING
017900        THRU B999-MAIN-PROCESSING-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z999-END-PROGRAM-ROUTINE-EX.
018200     EXIT PROGRAM.
018300
018400 *----------------------------------------------------------------*
018500 A000-PROCESS-CALLED-ROUTINE.
018600 *----------------------------------------------------------------*
018700     OPEN INPUT QCKMATL QCKPROD QCKSUPP QCKCUST QCKCOMP QCKQTXN
018800                 QCKRNGM.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "QCKVRPT - OPEN FILE ERROR - MASTER SET"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         GO TO Y900-ABNORMAL-TERMINATION.
019300
019400     OPEN    OUTPUT QCKQRPT.
019500     IF  NOT WK-C-SUCCESSFUL
019600         DISPLAY "QCKVRPT - OPEN FILE ERROR - QCKQRPT"
019700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800         GO TO Y900-ABNORMAL-TERMINATION.
019900 *        Q4GT23 - QCKQRPT OPENED OUTPUT ALONGSIDE THE MASTER SET,
020000 *        ONE REPORT-RESPONSE ROW IS WRITTEN PER CALL, SEE D400.
020100
020200     MOVE    ZERO               TO    QCKRNGM-TB-COUNT.
020300 A010-LOAD-RANGE-TABLE.
020400     READ QCKRNGM NEXT RECORD AT END
020500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020600
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "QCKVRPT - READ FILE ERROR - QCKRNGM"
020900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000         GO TO Y900-ABNORMAL-TERMINATION.
021100
021200     ADD     1                  TO    QCKRNGM-TB-COUNT.
021300     MOVE    QCKRNGM-RANGEID    TO
021400         QCKRNGM-TB-RANGEID (QCKRNGM-TB-COUNT).
021500     MOVE    QCKRNGM-PARMNAME   TO
021600         QCKRNGM-TB-PARMNAME (QCKRNGM-TB-COUNT).
021700     GO TO A010-LOAD-RANGE-TABLE.
021800
021900 A099-PROCESS-CALLED-ROUTINE-EX.
022000     EXIT.
022100
022200 *----------------------------------------------------------------*
022300 B000-MAIN-PROCESSING.
022400 *----------------------------------------------------------------*
022500     MOVE    SPACES             TO    WK-C-VRPT-ERROR-CD.
022600     MOVE    ZERO               TO    WK-C-VRPT-PARM-COUNT.
022700
022800     MOVE    WK-C-VRPT-TICKETNO TO    WK-C-VTKT-TICKETNO.
022900     CALL    "QCKVTKT"          USING WK-C-VTKT-RECORD.
023000     IF  WK-C-VTKT-ERROR-CD     NOT  =  SPACES
023100         MOVE    WK-C-VTKT-ERROR-CD TO WK-C-VRPT-ERROR-CD
023200         GO TO B999-MAIN-PROCESSING-EX.
023300
023400     PERFORM C100-RESOLVE-VEHICLE
023500        THRU C199-RESOLVE-VEHICLE-EX.
023600     IF  WK-C-VRPT-ERROR-CD     NOT  =  SPACES
023700         GO TO B999-MAIN-PROCESSING-EX.
023800
023900     PERFORM C200-RESOLVE-MATERIAL-AND-PARTY
024000        THRU C299-RESOLVE-MATERIAL-AND-PARTY-EX.
024100     IF  WK-C-VRPT-ERROR-CD     NOT  =  SPACES
024200         GO TO B999-MAIN-PROCESSING-EX.
024300
024400     PERFORM C300-RESOLVE-COMPANY
024500        THRU C399-RESOLVE-COMPANY-EX.
024600     IF  WK-C-VRPT-ERROR-CD     NOT  =  SPACES
024700         GO TO B999-MAIN-PROCESSING-EX.
024800
024900     PERFORM C400-RESOLVE-PARAMETERS
025000        THRU C499-RESOLVE-PARAMETERS-EX.
025100
025200     PERFORM D400-WRITE-REPORT-ROW
025300        THRU D499-WRITE-REPORT-ROW-EX.
025400 *        Q4GT23 - WRITES THE ASSEMBLED FIELDS OUT AS A QCKRPT-ROW
025500 *        RECORD ON QCKQRPT BEFORE THIS CALL RETURNS TO ITS CALLER.
025600
025700 B999-MAIN-PROCESSING-EX.
025800     EXIT.
025900
026000 *----------------------------------------------------------------*
026100 C100-RESOLVE-VEHICLE.
026200 *----------------------------------------------------------------*
026300     MOVE    "1"                TO    WK-C-VVSM-OPTION.
026400     MOVE    WK-C-VTKT-VEHICLID TO    WK-C-VVSM-VEHICLID.
026500     CALL    "QCKVVSM"          USING WK-C-VVSM-RECORD.
026600     IF  WK-C-VVSM-ERROR-CD     NOT  =  SPACES
026700         MOVE    WK-C-VVSM-ERROR-CD TO WK-C-VRPT-ERROR-CD
026800         GO TO C199-RESOLVE-VEHICLE-EX.
026900
027000     MOVE    WK-C-VVSM-O-VEHICLENO TO WK-C-VRPT-VEHICLENO.
027100     MOVE    WK-C-VTKT-TRANDATE TO    WK-C-VRPT-REPORTDATE.
027200     IF      WK-C-VTKT-TRANTYPE =     "INBOUND "
027300         MOVE    "INBOUND "         TO    WK-C-VRPT-TRANTYPE
027400     ELSE
027500         MOVE    "OUTBOUND"         TO    WK-C-VRPT-TRANTYPE.
027600     MOVE    WK-C-VTKT-MATRLTYP TO    WK-C-VRPT-MATRLTYPE.
027700
027800 C199-RESOLVE-VEHICLE-EX.
027900     EXIT.
028000
028100 *----------------------------------------------------------------*
028200 C200-RESOLVE-MATERIAL-AND-PARTY.
028300 *----------------------------------------------------------------*
028400     IF      WK-C-VTKT-TRANTYPE =     "INBOUND "
028500         PERFORM D100-RESOLVE-INBOUND-PARTY
028600            THRU D199-RESOLVE-INBOUND-PARTY-EX
028700     ELSE
028800         PERFORM D200-RESOLVE-OUTBOUND-PARTY
028900            THRU D299-RESOLVE-OUTBOUND-PARTY-EX.
029000
029100 C299-RESOLVE-MATERIAL-AND-PARTY-EX.
029200     EXIT.
029300
029400 *----------------------------------------------------------------*
029500 D100-RESOLVE-INBOUND-PARTY.
029600 *----------------------------------------------------------------*
029700     MOVE    WK-C-VTKT-MATRLID  TO    QCKMATL-MATRLID.
029800     READ    QCKMATL.
029900     IF  NOT WK-C-SUCCESSFUL
030000         MOVE    "MAT0001"          TO    WK-C-VRPT-ERROR-CD
030100         GO TO D199-RESOLVE-INBOUND-PARTY-EX.
030200     MOVE    QCKMATL-MATRLNAME  TO    WK-C-VRPT-MATRLORPROD.
030300
030400     MOVE    WK-C-VTKT-SUPPLRID TO    QCKSUPP-SUPPLRID.
030500     READ    QCKSUPP.
030600     IF  NOT WK-C-SUCCESSFUL
030700         MOVE    "SUP0016"          TO    WK-C-VRPT-ERROR-CD
030800         GO TO D199-RESOLVE-INBOUND-PARTY-EX.
030900     MOVE    QCKSUPP-SUPPLRNAME TO    WK-C-VRPT-PARTYNAME.
031000     MOVE    QCKSUPP-ADDR-LINE1 TO    WK-C-VRPT-PARTYADDR.
031100
031200 D199-RESOLVE-INBOUND-PARTY-EX.
031300     EXIT.
031400
031500 *----------------------------------------------------------------*
031600 D200-RESOLVE-OUTBOUND-PARTY.
031700 *----------------------------------------------------------------*
031800     MOVE    WK-C-VTKT-MATRLID  TO    QCKPROD-PRODID.
031900     READ    QCKPROD.
032000     IF  NOT WK-C-SUCCESSFUL
032100         MOVE    "PRD0001"          TO    WK-C-VRPT-ERROR-CD
032200         GO TO D299-RESOLVE-OUTBOUND-PARTY-EX.
032300     MOVE    QCKPROD-PRODNAME   TO    WK-C-VRPT-MATRLORPROD.
032400
032500     MOVE    WK-C-VTKT-CUSTMRID TO    QCKCUST-CUSTMRID.
032600     READ    QCKCUST.
032700     IF  NOT WK-C-SUCCESSFUL
032800         MOVE    "CUS0001"          TO    WK-C-VRPT-ERROR-CD
032900         GO TO D299-RESOLVE-OUTBOUND-PARTY-EX.
033000     MOVE    QCKCUST-CUSTMRNAME TO    WK-C-VRPT-PARTYNAME.
033100     MOVE    QCKCUST-ADDR-LINE1 TO    WK-C-VRPT-PARTYADDR.
033200
033300 D299-RESOLVE-OUTBOUND-PARTY-EX.
033400     EXIT.
033500
033600 *----------------------------------------------------------------*
033700 C300-RESOLVE-COMPANY.
033800 *----------------------------------------------------------------*
033900     MOVE    WK-C-VTKT-COMPANYID TO   QCKCOMP-COMPANYID.
034000     READ    QCKCOMP.
034100     IF  NOT WK-C-SUCCESSFUL
034200         MOVE    "COM0001"          TO    WK-C-VRPT-ERROR-CD
034300         GO TO C399-RESOLVE-COMPANY-EX.
034400
034500     MOVE    QCKCOMP-COMPANYNAME TO   WK-C-VRPT-COMPANYNAME.
034600     MOVE    QCKCOMP-COMPANYADDR TO   WK-C-VRPT-COMPANYADDR.
034700
034800 C399-RESOLVE-COMPANY-EX.
034900     EXIT.
035000
035100 *----------------------------------------------------------------*
035200 C400-RESOLVE-PARAMETERS.
035300 *----------------------------------------------------------------*
035400     MOVE    WK-C-VTKT-TICKETNO TO    QCKQTXN-TICKETNO.
035500     READ    QCKQTXN.
035600     IF  NOT WK-C-SUCCESSFUL
035700         GO TO C499-RESOLVE-PARAMETERS-EX.
035800
035900     SET     WK-C-VRPT-PARM-IX  TO    1.
036000     MOVE    1                  TO    WK-N-SLOT-IX.
036100 C410-WALK-SLOTS.
036200     IF      WK-N-SLOT-IX       >     20
036300         GO TO C499-RESOLVE-PARAMETERS-EX.
036400
036500     IF      QCKQTXN-RANGEID-SLOT (WK-N-SLOT-IX) = ZERO
036600         GO TO C490-NEXT-SLOT.
036700
036800     PERFORM D300-FIND-PARAMETER-NAME
036900        THRU D399-FIND-PARAMETER-NAME-EX.
037000
037100     MOVE    QCKRNGM-TB-PARMNAME (WK-N-RNG-IX) TO
037200         WK-C-VRPT-PARM-NAME (WK-C-VRPT-PARM-IX).
037300     MOVE    QCKQTXN-VALUE-SLOT (WK-N-SLOT-IX) TO
037400         WK-C-VRPT-PARM-VALUE (WK-C-VRPT-PARM-IX).
037500     ADD     1                  TO    WK-C-VRPT-PARM-COUNT.
037600     SET     WK-C-VRPT-PARM-IX  UP BY 1.
037700
037800 C490-NEXT-SLOT.
037900     ADD     1                  TO    WK-N-SLOT-IX.
038000     GO TO C410-WALK-SLOTS.
038100
038200 C499-RESOLVE-PARAMETERS-EX.
038300     EXIT.
038400
038500 *----------------------------------------------------------------*
038600 D300-FIND-PARAMETER-NAME.
038700 *----------------------------------------------------------------*
038800     MOVE    SPACES             TO    QCKRNGM-TB-PARMNAME (1).
038900     SET     QCKRNGM-TB-IX      TO    1.
039000 D310-SCAN-RANGE-TABLE.
039100     IF      QCKRNGM-TB-IX      >     QCKRNGM-TB-COUNT
039200         SET     WK-N-RNG-IX        TO    1
039300         GO TO D399-FIND-PARAMETER-NAME-EX.
039400
039500     IF      QCKRNGM-TB-RANGEID (QCKRNGM-TB-IX) =
039600                     QCKQTXN-RANGEID-SLOT (WK-N-SLOT-IX)
039700         SET     WK-N-RNG-IX        TO    QCKRNGM-TB-IX
039800         GO TO D399-FIND-PARAMETER-NAME-EX.
039900
040000     SET     QCKRNGM-TB-IX      UP BY 1.
040100     GO TO D310-SCAN-RANGE-TABLE.
040200
040300 D399-FIND-PARAMETER-NAME-EX.
040400     EXIT.
040500
040600 *----------------------------------------------------------------*
040700 D400-WRITE-REPORT-ROW.
040800 *----------------------------------------------------------------*
040900 *        Q4GT23 - MOVES THE RESOLVED REPORT FIELDS ONTO THE
041000 *        QCKRPT-ROW PRINT RECORD (QCKDASH.cpy) AND WRITES IT TO
041100 *        QCKQRPT - ONE RECORD PER CALL, THE SINGLE-TICKET QUALITY
041200 *        REPORT (REPORT-RESPONSE).  IF AN EARLIER PARAGRAPH ALREADY
041300 *        SET AN ERROR CODE, NO ROW IS WRITTEN - THE REPORT IS NOT
041400 *        PRODUCED FOR A TICKET WHOSE MASTER DATA IS INCOMPLETE.
041500     IF      WK-C-VRPT-ERROR-CD NOT  =  SPACES
041600         GO TO D499-WRITE-REPORT-ROW-EX.
041700
041800     MOVE    WK-C-VRPT-TICKETNO    TO    QCKRPT-TICKETNO.
041900     MOVE    WK-C-VRPT-REPORTDATE  TO    QCKRPT-REPORTDATE.
042000     MOVE    WK-C-VRPT-TRANTYPE    TO    QCKRPT-TRANTYPE.
042100     MOVE    WK-C-VRPT-VEHICLENO   TO    QCKRPT-VEHICLENO.
042200     MOVE    WK-C-VRPT-MATRLORPROD TO    QCKRPT-MATRLORPROD.
042300     MOVE    WK-C-VRPT-PARTYNAME   TO    QCKRPT-PARTYNAME.
042400     MOVE    WK-C-VRPT-PARTYADDR   TO    QCKRPT-PARTYADDR.
042500     MOVE    WK-C-VRPT-COMPANYNAME TO    QCKRPT-COMPANYNAME.
042600     MOVE    WK-C-VRPT-COMPANYADDR TO    QCKRPT-COMPANYADDR.
042700     MOVE    WK-C-VRPT-MATRLTYPE   TO    QCKRPT-MATRLTYPE.
042800     MOVE    WK-C-VRPT-PARM-COUNT  TO    QCKRPT-PARM-COUNT.
042900
043000     MOVE    ZERO               TO    WK-N-PRT-IX.
043100 D410-COPY-PARM-LOOP.
043200     IF      WK-N-PRT-IX        >=    WK-C-VRPT-PARM-COUNT
043300         GO TO D420-WRITE-ROW.
043400     ADD     1                  TO    WK-N-PRT-IX.
043500     MOVE    WK-C-VRPT-PARM-NAME (WK-N-PRT-IX)  TO
043600         QCKRPT-PARM-NAME (WK-N-PRT-IX).
043700     MOVE    WK-C-VRPT-PARM-VALUE (WK-N-PRT-IX) TO
043800         QCKRPT-PARM-VALUE (WK-N-PRT-IX).
043900     GO TO D410-COPY-PARM-LOOP.
044000
044100 D420-WRITE-ROW.
044200     WRITE   QCKRPT-ROW.
044300     IF  NOT WK-C-SUCCESSFUL
044400         DISPLAY "QCKVRPT - WRITE FILE ERROR - QCKQRPT"
044500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044600         MOVE    "COM0206"      TO    WK-C-VRPT-ERROR-CD
044700         MOVE    WK-C-FILE-STATUS TO  WK-C-VRPT-FS
044800         GO TO D499-WRITE-REPORT-ROW-EX.
044900
045000 D499-WRITE-REPORT-ROW-EX.
045100     EXIT.
045200 *----------------------------------------------------------------*
045300 *                   PROGRAM SUBROUTINE                          *
045400 *----------------------------------------------------------------*
045500 Y900-ABNORMAL-TERMINATION.
045600     PERFORM Z000-END-PROGRAM-ROUTINE.
045700     EXIT PROGRAM.
045800
045900 Z000-END-PROGRAM-ROUTINE.
046000     CLOSE QCKMATL QCKPROD QCKSUPP QCKCUST QCKCOMP QCKQTXN QCKRNGM
046100                 QCKQRPT.
046200     IF  NOT WK-C-SUCCESSFUL
046300         DISPLAY "QCKVRPT - CLOSE FILE ERROR - MASTER SET"
046400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
046500
046600 Z999-END-PROGRAM-ROUTINE-EX.
046700     EXIT.
046800
046900 ******************************************************************
047000 ************** END OF PROGRAM SOURCE -  QCKVRPT *****************
047100 ******************************************************************
