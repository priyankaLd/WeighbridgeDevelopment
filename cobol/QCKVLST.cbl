000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVLST.
000500  AUTHOR.         RAJESH S KUMAR.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   18 AUG 1994.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE PENDING
001400 *               QUALITY-CHECK DASHBOARD LISTING.  A GATE ENTRY
001500 *               TRANSACTION APPEARS ON THE LIST ONLY IF THE
001600 *               PREREQUISITE WEIGHING HAS BEEN LOGGED (GWT FOR
001700 *               INBOUND, TWT FOR OUTBOUND) AND THE QUALITY
001800 *               CHECK HAS NOT BEEN LOGGED YET (QCT) - PER
001900 *               BUSINESS RULE R10.  A SUPPLIER/CUSTOMER LOOKUP
002000 *               FAILURE DROPS THE ROW RATHER THAN ABORTING THE
002100 *               WHOLE LISTING - PER BUSINESS RULE R11.  OPTION
002200 *               "I"/"O" RESTRICTS THE LISTING TO ONE DIRECTION;
002300 *               OPTION "A" RETURNS BOTH (GETALLGATEDETAILS).
002400 *
002500 *----------------------------------------------------------------*
002600 * HISTORY OF MODIFICATION:
002700 *----------------------------------------------------------------*
002800 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002900 *----------------------------------------------------------------*
003000 *|RSK     |18/08/1994| Q3GT15   | INITIAL VERSION - WEIGHBRIDGE  |
003100 *|        |          |          | GATE/QUALITY PROJECT.          |
003200 *|TNGWK   |09/02/2015| Q4GT02   | VEHICLE-OUT DISPLAY LEFT BLANK |
003300 *|        |          |          | WHEN THE TRUCK HAS NOT YET     |
003400 *|        |          |          | LEFT THE YARD.                 |
003500 *|BRNHL   |03/03/2020| Q4GT09   | SUPPLIER/CUSTOMER ADDRESS LINE |
003600 *|        |          |          | 1 AND 2 JOINED WITH A COMMA ON |
003700 *|        |          |          | THE DASHBOARD ROW.             |
003800 *|NGU     |14/06/2021| Q4GT12   | DROP THE ROW RATHER THAN ABORT |
003900 *|        |          |          | THE RUN WHEN THE SUPPLIER OR   |
004000 *|        |          |          | CUSTOMER LOOKUP FAILS (R11).   |
004100 *|BRNHL   |09/08/2026| Q4GT17   | QCKGATE COMPOSITE SEARCH KEY   |
004200 *|        |          |          | VIEW WAS MISALIGNED (SITEID/   |
004300 *|        |          |          | COMPANYID READ 13 BYTES SHORT) |
004400 *|        |          |          | - CORRECTED IN QCKGATE.CPY.    |
004500 *|        |          |          | ALSO ADDED A VEHICLE-OUT-      |
004600 *|        |          |          | BEFORE-VEHICLE-IN DIAGNOSTIC   |
004700 *|        |          |          | USING THE TIMESTAMP-PAIR VIEW. |
004800 *----------------------------------------------------------------*
004900  EJECT
005000 **********************
005100  ENVIRONMENT DIVISION.
005200 **********************
005300  CONFIGURATION SECTION.
005400  SOURCE-COMPUTER.  IBM-AS400.
005500  OBJECT-COMPUTER.  IBM-AS400.
005600  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                    UPSI-0 IS UPSI-SWITCH-0
005800                      ON  STATUS IS U0-ON
005900                      OFF STATUS IS U0-OFF.
006000
006100  INPUT-OUTPUT SECTION.
006200  FILE-CONTROL.
006300      SELECT QCKGATE ASSIGN TO DATABASE-QCKGATE
006400             ORGANIZATION      IS INDEXED
006500             ACCESS MODE       IS SEQUENTIAL
006600             RECORD KEY        IS QCKGATE-TICKET-NO
006700             FILE STATUS       IS WK-C-FILE-STATUS.
006800      SELECT QCKMATL ASSIGN TO DATABASE-QCKMATL
006900             ORGANIZATION      IS INDEXED
007000             ACCESS MODE       IS SEQUENTIAL
007100             RECORD KEY        IS QCKMATL-MATRLID
007200             FILE STATUS       IS WK-C-FILE-STATUS.
007300      SELECT QCKPROD ASSIGN TO DATABASE-QCKPROD
007400             ORGANIZATION      IS INDEXED
007500             ACCESS MODE       IS SEQUENTIAL
007600             RECORD KEY        IS QCKPROD-PRODID
007700             FILE STATUS       IS WK-C-FILE-STATUS.
007800      SELECT QCKTRNP ASSIGN TO DATABASE-QCKTRNP
007900             ORGANIZATION      IS INDEXED
008000             ACCESS MODE       IS SEQUENTIAL
008100             RECORD KEY        IS QCKTRNP-TRNSPTID
008200             FILE STATUS       IS WK-C-FILE-STATUS.
008300      SELECT QCKQDSH ASSIGN TO PRINTER-QCKQDSH
008400             ORGANIZATION      IS LINE SEQUENTIAL
008500             FILE STATUS       IS WK-C-FILE-STATUS.
008600
008700 ***************
008800  DATA DIVISION.
008900 ***************
009000  FILE SECTION.
009100 **************
009200  FD  QCKGATE
009300      LABEL RECORDS ARE OMITTED
009400      DATA RECORD IS QCKGATE-RECORD.
009500      COPY QCKGATE.
009600  FD  QCKMATL
009700      LABEL RECORDS ARE OMITTED
009800      DATA RECORD IS QCKMATL-RECORD.
009900      COPY QCKMATL.
010000  FD  QCKPROD
010100      LABEL RECORDS ARE OMITTED
010200      DATA RECORD IS QCKPROD-RECORD.
010300      COPY QCKPROD.
010400  FD  QCKTRNP
010500      LABEL RECORDS ARE OMITTED
010600      DATA RECORD IS QCKTRNP-RECORD.
010700      COPY QCKTRNP.
010800  FD  QCKQDSH
010900      LABEL RECORDS ARE OMITTED
011000      DATA RECORD IS QCKDASH-ROW.
011100      COPY QCKDASH.
011200
011300  WORKING-STORAGE SECTION.
011400 *************************
011500  01  FILLER                          PIC X(24)        VALUE
011600      "** PROGRAM QCKVLST **".
011700
011800  77  WK-N-ROW-IX                     PIC 9(05) COMP   VALUE ZERO.
011900  77  WK-N-SORT-PASS                  PIC 9(05) COMP   VALUE ZERO.
012000  77  WK-N-SORT-IX                    PIC 9(05) COMP   VALUE ZERO.
012100  77  WK-N-SORT-IX2                   PIC 9(05) COMP   VALUE ZERO.
012200  77  WK-N-SORT-LIMIT                 PIC 9(05) COMP   VALUE ZERO.
012300  01  WK-C-SKIP-ROW                   PIC X(01) VALUE "N".
012400
012500 * ------------- GATE ENTRIES SELECTED FOR THIS RUN --------------*
012600  01  WK-C-GATE-TABLE.
012700      05  WK-C-GATE-TB-COUNT          PIC 9(05) COMP-3 VALUE ZERO.
012800      05  WK-C-GATE-TB-ROW OCCURS 1 TO 5000 TIMES
012900             DEPENDING ON WK-C-GATE-TB-COUNT.
013000          10  WK-C-GATE-TB-TICKETNO   PIC 9(09).
013100          10  WK-C-GATE-TB-TRANTYPE   PIC X(08).
013200          10  WK-C-GATE-TB-TRANDATE   PIC 9(08).
013300          10  WK-C-GATE-TB-SUPPLRID   PIC 9(09).
013400          10  WK-C-GATE-TB-CUSTMRID   PIC 9(09).
013500          10  WK-C-GATE-TB-MATRLID    PIC 9(09).
013600          10  WK-C-GATE-TB-MATRLTYP   PIC X(20).
013700          10  WK-C-GATE-TB-TRNSPTID   PIC 9(09).
013800          10  WK-C-GATE-TB-VEHICLID   PIC 9(09).
013900          10  WK-C-GATE-TB-TPNO       PIC X(20).
014000          10  WK-C-GATE-TB-PONO       PIC X(20).
014100          10  WK-C-GATE-TB-CHALLANNO  PIC X(20).
014200          10  WK-C-GATE-TB-VEHIN-DATE PIC 9(08).
014300          10  WK-C-GATE-TB-VEHIN-TIME PIC 9(06).
014400          10  WK-C-GATE-TB-VEHOUT-DATE PIC 9(08).
014500          10  WK-C-GATE-TB-VEHOUT-TIME PIC 9(06).
014600  01  WK-C-GATE-SWAP-ROW.
014700      05  WK-C-SWAP-TICKETNO          PIC 9(09).
014800      05  WK-C-SWAP-TRANTYPE          PIC X(08).
014900      05  WK-C-SWAP-TRANDATE          PIC 9(08).
015000      05  WK-C-SWAP-SUPPLRID          PIC 9(09).
015100      05  WK-C-SWAP-CUSTMRID          PIC 9(09).
015200      05  WK-C-SWAP-MATRLID           PIC 9(09).
015300      05  WK-C-SWAP-MATRLTYP          PIC X(20).
015400      05  WK-C-SWAP-TRNSPTID          PIC 9(09).
015500      05  WK-C-SWAP-VEHICLID          PIC 9(09).
015600      05  WK-C-SWAP-TPNO              PIC X(20).
015700      05  WK-C-SWAP-PONO              PIC X(20).
015800      05  WK-C-SWAP-CHALLANNO         PIC X(20).
015900      05  WK-C-SWAP-VEHIN-DATE        PIC 9(08).
016000      05  WK-C-SWAP-VEHIN-TIME        PIC 9(06).
016100      05  WK-C-SWAP-VEHOUT-DATE       PIC 9(08).
016200      05  WK-C-SWAP-VEHOUT-TIME       PIC 9(06).
016300
016400 * ----------------- TIMESTAMP FORMATTING WORK AREA --------------*
016500  01  WK-C-TS-WORK.
016600      05  WK-C-TS-DATE                PIC 9(08).
016700      05  WK-C-TS-DATE-X  REDEFINES WK-C-TS-DATE     PIC X(08).
016800      05  WK-C-TS-TIME                PIC 9(06).
016900      05  WK-C-TS-TIME-X  REDEFINES WK-C-TS-TIME     PIC X(06).
017000      05  WK-C-TS-DISPLAY             PIC X(19).
017100
017200 * ------------------ PROGRAM WORKING STORAGE -------------------*
017300  01    WK-C-COMMON.
017400  COPY QCKCMWS.
017500
017600 * -------- PARAMETER BLOCKS PASSED TO CALLED SUBROUTINES --------*
017700  01  WK-C-VLOG-RECORD.
017800      COPY QCKLLOG.
017900  01  WK-C-VSUP-RECORD.
018000      COPY QCKLSUP.
018100  01  WK-C-VVSM-RECORD.
018200      COPY QCKLVSM.
018300
018400 *****************
018500  LINKAGE SECTION.
018600 *****************
018700  COPY QCKLDSH.
018800  EJECT
018900 ********************************************
019000  PROCEDURE DIVISION USING WK-C-VLST-RECORD.
019100 ********************************************
019200  MAIN-MODULE.
019300      PERFORM A000-PROCESS-CALLED-ROUTINE
019400         THRU A099-PROCESS-CALLED-ROUTINE-EX.
019500      PERFORM B000-MAIN-PROCESSING
019600         THRU B999-MAIN-PROCESSING-EX.
019700      PERFORM Z000-END-PROGRAM-ROUTINE
019800         THRU Z999-END-PROGRAM-ROUTINE-EX.
019900      EXIT PROGRAM.
020000
020100 *----------------------------------------------------------------*
020200  A000-PROCESS-CALLED-ROUTINE.
020300 *----------------------------------------------------------------*
020400      OPEN INPUT QCKGATE QCKMATL QCKPROD QCKTRNP.
020500      IF  NOT WK-C-SUCCESSFUL
020600          DISPLAY "QCKVLST - OPEN FILE ERROR - MASTER FILES"
020700          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020800          GO TO Y900-ABNORMAL-TERMINATION.
020900
021000      MOVE    ZERO               TO    QCKMATL-TB-COUNT.
021100  A010-LOAD-MATERIAL-TABLE.
021200      READ QCKMATL NEXT RECORD AT END
021300          GO TO A020-LOAD-PRODUCT-TABLE-INIT.
021400      IF  NOT WK-C-SUCCESSFUL
021500          DISPLAY "QCKVLST - READ FILE ERROR - QCKMATL"
021600          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700          GO TO Y900-ABNORMAL-TERMINATION.
021800      ADD     1                  TO    QCKMATL-TB-COUNT.
021900      MOVE    QCKMATL-MATRLID    TO
022000          QCKMATL-TB-ID (QCKMATL-TB-COUNT).
022100      MOVE    QCKMATL-MATRLNAME  TO
022200          QCKMATL-TB-NAME (QCKMATL-TB-COUNT).
022300      GO TO A010-LOAD-MATERIAL-TABLE.
022400
022500  A020-LOAD-PRODUCT-TABLE-INIT.
022600      MOVE    ZERO               TO    QCKPROD-TB-COUNT.
022700  A021-LOAD-PRODUCT-TABLE.
022800      READ QCKPROD NEXT RECORD AT END
022900          GO TO A030-LOAD-TRANSPORTER-TABLE-INIT.
023000      IF  NOT WK-C-SUCCESSFUL
023100          DISPLAY "QCKVLST - READ FILE ERROR - QCKPROD"
023200          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300          GO TO Y900-ABNORMAL-TERMINATION.
023400      ADD     1                  TO    QCKPROD-TB-COUNT.
023500      MOVE    QCKPROD-PRODID     TO
023600          QCKPROD-TB-ID (QCKPROD-TB-COUNT).
023700      MOVE    QCKPROD-PRODNAME   TO
023800          QCKPROD-TB-NAME (QCKPROD-TB-COUNT).
023900      GO TO A021-LOAD-PRODUCT-TABLE.
024000
024100  A030-LOAD-TRANSPORTER-TABLE-INIT.
024200      MOVE    ZERO               TO    QCKTRNP-TB-COUNT.
024300  A031-LOAD-TRANSPORTER-TABLE.
024400      READ QCKTRNP NEXT RECORD AT END
024500          GO TO A040-LOAD-GATE-TABLE-INIT.
024600      IF  NOT WK-C-SUCCESSFUL
024700          DISPLAY "QCKVLST - READ FILE ERROR - QCKTRNP"
024800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900          GO TO Y900-ABNORMAL-TERMINATION.
025000      ADD     1                  TO    QCKTRNP-TB-COUNT.
025100      MOVE    QCKTRNP-TRNSPTID   TO
025200          QCKTRNP-TB-ID (QCKTRNP-TB-COUNT).
025300      MOVE    QCKTRNP-TRNSPTNAME TO
025400          QCKTRNP-TB-NAME (QCKTRNP-TB-COUNT).
025500      GO TO A031-LOAD-TRANSPORTER-TABLE.
025600
025700  A040-LOAD-GATE-TABLE-INIT.
025800      MOVE    ZERO               TO    WK-C-GATE-TB-COUNT.
025900  A041-LOAD-GATE-TABLE.
026000      READ QCKGATE NEXT RECORD AT END
026100          GO TO A050-SORT-DESCENDING.
026200      IF  NOT WK-C-SUCCESSFUL
026300          DISPLAY "QCKVLST - READ FILE ERROR - QCKGATE"
026400          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500          GO TO Y900-ABNORMAL-TERMINATION.
026600
026700      IF  QCKGATE-SK-SITEID    NOT = WK-C-VLST-SITEID
026800          OR QCKGATE-SK-COMPANY NOT = WK-C-VLST-COMPANYID
026900          GO TO A041-LOAD-GATE-TABLE.
027000
027100      IF  WK-C-VLST-OPTION = "I" AND NOT QCKGATE-INBOUND
027200          GO TO A041-LOAD-GATE-TABLE.
027300      IF  WK-C-VLST-OPTION = "O" AND NOT QCKGATE-OUTBOUND
027400          GO TO A041-LOAD-GATE-TABLE.
027500
027600      ADD     1                  TO    WK-C-GATE-TB-COUNT.
027700      MOVE    QCKGATE-TICKET-NO  TO
027800          WK-C-GATE-TB-TICKETNO (WK-C-GATE-TB-COUNT).
027900      MOVE    QCKGATE-TRANTYPE   TO
028000          WK-C-GATE-TB-TRANTYPE (WK-C-GATE-TB-COUNT).
028100      MOVE    QCKGATE-TRANDATE   TO
028200          WK-C-GATE-TB-TRANDATE (WK-C-GATE-TB-COUNT).
028300      MOVE    QCKGATE-SUPPLRID   TO
028400          WK-C-GATE-TB-SUPPLRID (WK-C-GATE-TB-COUNT).
028500      MOVE    QCKGATE-CUSTMRID   TO
028600          WK-C-GATE-TB-CUSTMRID (WK-C-GATE-TB-COUNT).
028700      MOVE    QCKGATE-MATRLID    TO
028800          WK-C-GATE-TB-MATRLID (WK-C-GATE-TB-COUNT).
028900      MOVE    QCKGATE-MATRLTYP   TO
029000          WK-C-GATE-TB-MATRLTYP (WK-C-GATE-TB-COUNT).
029100      MOVE    QCKGATE-TRNSPTID   TO
029200          WK-C-GATE-TB-TRNSPTID (WK-C-GATE-TB-COUNT).
029300      MOVE    QCKGATE-VEHICLID   TO
029400          WK-C-GATE-TB-VEHICLID (WK-C-GATE-TB-COUNT).
029500      MOVE    QCKGATE-TPNO       TO
029600          WK-C-GATE-TB-TPNO (WK-C-GATE-TB-COUNT).
029700      MOVE    QCKGATE-PONO       TO
029800          WK-C-GATE-TB-PONO (WK-C-GATE-TB-COUNT).
029900      MOVE    QCKGATE-CHALLANNO  TO
030000          WK-C-GATE-TB-CHALLANNO (WK-C-GATE-TB-COUNT).
030100      MOVE    QCKGATE-VEHIN-DATE TO
030200          WK-C-GATE-TB-VEHIN-DATE (WK-C-GATE-TB-COUNT).
030300      MOVE    QCKGATE-VEHIN-TIME TO
030400          WK-C-GATE-TB-VEHIN-TIME (WK-C-GATE-TB-COUNT).
030500      MOVE    QCKGATE-VEHOUT-DATE TO
030600          WK-C-GATE-TB-VEHOUT-DATE (WK-C-GATE-TB-COUNT).
030700      MOVE    QCKGATE-VEHOUT-TIME TO
030800          WK-C-GATE-TB-VEHOUT-TIME (WK-C-GATE-TB-COUNT).
030900
031000      IF  QCKGATE-OUT-STAMP     NOT = ZERO
031100          AND QCKGATE-OUT-STAMP <     QCKGATE-IN-STAMP
031200          DISPLAY "QCKVLST - VEHICLE-OUT BEFORE VEHICLE-IN - "
031300                  "TICKET " QCKGATE-TICKET-NO.
031400
031500      GO TO A041-LOAD-GATE-TABLE.
031600
031700 *----------------------------------------------------------------*
031800  A050-SORT-DESCENDING.
031900 *----------------------------------------------------------------*
032000      IF  WK-C-GATE-TB-COUNT < 2
032100          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
032200      MOVE    1                  TO    WK-N-SORT-PASS.
032300  A051-SORT-PASS.
032400      IF      WK-N-SORT-PASS     >=    WK-C-GATE-TB-COUNT
032500          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
032600      MOVE    1                  TO    WK-N-SORT-IX.
032700  A052-SORT-COMPARE.
032800      COMPUTE WK-N-SORT-LIMIT = WK-C-GATE-TB-COUNT - WK-N-SORT-PASS.
032900      IF      WK-N-SORT-IX       >     WK-N-SORT-LIMIT
033000          ADD 1                  TO    WK-N-SORT-PASS
033100          GO TO A051-SORT-PASS.
033200
033300      COMPUTE WK-N-SORT-IX2 = WK-N-SORT-IX + 1.
033400      IF      WK-C-GATE-TB-TRANDATE (WK-N-SORT-IX) <
033500                      WK-C-GATE-TB-TRANDATE (WK-N-SORT-IX2)
033600          MOVE WK-C-GATE-TB-ROW (WK-N-SORT-IX)  TO
033700                   WK-C-GATE-SWAP-ROW
033800          MOVE WK-C-GATE-TB-ROW (WK-N-SORT-IX2) TO
033900                   WK-C-GATE-TB-ROW (WK-N-SORT-IX)
034000          MOVE WK-C-GATE-SWAP-ROW               TO
034100                   WK-C-GATE-TB-ROW (WK-N-SORT-IX2).
034200
034300      ADD     1                  TO    WK-N-SORT-IX.
034400      GO TO A052-SORT-COMPARE.
034500
034600  A099-PROCESS-CALLED-ROUTINE-EX.
034700      EXIT.
034800
034900 *----------------------------------------------------------------*
035000  B000-MAIN-PROCESSING.
035100 *----------------------------------------------------------------*
035200      MOVE    ZERO               TO    WK-C-VLST-ROW-COUNT.
035300      MOVE    SPACES             TO    WK-C-VLST-ERROR-CD.
035400
035500      IF  WK-C-VLST-SESSION-OK NOT = "Y"
035600          MOVE    "LST0099"      TO    WK-C-VLST-ERROR-CD
035700          GO TO B999-MAIN-PROCESSING-EX.
035800
035900      OPEN OUTPUT QCKQDSH.
036000      IF  NOT WK-C-SUCCESSFUL
036100          DISPLAY "QCKVLST - OPEN FILE ERROR - QCKQDSH"
036200          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036300          GO TO Y900-ABNORMAL-TERMINATION.
036400
036500      MOVE    1                  TO    WK-N-ROW-IX.
036600  B010-BUILD-NEXT-ROW.
036700      IF      WK-N-ROW-IX        >     WK-C-GATE-TB-COUNT
036800          GO TO B090-CLOSE-REPORT.
036900
037000      PERFORM C000-PROCESS-ONE-TICKET
037100         THRU C999-PROCESS-ONE-TICKET-EX.
037200
037300      ADD     1                  TO    WK-N-ROW-IX.
037400      GO TO B010-BUILD-NEXT-ROW.
037500
037600  B090-CLOSE-REPORT.
037700      CLOSE QCKQDSH.
037800      IF  NOT WK-C-SUCCESSFUL
037900          DISPLAY "QCKVLST - CLOSE FILE ERROR - QCKQDSH"
038000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038100
038200  B999-MAIN-PROCESSING-EX.
038300      EXIT.
038400
038500 *----------------------------------------------------------------*
038600  C000-PROCESS-ONE-TICKET.
038700 *----------------------------------------------------------------*
038800      MOVE    "N"                TO    WK-C-SKIP-ROW.
038900      MOVE    WK-C-GATE-TB-TICKETNO (WK-N-ROW-IX)
039000                                 TO    WK-C-VLOG-TICKETNO.
039100
039200      IF  WK-C-GATE-TB-TRANTYPE (WK-N-ROW-IX) = "INBOUND "
039300          MOVE    "GWT"          TO    WK-C-VLOG-STATUSCD
039400      ELSE
039500          MOVE    "TWT"          TO    WK-C-VLOG-STATUSCD.
039600      MOVE    "C"                TO    WK-C-VLOG-OPTION.
039700      CALL "QCKVLOG" USING WK-C-VLOG-RECORD.
039800      IF  NOT WK-C-VLOG-IS-FOUND
039900          GO TO C999-PROCESS-ONE-TICKET-EX.
040000
040100      MOVE    "QCT"              TO    WK-C-VLOG-STATUSCD.
040200      CALL "QCKVLOG" USING WK-C-VLOG-RECORD.
040300      IF  WK-C-VLOG-IS-FOUND
040400          GO TO C999-PROCESS-ONE-TICKET-EX.
040500
040600      PERFORM D000-RESOLVE-PARTY THRU D099-RESOLVE-PARTY-EX.
040700      IF  WK-C-SKIP-ROW = "Y"
040800          GO TO C999-PROCESS-ONE-TICKET-EX.
040900
041000      PERFORM D100-RESOLVE-MATERIAL THRU D199-RESOLVE-MATERIAL-EX.
041100      PERFORM D200-RESOLVE-VEHICLE  THRU D299-RESOLVE-VEHICLE-EX.
041200      PERFORM D300-RESOLVE-TRANSPORTER
041300         THRU D399-RESOLVE-TRANSPORTER-EX.
041400      PERFORM D400-FORMAT-TIMESTAMPS THRU D499-FORMAT-TIMESTAMPS-EX.
041500      PERFORM D500-WRITE-DASHBOARD-ROW
041600         THRU D599-WRITE-DASHBOARD-ROW-EX.
041700
041800  C999-PROCESS-ONE-TICKET-EX.
041900      EXIT.
042000
042100 *----------------------------------------------------------------*
042200  D000-RESOLVE-PARTY.
042300 *----------------------------------------------------------------*
042400      MOVE    WK-C-GATE-TB-TRANTYPE (WK-N-ROW-IX)
042500                                 TO    WK-C-VSUP-DIRECTION.
042600      MOVE    WK-C-GATE-TB-SUPPLRID (WK-N-ROW-IX)
042700                                 TO    WK-C-VSUP-SUPPLRID.
042800      MOVE    WK-C-GATE-TB-CUSTMRID (WK-N-ROW-IX)
042900                                 TO    WK-C-VSUP-CUSTMRID.
043000      CALL "QCKVSUP" USING WK-C-VSUP-RECORD.
043100      IF  WK-C-VSUP-ERROR-CD NOT = SPACES
043200          MOVE    "Y"            TO    WK-C-SKIP-ROW
043300          GO TO D099-RESOLVE-PARTY-EX.
043400
043500      MOVE    WK-C-VSUP-PARTYNAME   TO    QCKDASH-PARTYNAME.
043600      IF  WK-C-VSUP-ADDR-LINE2 = SPACES
043700          MOVE WK-C-VSUP-ADDR-LINE1 TO QCKDASH-PARTYADDR
043800      ELSE
043900          STRING WK-C-VSUP-ADDR-LINE1 DELIMITED BY SIZE
044000                 ", "               DELIMITED BY SIZE
044100                 WK-C-VSUP-ADDR-LINE2 DELIMITED BY SIZE
044200             INTO QCKDASH-PARTYADDR.
044300
044400  D099-RESOLVE-PARTY-EX.
044500      EXIT.
044600
044700 *----------------------------------------------------------------*
044800  D100-RESOLVE-MATERIAL.
044900 *----------------------------------------------------------------*
045000      MOVE    SPACES             TO    QCKDASH-MATRLNAME.
045100      IF  WK-C-GATE-TB-TRANTYPE (WK-N-ROW-IX) = "INBOUND "
045200          SET  QCKMATL-TB-IX     TO    1
045300          SEARCH QCKMATL-TB-ROW
045400              AT END NEXT SENTENCE
045500              WHEN QCKMATL-TB-ID (QCKMATL-TB-IX) =
045600                   WK-C-GATE-TB-MATRLID (WK-N-ROW-IX)
045700                 MOVE QCKMATL-TB-NAME (QCKMATL-TB-IX)
045800                                 TO    QCKDASH-MATRLNAME
045900      ELSE
046000          SET  QCKPROD-TB-IX     TO    1
046100          SEARCH QCKPROD-TB-ROW
046200              AT END NEXT SENTENCE
046300              WHEN QCKPROD-TB-ID (QCKPROD-TB-IX) =
046400                   WK-C-GATE-TB-MATRLID (WK-N-ROW-IX)
046500                 MOVE QCKPROD-TB-NAME (QCKPROD-TB-IX)
046600                                 TO    QCKDASH-MATRLNAME.
046700
046800      MOVE    WK-C-GATE-TB-MATRLTYP (WK-N-ROW-IX)
046900                                 TO    QCKDASH-MATRLTYPE.
047000
047100  D199-RESOLVE-MATERIAL-EX.
047200      EXIT.
047300
047400 *----------------------------------------------------------------*
047500  D200-RESOLVE-VEHICLE.
047600 *----------------------------------------------------------------*
047700      MOVE    "1"                TO    WK-C-VVSM-OPTION.
047800      MOVE    WK-C-GATE-TB-VEHICLID (WK-N-ROW-IX)
047900                                 TO    WK-C-VVSM-VEHICLID.
048000      CALL "QCKVVSM" USING WK-C-VVSM-RECORD.
048100      IF  WK-C-VVSM-ERROR-CD = SPACES
048200          MOVE WK-C-VVSM-O-VEHICLENO TO QCKDASH-VEHICLENO
048300      ELSE
048400          MOVE SPACES                TO QCKDASH-VEHICLENO.
048500
048600  D299-RESOLVE-VEHICLE-EX.
048700      EXIT.
048800
048900 *----------------------------------------------------------------*
049000  D300-RESOLVE-TRANSPORTER.
049100 *----------------------------------------------------------------*
049200      MOVE    SPACES             TO    QCKDASH-TRNSPNAME.
049300      SET     QCKTRNP-TB-IX      TO    1.
049400      SEARCH  QCKTRNP-TB-ROW
049500          AT END NEXT SENTENCE
049600          WHEN  QCKTRNP-TB-ID (QCKTRNP-TB-IX) =
049700                WK-C-GATE-TB-TRNSPTID (WK-N-ROW-IX)
049800             MOVE QCKTRNP-TB-NAME (QCKTRNP-TB-IX)
049900                                 TO    QCKDASH-TRNSPNAME.
050000
050100  D399-RESOLVE-TRANSPORTER-EX.
050200      EXIT.
050300
050400 *----------------------------------------------------------------*
050500  D400-FORMAT-TIMESTAMPS.
050600 *----------------------------------------------------------------*
050700      MOVE    WK-C-GATE-TB-VEHIN-DATE (WK-N-ROW-IX) TO WK-C-TS-DATE.
050800      MOVE    WK-C-GATE-TB-VEHIN-TIME (WK-N-ROW-IX) TO WK-C-TS-TIME.
050900      IF  WK-C-TS-DATE = ZERO
051000          MOVE    SPACES         TO    QCKDASH-VEHIN-DISP
051100      ELSE
051200          STRING WK-C-TS-DATE-X (7:2) "-" WK-C-TS-DATE-X (5:2) "-"
051300                 WK-C-TS-DATE-X (1:4) " "
051400                 WK-C-TS-TIME-X (1:2) ":" WK-C-TS-TIME-X (3:2) ":"
051500                 WK-C-TS-TIME-X (5:2)
051600                 DELIMITED BY SIZE INTO WK-C-TS-DISPLAY
051700          MOVE    WK-C-TS-DISPLAY TO    QCKDASH-VEHIN-DISP.
051800
051900      MOVE    WK-C-GATE-TB-VEHOUT-DATE (WK-N-ROW-IX) TO WK-C-TS-DATE.
052000      MOVE    WK-C-GATE-TB-VEHOUT-TIME (WK-N-ROW-IX) TO WK-C-TS-TIME.
052100      IF  WK-C-TS-DATE = ZERO
052200          MOVE    SPACES         TO    QCKDASH-VEHOUT-DISP
052300      ELSE
052400          STRING WK-C-TS-DATE-X (7:2) "-" WK-C-TS-DATE-X (5:2) "-"
052500                 WK-C-TS-DATE-X (1:4) " "
052600                 WK-C-TS-TIME-X (1:2) ":" WK-C-TS-TIME-X (3:2) ":"
052700                 WK-C-TS-TIME-X (5:2)
052800                 DELIMITED BY SIZE INTO WK-C-TS-DISPLAY
052900          MOVE    WK-C-TS-DISPLAY TO    QCKDASH-VEHOUT-DISP.
053000
053100  D499-FORMAT-TIMESTAMPS-EX.
053200      EXIT.
053300
053400 *----------------------------------------------------------------*
053500  D500-WRITE-DASHBOARD-ROW.
053600 *----------------------------------------------------------------*
053700      MOVE    WK-C-GATE-TB-TICKETNO (WK-N-ROW-IX)
053800                                 TO    QCKDASH-TICKETNO.
053900      MOVE    WK-C-GATE-TB-TPNO (WK-N-ROW-IX)     TO QCKDASH-TPNO.
054000      MOVE    WK-C-GATE-TB-PONO (WK-N-ROW-IX)     TO QCKDASH-PONO.
054100      MOVE    WK-C-GATE-TB-CHALLANNO (WK-N-ROW-IX)
054200                                 TO    QCKDASH-CHALLANNO.
054300      MOVE    WK-C-GATE-TB-TRANTYPE (WK-N-ROW-IX)
054400                                 TO    QCKDASH-TRANTYPE.
054500      MOVE    WK-C-GATE-TB-TRANDATE (WK-N-ROW-IX)
054600                                 TO    QCKDASH-TRANDATE.
054700
054800      WRITE   QCKDASH-ROW.
054900      IF  NOT WK-C-SUCCESSFUL
055000          DISPLAY "QCKVLST - WRITE FILE ERROR - QCKQDSH"
055100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055200          MOVE    "COM0206"      TO    WK-C-VLST-ERROR-CD
055300          MOVE    WK-C-FILE-STATUS TO  WK-C-VLST-FS
055400          GO TO D599-WRITE-DASHBOARD-ROW-EX.
055500
055600      ADD     1                  TO    WK-C-VLST-ROW-COUNT.
055700
055800  D599-WRITE-DASHBOARD-ROW-EX.
055900      EXIT.
056000 *----------------------------------------------------------------*
056100 *                   PROGRAM SUBROUTINE                          *
056200 *----------------------------------------------------------------*
056300  Y900-ABNORMAL-TERMINATION.
056400      PERFORM Z000-END-PROGRAM-ROUTINE.
056500      EXIT PROGRAM.
056600
056700  Z000-END-PROGRAM-ROUTINE.
056800      CLOSE QCKGATE QCKMATL QCKPROD QCKTRNP.
056900      IF  NOT WK-C-SUCCESSFUL
057000          DISPLAY "QCKVLST - CLOSE FILE ERROR - MASTER FILES"
057100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057200
057300  Z999-END-PROGRAM-ROUTINE-EX.
057400      EXIT.
057500
057600 ******************************************************************
057700 ************** END OF PROGRAM SOURCE -  QCKVLST *****************
057800 ******************************************************************
