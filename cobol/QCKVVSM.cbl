000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVVSM.
000500  AUTHOR.         MARY LOU DSOUZA.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   02 MAY 1991.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE VEHICLE
001400 *               MASTER, EITHER BY VEHICLE-ID (OPTION 1, USED BY
001500 *               THE DASHBOARD AND REPORT PROGRAMS) OR BY THE
001600 *               VEHICLE REGISTRATION NUMBER (OPTION 2, USED BY
001700 *               THE SEARCH-BY-VEHICLE-NO HELPER).
001800 *
001900 *----------------------------------------------------------------*
002000 * HISTORY OF MODIFICATION:
002100 *----------------------------------------------------------------*
002200 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002300 *----------------------------------------------------------------*
002400 *|MLD     |02/05/1991| Q0GT06   | INITIAL VERSION - LOOKUP BY    |
002500 *|        |          |          | VEHICLE-ID ONLY.               |
002600 *|RSK     |14/02/1995| Q1GT06   | ADD OPTION 2 - LOOKUP BY       |
002700 *|        |          |          | VEHICLE REGISTRATION NUMBER.   |
002800 *|PJT     |21/10/1998| Q2GT01   | YEAR 2000 - NO DATE FIELDS ON  |
002900 *|        |          |          | THIS FILE, REVIEWED AND        |
003000 *|        |          |          | SIGNED OFF, NO CHANGE REQUIRED.|
003100 *|BRNHL   |11/08/2011| Q3GT14   | RETARGET FROM TFSVEHM TO THE   |
003200 *|        |          |          | QCKVEHM PHYSICAL FILE.         |
003300 *|NGU     |02/11/2017| Q4GT01   | TABLE LOAD AT OPEN TIME - AVOID|
003400 *|        |          |          | REPEATED RANDOM READS BY       |
003500 *|        |          |          | VEHICLE NUMBER.                |
003600 *|NGU     |12/11/2021| Q4GT12   | LOAD COUNT NOW DISPLAYED AT    |
003700 *|        |          |          | A010 EOF - WAS DECLARED BUT    |
003800 *|        |          |          | NEVER REFERENCED.              |
003900 *----------------------------------------------------------------*
004000  EJECT
004100 **********************
004200  ENVIRONMENT DIVISION.
004300 **********************
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER.  IBM-AS400.
004600  OBJECT-COMPUTER.  IBM-AS400.
004700  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    UPSI-0 IS UPSI-SWITCH-0
004900                      ON  STATUS IS U0-ON
005000                      OFF STATUS IS U0-OFF.
005100
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT QCKVEHM ASSIGN TO DATABASE-QCKVEHM
005500             ORGANIZATION      IS INDEXED
005600             ACCESS MODE       IS SEQUENTIAL
005700             RECORD KEY        IS QCKVEHM-VEHICLID
005800             FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000 ***************
006100  DATA DIVISION.
006200 ***************
006300  FILE SECTION.
006400 **************
006500  FD  QCKVEHM
006600      LABEL RECORDS ARE OMITTED
006700      DATA RECORD IS QCKVEHM-RECORD.
006800      COPY QCKVEHM.
006900
007000  WORKING-STORAGE SECTION.
007100 *************************
007200  01  FILLER                          PIC X(24)        VALUE
007300      "** PROGRAM QCKVVSM **".
007400
007500  77  WK-N-LOAD-COUNT                 PIC 9(05) COMP   VALUE ZERO.
007600* ALTERNATE VIEW - LOAD COUNT IN DISPLAY FORM FOR THE A099
007700* DIAGNOSTIC LINE - WK-N-LOAD-COUNT ITSELF STAYS COMP FOR THE ADD
007800* IN A010.
007900 01  WK-C-LOAD-COUNT-WORK            PIC 9(05)        VALUE ZERO.
008000 01  WK-C-LOAD-COUNT-X  REDEFINES WK-C-LOAD-COUNT-WORK PIC X(05).
008100  01  WS-C-FLAG.
008200      05  WS-C-REC-FOUND              PIC X(01) VALUE "N".
008300
008400 * ------------------ PROGRAM WORKING STORAGE -------------------*
008500  01    WK-C-COMMON.
008600  COPY QCKCMWS.
008700
008800 *****************
008900  LINKAGE SECTION.
009000 *****************
009100  COPY QCKLVSM.
009200  EJECT
009300 ********************************************
009400  PROCEDURE DIVISION USING WK-C-VVSM-RECORD.
009500 ********************************************
009600  MAIN-MODULE.
009700      PERFORM A000-PROCESS-CALLED-ROUTINE
009800         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900      PERFORM B000-MAIN-PROCESSING
010000         THRU B999-MAIN-PROCESSING-EX.
010100      PERFORM Z000-END-PROGRAM-ROUTINE
010200         THRU Z999-END-PROGRAM-ROUTINE-EX.
010300      EXIT PROGRAM.
010400
010500 *----------------------------------------------------------------*
010600  A000-PROCESS-CALLED-ROUTINE.
010700 *----------------------------------------------------------------*
010800      OPEN INPUT QCKVEHM.
010900      IF  NOT WK-C-SUCCESSFUL
011000          DISPLAY "QCKVVSM - OPEN FILE ERROR - QCKVEHM"
011100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200          GO TO Y900-ABNORMAL-TERMINATION.
011300
011400      MOVE    SPACES             TO    WK-C-VVSM-OUTPUT.
011500      MOVE    ZERO               TO    QCKVEHM-TB-COUNT.
011600
011700  A010-LOAD-TABLE.
011800      READ QCKVEHM NEXT RECORD AT END
011900          MOVE    WK-N-LOAD-COUNT    TO    WK-C-LOAD-COUNT-WORK
012000          DISPLAY "QCKVVSM - " WK-C-LOAD-COUNT-X
012100                  " VEHICLE MASTER ROWS LOADED"
012200          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012300
012400      IF  NOT WK-C-SUCCESSFUL
012500          DISPLAY "QCKVVSM - READ FILE ERROR - QCKVEHM"
012600          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700          GO TO Y900-ABNORMAL-TERMINATION.
012800
012900      ADD     1                  TO    QCKVEHM-TB-COUNT
013000                                  WK-N-LOAD-COUNT.
013100      MOVE    QCKVEHM-VEHICLID   TO    QCKVEHM-TB-ID (QCKVEHM-TB-COUNT).
013200      MOVE    QCKVEHM-VEHICLENO  TO    QCKVEHM-TB-NO (QCKVEHM-TB-COUNT).
013300      GO TO A010-LOAD-TABLE.
013400
013500  A099-PROCESS-CALLED-ROUTINE-EX.
013600      EXIT.
013700
013800 *----------------------------------------------------------------*
013900  B000-MAIN-PROCESSING.
014000 *----------------------------------------------------------------*
014100      MOVE    "N"                TO    WS-C-REC-FOUND.
014200      EVALUATE WK-C-VVSM-OPTION
014300          WHEN "1"
014400             PERFORM C100-SEARCH-BY-VEHICLE-ID
014500                THRU C199-SEARCH-BY-VEHICLE-ID-EX
014600          WHEN "2"
014700             PERFORM C200-SEARCH-BY-VEHICLE-NO
014800                THRU C299-SEARCH-BY-VEHICLE-NO-EX
014900      END-EVALUATE.
015000
015100      IF  WS-C-REC-FOUND = "N"
015200          MOVE    "VSM0001"      TO    WK-C-VVSM-ERROR-CD.
015300
015400  B999-MAIN-PROCESSING-EX.
015500      EXIT.
015600
015700 *----------------------------------------------------------------*
015800  C100-SEARCH-BY-VEHICLE-ID.
015900 *----------------------------------------------------------------*
016000      SET     QCKVEHM-TB-IX      TO    1.
016100      SEARCH  QCKVEHM-TB-ROW
016200          AT END GO TO C199-SEARCH-BY-VEHICLE-ID-EX
016300          WHEN  QCKVEHM-TB-ID (QCKVEHM-TB-IX) =
016400                WK-C-VVSM-VEHICLID
016500             MOVE    "Y"                TO    WS-C-REC-FOUND
016600             MOVE    QCKVEHM-TB-ID (QCKVEHM-TB-IX)
016700                                         TO    WK-C-VVSM-O-VEHICLID
016800             MOVE    QCKVEHM-TB-NO (QCKVEHM-TB-IX)
016900                                         TO    WK-C-VVSM-O-VEHICLENO.
017000
017100  C199-SEARCH-BY-VEHICLE-ID-EX.
017200      EXIT.
017300
017400 *----------------------------------------------------------------*
017500  C200-SEARCH-BY-VEHICLE-NO.
017600 *----------------------------------------------------------------*
017700      SET     QCKVEHM-TB-IX      TO    1.
017800      SEARCH  QCKVEHM-TB-ROW
017900          AT END GO TO C299-SEARCH-BY-VEHICLE-NO-EX
018000          WHEN  QCKVEHM-TB-NO (QCKVEHM-TB-IX) =
018100                WK-C-VVSM-VEHICLENO
018200             MOVE    "Y"                TO    WS-C-REC-FOUND
018300             MOVE    QCKVEHM-TB-ID (QCKVEHM-TB-IX)
018400                                         TO    WK-C-VVSM-O-VEHICLID
018500             MOVE    QCKVEHM-TB-NO (QCKVEHM-TB-IX)
018600                                         TO    WK-C-VVSM-O-VEHICLENO.
018700
018800  C299-SEARCH-BY-VEHICLE-NO-EX.
018900      EXIT.
019000 *----------------------------------------------------------------*
019100 *                   PROGRAM SUBROUTINE                          *
019200 *----------------------------------------------------------------*
019300  Y900-ABNORMAL-TERMINATION.
019400      PERFORM Z000-END-PROGRAM-ROUTINE.
019500      EXIT PROGRAM.
019600
019700  Z000-END-PROGRAM-ROUTINE.
019800      CLOSE QCKVEHM.
019900      IF  NOT WK-C-SUCCESSFUL
020000          DISPLAY "QCKVVSM - CLOSE FILE ERROR - QCKVEHM"
020100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
020200
020300  Z999-END-PROGRAM-ROUTINE-EX.
020400      EXIT.
020500
020600 ******************************************************************
020700 ************** END OF PROGRAM SOURCE -  QCKVVSM *****************
020800 ******************************************************************
