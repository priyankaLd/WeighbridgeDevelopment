000100* QCKLTKT.cpy  -  LINKAGE BLOCK FOR QCKVTKT (GATE ENTRY LOOKUP)
000200*****************************************************************
000300 01  WK-C-VTKT-RECORD.
000400     05  WK-C-VTKT-INPUT.
000500         10  WK-C-VTKT-TICKETNO      PIC 9(09).
000600     05  WK-C-VTKT-OUTPUT.
000700         10  WK-C-VTKT-TRANTYPE      PIC X(08).
000800         10  WK-C-VTKT-TRANDATE      PIC 9(08).
000900         10  WK-C-VTKT-SITEID        PIC X(10).
001000         10  WK-C-VTKT-COMPANYID     PIC X(04).
001100         10  WK-C-VTKT-SUPPLRID      PIC 9(09).
001200         10  WK-C-VTKT-CUSTMRID      PIC 9(09).
001300         10  WK-C-VTKT-MATRLID       PIC 9(09).
001400         10  WK-C-VTKT-MATRLTYP      PIC X(20).
001500         10  WK-C-VTKT-TRNSPTID      PIC 9(09).
001600         10  WK-C-VTKT-VEHICLID      PIC 9(09).
001700         10  WK-C-VTKT-TPNO          PIC X(20).
001800         10  WK-C-VTKT-PONO          PIC X(20).
001900         10  WK-C-VTKT-CHALLANNO     PIC X(20).
002000         10  WK-C-VTKT-VEHIN-DATE    PIC 9(08).
002100         10  WK-C-VTKT-VEHIN-TIME    PIC 9(06).
002200         10  WK-C-VTKT-VEHOUT-DATE   PIC 9(08).
002300         10  WK-C-VTKT-VEHOUT-TIME   PIC 9(06).
002400     05  WK-C-VTKT-ERROR-CD          PIC X(07) VALUE SPACES.
002500     05  WK-C-VTKT-FILE              PIC X(08) VALUE SPACES.
002600     05  WK-C-VTKT-MODE              PIC X(08) VALUE SPACES.
002700     05  WK-C-VTKT-KEY               PIC X(09) VALUE SPACES.
002800     05  WK-C-VTKT-FS                PIC X(02) VALUE SPACES.
