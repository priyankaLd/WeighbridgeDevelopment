000100* QCKDASH.cpy
000200*****************************************************************
000300* PRINT LAYOUTS FOR THE QUALITY DASHBOARD LISTING AND THE
000400* SINGLE-TICKET QUALITY REPORT - BOTH ARE LINE SEQUENTIAL OUTPUT,
000500* NO CONTROL BREAKS, NO TOTALS (SEE QCKVLST / QCKVRPT)
000600*****************************************************************
000700* HISTORY OF AMENDMENT:
000800*-----------------------------------------------------------------
000900* Q3GT04 11/08/2011 MDSWL  - INITIAL VERSION
001000*-----------------------------------------------------------------
001100* Q4GT09 03/03/2020 BRNHL  - EXPAND SUPPLIER-OR-CUSTOMER-ADDRESS
001200*                            ON THE DASHBOARD ROW FOR THE
001300*                            TWO-LINE ADDRESS, COMMA JOINED
001400*-----------------------------------------------------------------
001500
001600*-----------------------------------------------------------------
001700* QCKDASH-ROW  -  QUALITY-DASHBOARD-RESPONSE (LISTING DETAIL LINE)
001800*-----------------------------------------------------------------
001900 01 QCKDASH-ROW                   PIC X(0520).
002000     05 QCKDASH-ROW-REDF REDEFINES QCKDASH-ROW.
002100     10 QCKDASH-TICKETNO          PIC 9(09).
002200     10 QCKDASH-TPNO              PIC X(20).
002300     10 QCKDASH-PONO              PIC X(20).
002400     10 QCKDASH-CHALLANNO         PIC X(20).
002500     10 QCKDASH-TRANTYPE          PIC X(08).
002600     10 QCKDASH-PARTYNAME         PIC X(60).
002700*        SUPPLIER NAME (INBOUND) OR CUSTOMER NAME (OUTBOUND)
002800     10 QCKDASH-PARTYADDR         PIC X(160).
002900*        ADDRESS LINE 1 AND LINE 2, COMMA JOINED
003000     10 QCKDASH-MATRLNAME         PIC X(60).
003100*        MATERIAL NAME (INBOUND) OR PRODUCT NAME (OUTBOUND)
003200     10 QCKDASH-MATRLTYPE         PIC X(20).
003300     10 QCKDASH-TRNSPNAME         PIC X(60).
003400     10 QCKDASH-VEHICLENO         PIC X(20).
003500     10 QCKDASH-VEHIN-DISP        PIC X(19).
003600*        FORMATTED "DD-MM-YYYY HH:MM:SS"
003700     10 QCKDASH-VEHOUT-DISP       PIC X(19).
003800*        BLANK IF VEHICLE HAS NOT YET GONE OUT
003900     10 QCKDASH-TRANDATE          PIC 9(08).
004000     10 FILLER                    PIC X(17).
004100
004200* ALTERNATE VIEW - VEHICLE-IN DISPLAY BROKEN INTO ITS DD/MM/YYYY
004300* AND HH:MM:SS PIECES, USED BY THE TIMESTAMP-FORMATTING PARAGRAPH
004400     05 QCKDASH-VEHIN-REDF REDEFINES QCKDASH-ROW.
004500     10 FILLER                    PIC X(137).
004600     10 QCKDASH-VEHIN-PARTS.
004700         15 QCKDASH-VEHIN-DD      PIC X(02).
004800         15 FILLER                PIC X(01).
004900         15 QCKDASH-VEHIN-MM      PIC X(02).
005000         15 FILLER                PIC X(01).
005100         15 QCKDASH-VEHIN-YYYY    PIC X(04).
005200         15 FILLER                PIC X(01).
005300         15 QCKDASH-VEHIN-HH      PIC X(02).
005400         15 FILLER                PIC X(01).
005500         15 QCKDASH-VEHIN-MIN     PIC X(02).
005600         15 FILLER                PIC X(01).
005700         15 QCKDASH-VEHIN-SS      PIC X(02).
005800     10 FILLER                    PIC X(364).
005900
006000*-----------------------------------------------------------------
006100* QCKRPT-ROW  -  REPORT-RESPONSE (SINGLE-TICKET QUALITY REPORT)
006200*-----------------------------------------------------------------
006300 01 QCKRPT-ROW                    PIC X(1190).
006400     05 QCKRPT-ROW-REDF REDEFINES QCKRPT-ROW.
006500     10 QCKRPT-TICKETNO           PIC 9(09).
006600     10 QCKRPT-REPORTDATE         PIC X(10).
006700     10 QCKRPT-TRANTYPE           PIC X(08).
006800     10 QCKRPT-VEHICLENO          PIC X(20).
006900     10 QCKRPT-MATRLORPROD        PIC X(60).
007000     10 QCKRPT-PARTYNAME          PIC X(60).
007100     10 QCKRPT-PARTYADDR          PIC X(100).
007200*        ADDRESS LINE 1 ONLY
007300     10 QCKRPT-COMPANYNAME        PIC X(60).
007400     10 QCKRPT-COMPANYADDR        PIC X(100).
007500     10 QCKRPT-MATRLTYPE          PIC X(20).
007600*        BLANK WHEN MATERIAL-TYPE IS NOT PRESENT ON THE TICKET
007700     10 QCKRPT-PARM-COUNT         PIC 9(02) COMP-3 VALUE ZERO.
007800     10 QCKRPT-PARAMETERS OCCURS 20 TIMES.
007900         15 QCKRPT-PARM-NAME      PIC X(30).
008000         15 QCKRPT-PARM-VALUE     PIC S9(05)V9(02).
008100     10 FILLER                    PIC X(12).
