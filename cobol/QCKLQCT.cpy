000100* QCKLQCT.cpy  -  LINKAGE BLOCK FOR QCKVQCT (CREATE QUALITY
000200*                  TRANSACTION - CORE POSTING ENGINE, R6-R9)
000300*****************************************************************
000400 01  WK-C-VQCT-RECORD.
000500     05  WK-C-VQCT-INPUT.
000600         10  WK-C-VQCT-SESSION-OK    PIC X(01).
000700         10  WK-C-VQCT-USERID        PIC X(20).
000800*            SESSION USER-ID OF THE CALLER, CARRIED INTO THE
000900*            TRANSACTION LOG WHEN THE QCT ENTRY IS APPENDED (R9)
001000         10  WK-C-VQCT-TICKETNO      PIC 9(09).
001100         10  WK-C-VQCT-PARM-COUNT    PIC 9(02) COMP-3.
001200         10  WK-C-VQCT-PARM-ROW OCCURS 20 TIMES
001300                INDEXED BY WK-C-VQCT-PARM-IX.
001400             15  WK-C-VQCT-PARM-NAME     PIC X(30).
001500             15  WK-C-VQCT-PARM-VALUE    PIC S9(05)V9(02).
001600     05  WK-C-VQCT-OUTPUT.
001700         10  WK-C-VQCT-RANGEIDS      PIC X(200).
001800         10  WK-C-VQCT-VALUES        PIC X(200).
001900         10  WK-C-VQCT-STATUSCD      PIC X(01).
002000             88  WK-C-VQCT-ACCEPTED            VALUE "A".
002100             88  WK-C-VQCT-REJECTED            VALUE "R".
002200     05  WK-C-VQCT-ERROR-CD          PIC X(07) VALUE SPACES.
002300     05  WK-C-VQCT-FS                PIC X(02) VALUE SPACES.
