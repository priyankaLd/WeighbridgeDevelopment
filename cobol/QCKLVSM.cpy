000100* QCKLVSM.cpy  -  LINKAGE BLOCK FOR QCKVVSM (VEHICLE MASTER LOOKUP)
000200*****************************************************************
000300 01  WK-C-VVSM-RECORD.
000400     05  WK-C-VVSM-INPUT.
000500         10  WK-C-VVSM-OPTION        PIC X(01).
000600*            "1" = LOOKUP BY VEHICLE-ID   "2" = LOOKUP BY
000700*            VEHICLE-NO (SEARCH BY VEHICLE NO)
000800         10  WK-C-VVSM-VEHICLID       PIC 9(09).
000900         10  WK-C-VVSM-VEHICLENO      PIC X(20).
001000     05  WK-C-VVSM-OUTPUT.
001100         10  WK-C-VVSM-O-VEHICLID     PIC 9(09).
001200         10  WK-C-VVSM-O-VEHICLENO    PIC X(20).
001300     05  WK-C-VVSM-ERROR-CD           PIC X(07) VALUE SPACES.
001400     05  WK-C-VVSM-FS                 PIC X(02) VALUE SPACES.
