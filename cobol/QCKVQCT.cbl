000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVQCT.
000500  AUTHOR.         RAJESH S KUMAR.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   10 SEP 1995.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A QUALITY CHECK
001400 *               AGAINST A GATE ENTRY TICKET (CREATEQUALITYTRANS-
001500 *               ACTION).  EACH SUPPLIED PARAMETER NAME/VALUE PAIR
001600 *               IS RESOLVED TO A QUALITY-RANGE-MASTER ID - BY
001700 *               MATERIAL/SUPPLIER FOR AN INBOUND TICKET, BY
001800 *               PRODUCT ALONE FOR AN OUTBOUND TICKET - AND STORED
001900 *               POSITIONALLY AGAINST THE TICKET.  THE TRANSACTION
002000 *               LOG AND THE VEHICLE STATUS ROW ARE THEN STAMPED
002100 *               "QCT" SO THE TICKET DROPS OFF THE PENDING LIST.
002200 *
002300 *----------------------------------------------------------------*
002400 * HISTORY OF MODIFICATION:
002500 *----------------------------------------------------------------*
002600 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002700 *----------------------------------------------------------------*
002800 *|RSKMN   |10/09/1995| Q3GT20   | INITIAL VERSION.                |
002900 *|PJT     |04/02/1997| Q3GT20A  | PARAMETER VALUE SIGN PRESERVED |
003000 *|        |          |          | ON MOVE INTO THE SLOT TABLE.   |
003100 *|HTNPW   |28/05/2004| Q2GT13   | VEHICLE STATUS REWRITE MOVED   |
003200 *|        |          |          | AFTER THE LOG APPEND, NOT      |
003300 *|        |          |          | BEFORE, TO MATCH PASSQUALITY-  |
003400 *|        |          |          | TRANSACTION IN QCKVSCH.        |
003500 *|BRNHL   |24/02/2020| Q4GT09   | SUPPLIER-ADDRESS ARGUMENT FOR  |
003600 *|        |          |          | THE RANGE LOOKUP BUILT FROM    |
003700 *|        |          |          | THE JOINED-ADDRESS REDEFINES   |
003800 *|        |          |          | INSTEAD OF TWO SEPARATE MOVES. |
003900 *|NGU     |22/05/2021| Q4GT18   | SESSION CHECK ADDED AT ENTRY   |
004000 *|        |          |          | PER R4.                         |
004100 *|BRNHL   |09/08/2026| Q4GT19   | ADD WK-C-VQCT-USERID INPUT     |
004200 *|        |          |          | FIELD, MOVED INTO WK-C-VLOG-   |
004300 *|        |          |          | USERID BEFORE THE C500 LOG-    |
004400 *|        |          |          | APPEND CALL, SO THE QCT LOG ROW|
004500 *|        |          |          | CARRIES THE REAL SESSION USER- |
004600 *|        |          |          | ID.                            |
004700 *----------------------------------------------------------------*
004800  EJECT
004900 **********************
005000  ENVIRONMENT DIVISION.
005100 **********************
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER.  IBM-AS400.
005400  OBJECT-COMPUTER.  IBM-AS400.
005500  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200      SELECT QCKMATL ASSIGN TO DATABASE-QCKMATL
006300             ORGANIZATION      IS INDEXED
006400             ACCESS MODE       IS RANDOM
006500             RECORD KEY        IS QCKMATL-MATRLID
006600             FILE STATUS       IS WK-C-FILE-STATUS.
006700      SELECT QCKPROD ASSIGN TO DATABASE-QCKPROD
006800             ORGANIZATION      IS INDEXED
006900             ACCESS MODE       IS RANDOM
007000             RECORD KEY        IS QCKPROD-PRODID
007100             FILE STATUS       IS WK-C-FILE-STATUS.
007200      SELECT QCKSUPP ASSIGN TO DATABASE-QCKSUPP
007300             ORGANIZATION      IS INDEXED
007400             ACCESS MODE       IS RANDOM
007500             RECORD KEY        IS QCKSUPP-SUPPLRID
007600             FILE STATUS       IS WK-C-FILE-STATUS.
007700      SELECT QCKQTXN ASSIGN TO DATABASE-QCKQTXN
007800             ORGANIZATION      IS INDEXED
007900             ACCESS MODE       IS RANDOM
008000             RECORD KEY        IS QCKQTXN-TICKETNO
008100             FILE STATUS       IS WK-C-FILE-STATUS.
008200      SELECT QCKVSTS ASSIGN TO DATABASE-QCKVSTS
008300             ORGANIZATION      IS INDEXED
008400             ACCESS MODE       IS RANDOM
008500             RECORD KEY        IS QCKVSTS-TICKETNO
008600             FILE STATUS       IS WK-C-FILE-STATUS.
008700
008800 ***************
008900  DATA DIVISION.
009000 ***************
009100  FILE SECTION.
009200 **************
009300  FD  QCKMATL
009400      LABEL RECORDS ARE OMITTED
009500      DATA RECORD IS QCKMATL-RECORD.
009600      COPY QCKMATL.
009700
009800  FD  QCKPROD
009900      LABEL RECORDS ARE OMITTED
010000      DATA RECORD IS QCKPROD-RECORD.
010100      COPY QCKPROD.
010200
010300  FD  QCKSUPP
010400      LABEL RECORDS ARE OMITTED
010500      DATA RECORD IS QCKSUPP-RECORD.
010600      COPY QCKSUPP.
010700
010800  FD  QCKQTXN
010900      LABEL RECORDS ARE OMITTED
011000      DATA RECORD IS QCKQTXN-RECORD.
011100      COPY QCKQTXN.
011200
011300  FD  QCKVSTS
011400      LABEL RECORDS ARE OMITTED
011500      DATA RECORD IS QCKVSTS-RECORD.
011600      COPY QCKVSTS.
011700
011800  WORKING-STORAGE SECTION.
011900 *************************
012000  01  FILLER                          PIC X(24)        VALUE
012100      "** PROGRAM QCKVQCT **".
012200
012300  77  WK-N-PARM-IX                    PIC 9(02) COMP   VALUE ZERO.
012400  77  WK-N-SLOT-IX                    PIC 9(02) COMP   VALUE ZERO.
012500
012600 * SUPPLIER-ADDRESS ARGUMENT FOR THE RANGE LOOKUP - LOADED IN ONE
012700 * MOVE FROM QCKSUPP-ADDR-JOINED, SEE D100 BELOW AND THE HISTORY
012800 * TAG Q4GT09 ABOVE
012900  01  WK-C-VQCT-SUPPLADDR-WORK        PIC X(160)       VALUE SPACES.
013000
013100 * CALL-ARGUMENT STAGING BLOCKS FOR QCKVTKT/QCKVRNG/QCKVLOG - NOT
013200 * THIS PROGRAM'S OWN LINKAGE, SEE REMARKS IN QCKVLST.
013300  01  WK-C-VTKT-RECORD.
013400  COPY QCKLTKT.
013500  01  WK-C-VRNG-RECORD.
013600  COPY QCKLRNG.
013700  01  WK-C-VLOG-RECORD.
013800  COPY QCKLLOG.
013900
014000 * ------------------ PROGRAM WORKING STORAGE -------------------*
014100  01    WK-C-COMMON.
014200  COPY QCKCMWS.
014300
014400 *****************
014500  LINKAGE SECTION.
014600 *****************
014700  COPY QCKLQCT.
014800  EJECT
014900 ********************************************
015000  PROCEDURE DIVISION USING WK-C-VQCT-RECORD.
015100 ********************************************
015200  MAIN-MODULE.
015300      PERFORM A000-PROCESS-CALLED-ROUTINE
015400         THRU A099-PROCESS-CALLED-ROUTINE-EX.
015500      PERFORM B000-MAIN-PROCESSING
015600         THRU B999-MAIN-PROCESSING-EX.
015700      PERFORM Z000-END-PROGRAM-ROUTINE
015800         THRU Z999-END-PROGRAM-ROUTINE-EX.
015900      EXIT PROGRAM.
016000
016100 *----------------------------------------------------------------*
016200  A000-PROCESS-CALLED-ROUTINE.
016300 *----------------------------------------------------------------*
016400      OPEN INPUT  QCKMATL QCKPROD QCKSUPP
016500      OPEN I-O    QCKQTXN QCKVSTS.
016600      IF  NOT WK-C-SUCCESSFUL
016700          DISPLAY "QCKVQCT - OPEN FILE ERROR - MASTER SET"
016800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900          GO TO Y900-ABNORMAL-TERMINATION.
017000
017100  A099-PROCESS-CALLED-ROUTINE-EX.
017200      EXIT.
017300
017400 *----------------------------------------------------------------*
017500  B000-MAIN-PROCESSING.
017600 *----------------------------------------------------------------*
017700      MOVE    SPACES             TO    WK-C-VQCT-ERROR-CD.
017800      MOVE    SPACES             TO    WK-C-VQCT-RANGEIDS
017900                                        WK-C-VQCT-VALUES.
018000      MOVE    "A"                TO    WK-C-VQCT-STATUSCD.
018100
018200      IF      WK-C-VQCT-SESSION-OK NOT =   "Y"
018300          MOVE    "QCT0001"          TO    WK-C-VQCT-ERROR-CD
018400          GO TO B999-MAIN-PROCESSING-EX.
018500
018600      MOVE    WK-C-VQCT-TICKETNO TO    WK-C-VTKT-TICKETNO.
018700      CALL    "QCKVTKT"          USING WK-C-VTKT-RECORD.
018800      IF      WK-C-VTKT-ERROR-CD NOT =   SPACES
018900          MOVE    WK-C-VTKT-ERROR-CD TO WK-C-VQCT-ERROR-CD
019000          GO TO B999-MAIN-PROCESSING-EX.
019100
019200      PERFORM C100-RESOLVE-MATERIAL-AND-SUPPLIER
019300         THRU C199-RESOLVE-MATERIAL-AND-SUPPLIER-EX.
019400      IF      WK-C-VQCT-ERROR-CD NOT =   SPACES
019500          GO TO B999-MAIN-PROCESSING-EX.
019600
019700      PERFORM C200-STAGE-PARAMETER-TABLE
019800         THRU C299-STAGE-PARAMETER-TABLE-EX.
019900
020000      PERFORM C300-RESOLVE-RANGE-IDS
020100         THRU C399-RESOLVE-RANGE-IDS-EX.
020200      IF      WK-C-VQCT-ERROR-CD NOT =   SPACES
020300          GO TO B999-MAIN-PROCESSING-EX.
020400
020500      PERFORM C400-WRITE-QUALITY-TRANSACTION
020600         THRU C499-WRITE-QUALITY-TRANSACTION-EX.
020700      IF      WK-C-VQCT-ERROR-CD NOT =   SPACES
020800          GO TO B999-MAIN-PROCESSING-EX.
020900
021000      PERFORM C500-LOG-AND-STAMP-STATUS
021100         THRU C599-LOG-AND-STAMP-STATUS-EX.
021200
021300  B999-MAIN-PROCESSING-EX.
021400      EXIT.
021500
021600 *----------------------------------------------------------------*
021700  C100-RESOLVE-MATERIAL-AND-SUPPLIER.
021800 *----------------------------------------------------------------*
021900      IF      WK-C-VTKT-TRANTYPE =     "INBOUND "
022000          PERFORM D100-RESOLVE-INBOUND-SOURCE
022100             THRU D199-RESOLVE-INBOUND-SOURCE-EX
022200      ELSE
022300          PERFORM D200-RESOLVE-OUTBOUND-SOURCE
022400             THRU D299-RESOLVE-OUTBOUND-SOURCE-EX.
022500
022600  C199-RESOLVE-MATERIAL-AND-SUPPLIER-EX.
022700      EXIT.
022800
022900 *----------------------------------------------------------------*
023000  D100-RESOLVE-INBOUND-SOURCE.
023100 *----------------------------------------------------------------*
023200      MOVE    WK-C-VTKT-MATRLID  TO    QCKMATL-MATRLID.
023300      READ    QCKMATL.
023400      IF  NOT WK-C-SUCCESSFUL
023500          MOVE    "QCT0002"          TO    WK-C-VQCT-ERROR-CD
023600          GO TO D199-RESOLVE-INBOUND-SOURCE-EX.
023700      MOVE    QCKMATL-MATRLNAME  TO    WK-C-VRNG-MATRLNAME.
023800
023900      MOVE    WK-C-VTKT-SUPPLRID TO    QCKSUPP-SUPPLRID.
024000      READ    QCKSUPP.
024100      IF  NOT WK-C-SUCCESSFUL
024200          MOVE    "QCT0003"          TO    WK-C-VQCT-ERROR-CD
024300          GO TO D199-RESOLVE-INBOUND-SOURCE-EX.
024400      MOVE    QCKSUPP-SUPPLRNAME TO    WK-C-VRNG-SUPPLNAME.
024500
024600 * ONE MOVE OVER BOTH ADDRESS LINES VIA THE JOINED-ADDRESS
024700 * REDEFINES INSTEAD OF STRINGING LINE1/LINE2 TOGETHER - SEE
024800 * HISTORY TAG Q4GT09
024900      MOVE    QCKSUPP-ADDR-JOINED (1:160) TO
025000          WK-C-VQCT-SUPPLADDR-WORK.
025100      MOVE    WK-C-VQCT-SUPPLADDR-WORK TO WK-C-VRNG-SUPPLADDR.
025200
025300      MOVE    SPACES             TO    WK-C-VRNG-PRODNAME.
025400
025500  D199-RESOLVE-INBOUND-SOURCE-EX.
025600      EXIT.
025700
025800 *----------------------------------------------------------------*
025900  D200-RESOLVE-OUTBOUND-SOURCE.
026000 *----------------------------------------------------------------*
026100      MOVE    WK-C-VTKT-MATRLID  TO    QCKPROD-PRODID.
026200      READ    QCKPROD.
026300      IF  NOT WK-C-SUCCESSFUL
026400          MOVE    "QCT0004"          TO    WK-C-VQCT-ERROR-CD
026500          GO TO D299-RESOLVE-OUTBOUND-SOURCE-EX.
026600      MOVE    QCKPROD-PRODNAME   TO    WK-C-VRNG-PRODNAME.
026700
026800      MOVE    SPACES             TO    WK-C-VRNG-MATRLNAME
026900                                        WK-C-VRNG-SUPPLNAME
027000                                        WK-C-VRNG-SUPPLADDR.
027100
027200  D299-RESOLVE-OUTBOUND-SOURCE-EX.
027300      EXIT.
027400
027500 *----------------------------------------------------------------*
027600  C200-STAGE-PARAMETER-TABLE.
027700 *----------------------------------------------------------------*
027800      MOVE    ZERO               TO    QCKQTXN-PARM-COUNT.
027900      SET     QCKQTXN-PARM-IX    TO    1.
028000      SET     WK-N-PARM-IX       TO    1.
028100
028200  C210-STAGE-NEXT-PARAMETER.
028300      IF      WK-N-PARM-IX       >     WK-C-VQCT-PARM-COUNT
028400          GO TO C299-STAGE-PARAMETER-TABLE-EX.
028500
028600      IF      WK-C-VQCT-PARM-NAME (WK-N-PARM-IX) =   SPACES
028700          GO TO C290-NEXT-PARAMETER.
028800
028900      ADD     1                  TO    QCKQTXN-PARM-COUNT.
029000      MOVE    WK-C-VQCT-PARM-NAME (WK-N-PARM-IX) TO
029100          QCKQTXN-PARM-NAME (QCKQTXN-PARM-IX).
029200      MOVE    WK-C-VQCT-PARM-VALUE (WK-N-PARM-IX) TO
029300          QCKQTXN-PARM-VALUE (QCKQTXN-PARM-IX).
029400      MOVE    "Y"                TO
029500          QCKQTXN-PARM-ACTIND (QCKQTXN-PARM-IX).
029600      SET     QCKQTXN-PARM-IX    UP BY 1.
029700
029800  C290-NEXT-PARAMETER.
029900      SET     WK-N-PARM-IX       UP BY 1.
030000      GO TO C210-STAGE-NEXT-PARAMETER.
030100
030200  C299-STAGE-PARAMETER-TABLE-EX.
030300      EXIT.
030400
030500 *----------------------------------------------------------------*
030600  C300-RESOLVE-RANGE-IDS.
030700 *----------------------------------------------------------------*
030800      MOVE    SPACES             TO    QCKQTXN-RECORD.
030900      IF      WK-C-VTKT-TRANTYPE =     "INBOUND "
031000          MOVE    "I"                TO    WK-C-VRNG-OPTION
031100      ELSE
031200          MOVE    "O"                TO    WK-C-VRNG-OPTION.
031300
031400      MOVE    1                  TO    WK-N-SLOT-IX.
031500      SET     QCKQTXN-PARM-IX    TO    1.
031600  C310-RESOLVE-NEXT-RANGE-ID.
031700      IF      QCKQTXN-PARM-IX    >     QCKQTXN-PARM-COUNT
031800          GO TO C399-RESOLVE-RANGE-IDS-EX.
031900
032000      MOVE    QCKQTXN-PARM-NAME (QCKQTXN-PARM-IX) TO
032100          WK-C-VRNG-PARMNAME.
032200      CALL    "QCKVRNG"          USING WK-C-VRNG-RECORD.
032300      IF      WK-C-VRNG-ERROR-CD NOT =   SPACES
032400          MOVE    WK-C-VRNG-ERROR-CD TO WK-C-VQCT-ERROR-CD
032500          GO TO C399-RESOLVE-RANGE-IDS-EX.
032600      IF  NOT WK-C-VRNG-IS-FOUND
032700          MOVE    "QCT0005"          TO    WK-C-VQCT-ERROR-CD
032800          GO TO C399-RESOLVE-RANGE-IDS-EX.
032900
033000      MOVE    WK-C-VRNG-RANGEID  TO
033100          QCKQTXN-RANGEID-SLOT (WK-N-SLOT-IX).
033200      MOVE    QCKQTXN-PARM-VALUE (QCKQTXN-PARM-IX) TO
033300          QCKQTXN-VALUE-SLOT (WK-N-SLOT-IX).
033400
033500      ADD     1                  TO    WK-N-SLOT-IX.
033600      SET     QCKQTXN-PARM-IX    UP BY 1.
033700      GO TO C310-RESOLVE-NEXT-RANGE-ID.
033800
033900  C399-RESOLVE-RANGE-IDS-EX.
034000      EXIT.
034100
034200 *----------------------------------------------------------------*
034300  C400-WRITE-QUALITY-TRANSACTION.
034400 *----------------------------------------------------------------*
034500      MOVE    WK-C-VTKT-TICKETNO TO    QCKQTXN-TICKETNO.
034600      WRITE   QCKQTXN-RECORD.
034700      IF  NOT WK-C-SUCCESSFUL
034800          MOVE    "COM0205"          TO    WK-C-VQCT-ERROR-CD.
034900
035000  C499-WRITE-QUALITY-TRANSACTION-EX.
035100      EXIT.
035200
035300 *----------------------------------------------------------------*
035400  C500-LOG-AND-STAMP-STATUS.
035500 *----------------------------------------------------------------*
035600      MOVE    "A"                TO    WK-C-VLOG-OPTION.
035700      MOVE    WK-C-VTKT-TICKETNO TO    WK-C-VLOG-TICKETNO.
035800      MOVE    "QCT"              TO    WK-C-VLOG-STATUSCD.
035900      MOVE    WK-C-VQCT-USERID   TO    WK-C-VLOG-USERID.
036000      ACCEPT  WK-C-VLOG-RUN-DATE FROM DATE YYYYMMDD.
036100      ACCEPT  WK-C-VLOG-RUN-TIME FROM TIME.
036200      CALL    "QCKVLOG"          USING WK-C-VLOG-RECORD.
036300      IF      WK-C-VLOG-ERROR-CD NOT =   SPACES
036400          MOVE    WK-C-VLOG-ERROR-CD TO WK-C-VQCT-ERROR-CD
036500          GO TO C599-LOG-AND-STAMP-STATUS-EX.
036600
036700      MOVE    WK-C-VTKT-TICKETNO TO    QCKVSTS-TICKETNO.
036800      READ    QCKVSTS.
036900      IF  NOT WK-C-SUCCESSFUL
037000          MOVE    "QCT0006"          TO    WK-C-VQCT-ERROR-CD
037100          GO TO C599-LOG-AND-STAMP-STATUS-EX.
037200
037300      MOVE    "QCT"              TO    QCKVSTS-STATUSCD.
037400      REWRITE QCKVSTS-RECORD.
037500      IF  NOT WK-C-SUCCESSFUL
037600          MOVE    "COM0206"          TO    WK-C-VQCT-ERROR-CD.
037700
037800  C599-LOG-AND-STAMP-STATUS-EX.
037900      EXIT.
038000
038100 *----------------------------------------------------------------*
038200 *                   PROGRAM SUBROUTINE                          *
038300 *----------------------------------------------------------------*
038400  Y900-ABNORMAL-TERMINATION.
038500      MOVE    "R"                TO    WK-C-VQCT-STATUSCD.
038600      PERFORM Z000-END-PROGRAM-ROUTINE.
038700      EXIT PROGRAM.
038800
038900  Z000-END-PROGRAM-ROUTINE.
039000      CLOSE QCKMATL QCKPROD QCKSUPP QCKQTXN QCKVSTS.
039100      IF      WK-C-VQCT-ERROR-CD NOT =   SPACES
039200          MOVE    "R"                TO    WK-C-VQCT-STATUSCD.
039300      IF  NOT WK-C-SUCCESSFUL
039400          DISPLAY "QCKVQCT - CLOSE FILE ERROR - MASTER SET"
039500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
039600
039700  Z999-END-PROGRAM-ROUTINE-EX.
039800  EXIT.
039900
040000 ******************************************************************
040100 ************** END OF PROGRAM SOURCE -  QCKVQCT *****************
040200 ******************************************************************
