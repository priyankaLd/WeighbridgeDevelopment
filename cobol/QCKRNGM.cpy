000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* Q3GT06 19/09/2011 MDSWL  WEIGHBRIDGE GATE/QUALITY PROJECT
000500* Q4GT01 14/01/2015 TNGWK  EXPAND MATERIAL-NAME / PRODUCT-NAME
000600*                          FROM 30 TO 60, LONGER GRADE NAMES
000700* Q4GT08 19/02/2020 BRNHL  EXPAND SUPPLIER-ADDRESS FROM 80 TO 160
000800*                          FOR OVERSEAS SUPPLIER RECORDS
000900* Q4GT11 11/11/2021 NGU   RECORD LENGTH WAS 60 SHORT OF THE SUM OF
001000*                          ITS OWN FIELDS SINCE Q4GT01 - CORRECTED
001100*                          FROM 319 TO 379
001200*****************************************************************
001300
001400 01  QCKRNGM-RECORD                PIC X(0379).
001500     Q3GT06* 01  QCKRNGM-RECORD    PIC X(0219).
001600     Q4GT01* 01  QCKRNGM-RECORD    PIC X(0279).
001700     Q4GT08* 01  QCKRNGM-RECORD    PIC X(0319).
001800     Q4GT11* 01  QCKRNGM-RECORD    PIC X(0379).
001900*
002000* I-O FORMAT:QCKRNGMR  FROM FILE QCKRNGM   OF LIBRARY WBRGLIB
002100*
002200     01  QCKRNGMR  REDEFINES QCKRNGM-RECORD.
002300     05  QCKRNGM-RANGEID            PIC 9(09).
002400*                        QUALITY RANGE ID - PRIMARY KEY
002500     05  QCKRNGM-PARMNAME           PIC X(30).
002600*                        QUALITY PARAMETER NAME
002700     05  QCKRNGM-MATRLNAME          PIC X(60).
002800*                        MATERIAL NAME - INBOUND LOOKUPS
002900     05  QCKRNGM-PRODNAME           PIC X(60).
003000*                        PRODUCT NAME - OUTBOUND LOOKUPS
003100     05  QCKRNGM-SUPPLNAME          PIC X(60).
003200*                        SUPPLIER NAME - INBOUND LOOKUPS
003300     05  QCKRNGM-SUPPLADDR          PIC X(160).
003400*                        SUPPLIER ADDRESS - INBOUND LOOKUPS
003500
003600* ALTERNATE VIEW - EVERYTHING BUT THE RANGE ID AS ONE CONTIGUOUS
003700* FIELD, USED BY QCKVRNG A010 TO STAGE A LOADED MASTER ROW INTO
003800* THE IN-MEMORY TABLE BELOW IN ONE MOVE INSTEAD OF FIVE
003900     01  QCKRNGM-BODY-REDF REDEFINES QCKRNGM-RECORD.
004000     05  FILLER                     PIC X(09).
004100     05  QCKRNGM-BODY               PIC X(370).
004200
004300*-----------------------------------------------------------------
004400* QCKRNGM-TABLE - RANGE MASTER LOADED INTO MEMORY AT START OF RUN,
004500* SCANNED LINEARLY ON PARAMETER/MATERIAL/SUPPLIER OR PARAMETER/
004600* PRODUCT (QCKVRNG) - TOO FEW ROWS IN A RANGE MASTER TO JUSTIFY A
004700* BINARY SEARCH
004800*-----------------------------------------------------------------
004900 01  QCKRNGM-TABLE.
005000     05  QCKRNGM-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
005100     05  QCKRNGM-TB-ROW OCCURS 1 TO 2000 TIMES
005200            DEPENDING ON QCKRNGM-TB-COUNT
005300            INDEXED BY QCKRNGM-TB-IX.
005400         10  QCKRNGM-TB-RANGEID     PIC 9(09).
005500         10  QCKRNGM-TB-BODY.
005600             15  QCKRNGM-TB-PARMNAME    PIC X(30).
005700             15  QCKRNGM-TB-MATRLNAME   PIC X(60).
005800             15  QCKRNGM-TB-PRODNAME    PIC X(60).
005900             15  QCKRNGM-TB-SUPPLNAME   PIC X(60).
006000             15  QCKRNGM-TB-SUPPLADDR   PIC X(160).
