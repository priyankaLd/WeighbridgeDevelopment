000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVSCH.
000500  AUTHOR.         RAJESH S KUMAR.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   14 SEP 1995.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO SEARCH GATE ENTRY
001400 *               TRANSACTIONS FOR THE QUALITY-CHECK WORKLIST AND
001500 *               TO APPROVE (PASS) A TICKET'S QUALITY CHECK.
001600 *               OPTION "1" SEARCHES BY TICKET-NO, SCOPED TO THE
001700 *               CALLER'S (COMPANY-ID, SITE-ID), AND HARD-REJECTS
001800 *               IF THE QUALITY CHECK WAS ALREADY DONE (R12).
001900 *               OPTION "2" SEARCHES BY TRANSACTION-DATE WITH NO
002000 *               QUALITY-CHECK FILTERING AT ALL (R13).  OPTION "3"
002100 *               SEARCHES BY VEHICLE-NO, SCOPED TO THE CALLER'S
002200 *               (COMPANY-ID, SITE-ID), TICKET ORDER, SILENTLY
002300 *               SKIPPING ANY TICKET ALREADY QUALITY-CHECKED.
002400 *               OPTIONS 1/2/3 EACH BUILD QUALITY-DASHBOARD-RESPONSE
002500 *               ROWS - SAME FIELD MAPPING AS QCKVLST - ONTO THE
002600 *               QCKQDSH PRINT FILE.  OPTION "4" APPROVES A TICKET -
002700 *               STAMPS THE VEHICLE TRANSACTION STATUS "QCT" AND
002800 *               APPENDS THE TRANSACTION LOG ENTRY.
002900 *
003000 *----------------------------------------------------------------*
003100 * HISTORY OF MODIFICATION:
003200 *----------------------------------------------------------------*
003300 *|USER    |DATE      | TAG      | DESCRIPTION                   |
003400 *----------------------------------------------------------------*
003500 *|RSKMN   |14/09/1995| Q3GT22   | INITIAL VERSION.                |
003600 *|HTNPW   |02/06/2004| Q2GT11   | DUP-TICKET CHECK MOVED TO USE   |
003700 *|        |          |          | THE COMMON WORK AREA 88-LEVEL. |
003800 *|BRNHL   |25/01/2020| Q4GT08   | OPTION "3" NOW SKIPS RATHER     |
003900 *|        |          |          | THAN ABORTS ON A PRIOR QCT LOG.|
004000 *|NGU     |22/05/2021| Q4GT17   | OPTION "4" STATUS ROW WRITTEN   |
004100 *|        |          |          | TWICE - MIRRORS THE ORIGINAL    |
004200 *|        |          |          | TWO-STEP STATUS STAMP, KEPT AS  |
004300 *|        |          |          | IS RATHER THAN COLLAPSED TO ONE.|
004400 *|BRNHL   |09/08/2026| Q4GT18   | OPTION 4 NOW MOVES WK-C-VSCH-   |
004500 *|        |          |          | USERID INTO WK-C-VLOG-USERID    |
004600 *|        |          |          | BEFORE THE APPEND CALL, SO THE  |
004700 *|        |          |          | QCT LOG ROW CARRIES THE         |
004800 *|        |          |          | APPROVING USER, NOT SPACES.     |
004900 *|BRNHL   |09/08/2026| Q4GT21   | OPTIONS 1/2/3 NO LONGER BUILD A |
005000 *|        |          |          | MADE-UP HIT ROW/STATUS FLAG -   |
005100 *|        |          |          | EACH NOW RUNS THE SAME PARTY/   |
005200 *|        |          |          | MATERIAL/VEHICLE/TRANSPORTER/   |
005300 *|        |          |          | TIMESTAMP RESOLUTION AS QCKVLST |
005400 *|        |          |          | AND WRITES A REAL QUALITY-      |
005500 *|        |          |          | DASHBOARD-RESPONSE ROW TO       |
005600 *|        |          |          | QCKQDSH.                        |
005700 *|BRNHL   |09/08/2026| Q4GT22   | OPTIONS 1 AND 3 NOW SCOPE THE   |
005800 *|        |          |          | GATE ENTRY RE-READ BY THE FULL  |
005900 *|        |          |          | (TICKET-NO, COMPANY-ID, SITE-ID)|
006000 *|        |          |          | KEY PER R12/R14, NOT TICKET-NO  |
006100 *|        |          |          | ALONE.                          |
006200 *----------------------------------------------------------------*
006300 EJECT
006400 **********************
006500  ENVIRONMENT DIVISION.
006600 **********************
006700  CONFIGURATION SECTION.
006800  SOURCE-COMPUTER.  IBM-AS400.
006900  OBJECT-COMPUTER.  IBM-AS400.
007000  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007100                    UPSI-0 IS UPSI-SWITCH-0
007200                      ON  STATUS IS U0-ON
007300                      OFF STATUS IS U0-OFF.
007400
007500  INPUT-OUTPUT SECTION.
007600  FILE-CONTROL.
007700      SELECT QCKGATE ASSIGN TO DATABASE-QCKGATE
007800             ORGANIZATION      IS INDEXED
007900             ACCESS MODE       IS DYNAMIC
008000             RECORD KEY        IS QCKGATE-TICKET-NO
008100             FILE STATUS       IS WK-C-FILE-STATUS.
008200      SELECT QCKVSTS ASSIGN TO DATABASE-QCKVSTS
008300             ORGANIZATION      IS INDEXED
008400             ACCESS MODE       IS RANDOM
008500             RECORD KEY        IS QCKVSTS-TICKETNO
008600             FILE STATUS       IS WK-C-FILE-STATUS.
008700      SELECT QCKMATL ASSIGN TO DATABASE-QCKMATL
008800             ORGANIZATION      IS INDEXED
008900             ACCESS MODE       IS SEQUENTIAL
009000             RECORD KEY        IS QCKMATL-MATRLID
009100             FILE STATUS       IS WK-C-FILE-STATUS.
009200      SELECT QCKPROD ASSIGN TO DATABASE-QCKPROD
009300             ORGANIZATION      IS INDEXED
009400             ACCESS MODE       IS SEQUENTIAL
009500             RECORD KEY        IS QCKPROD-PRODID
009600             FILE STATUS       IS WK-C-FILE-STATUS.
009700      SELECT QCKTRNP ASSIGN TO DATABASE-QCKTRNP
009800             ORGANIZATION      IS INDEXED
009900             ACCESS MODE       IS SEQUENTIAL
010000             RECORD KEY        IS QCKTRNP-TRNSPTID
010100             FILE STATUS       IS WK-C-FILE-STATUS.
010200      SELECT QCKQDSH ASSIGN TO PRINTER-QCKQDSH
010300             ORGANIZATION      IS LINE SEQUENTIAL
010400             FILE STATUS       IS WK-C-FILE-STATUS.
010500
010600 ***************
010700  DATA DIVISION.
010800 ***************
010900  FILE SECTION.
011000 **************
011100  FD  QCKGATE
011200      LABEL RECORDS ARE OMITTED
011300      DATA RECORD IS QCKGATE-RECORD.
011400      COPY QCKGATE.
011500
011600  FD  QCKVSTS
011700      LABEL RECORDS ARE OMITTED
011800      DATA RECORD IS QCKVSTS-RECORD.
011900      COPY QCKVSTS.
012000
012100  FD  QCKMATL
012200      LABEL RECORDS ARE OMITTED
012300      DATA RECORD IS QCKMATL-RECORD.
012400      COPY QCKMATL.
012500
012600  FD  QCKPROD
012700      LABEL RECORDS ARE OMITTED
012800      DATA RECORD IS QCKPROD-RECORD.
012900      COPY QCKPROD.
013000
013100  FD  QCKTRNP
013200      LABEL RECORDS ARE OMITTED
013300      DATA RECORD IS QCKTRNP-RECORD.
013400      COPY QCKTRNP.
013500
013600  FD  QCKQDSH
013700      LABEL RECORDS ARE OMITTED
013800      DATA RECORD IS QCKDASH-ROW.
013900      COPY QCKDASH.
014000
014100  WORKING-STORAGE SECTION.
014200 *************************
014300  01  FILLER                          PIC X(24)        VALUE
014400      "** PROGRAM QCKVSCH **".
014500
014600  77  WK-C-VEHICLID-RESOLVED          PIC 9(09) COMP   VALUE ZERO.
014700  01  WK-C-SKIP-ROW                   PIC X(01) VALUE "N".
014800
014900 * CALL-ARGUMENT STAGING BLOCKS FOR QCKVLOG/QCKVSUP/QCKVVSM - NOT
015000 * THIS PROGRAM'S OWN LINKAGE, SEE REMARKS IN QCKVLST.
015100  01  WK-C-VLOG-RECORD.
015200  COPY QCKLLOG.
015300  01  WK-C-VSUP-RECORD.
015400  COPY QCKLSUP.
015500  01  WK-C-VVSM-RECORD.
015600  COPY QCKLVSM.
015700
015800 * ----------------- TIMESTAMP FORMATTING WORK AREA --------------*
015900  01  WK-C-TS-WORK.
016000      05  WK-C-TS-DATE                PIC 9(08).
016100      05  WK-C-TS-DATE-X  REDEFINES WK-C-TS-DATE     PIC X(08).
016200      05  WK-C-TS-TIME                PIC 9(06).
016300      05  WK-C-TS-TIME-X  REDEFINES WK-C-TS-TIME     PIC X(06).
016400      05  WK-C-TS-DISPLAY             PIC X(19).
016500
016600 * ------------------ PROGRAM WORKING STORAGE -------------------*
016700  01    WK-C-COMMON.
016800  COPY QCKCMWS.
016900
017000 *****************
017100  LINKAGE SECTION.
017200 *****************
017300  COPY QCKLSCH.
017400 EJECT
017500 ********************************************
017600  PROCEDURE DIVISION USING WK-C-VSCH-RECORD.
017700 ********************************************
017800  MAIN-MODULE.
017900      PERFORM A000-PROCESS-CALLED-ROUTINE
018000         THRU A099-PROCESS-CALLED-ROUTINE-EX.
018100      PERFORM B000-MAIN-PROCESSING
018200         THRU B999-MAIN-PROCESSING-EX.
018300      PERFORM Z000-END-PROGRAM-ROUTINE
018400         THRU Z999-END-PROGRAM-ROUTINE-EX.
018500      EXIT PROGRAM.
018600
018700 *----------------------------------------------------------------*
018800  A000-PROCESS-CALLED-ROUTINE.
018900 *----------------------------------------------------------------*
019000      OPEN INPUT QCKGATE QCKMATL QCKPROD QCKTRNP.
019100      IF  NOT WK-C-SUCCESSFUL
019200          DISPLAY "QCKVSCH - OPEN FILE ERROR - MASTER FILES"
019300          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400          GO TO Y900-ABNORMAL-TERMINATION.
019500
019600      OPEN I-O QCKVSTS.
019700      IF  NOT WK-C-SUCCESSFUL
019800          DISPLAY "QCKVSCH - OPEN FILE ERROR - QCKVSTS"
019900          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000          GO TO Y900-ABNORMAL-TERMINATION.
020100
020200      MOVE    ZERO               TO    QCKMATL-TB-COUNT.
020300  A010-LOAD-MATERIAL-TABLE.
020400      READ QCKMATL NEXT RECORD AT END
020500          GO TO A020-LOAD-PRODUCT-TABLE-INIT.
020600      IF  NOT WK-C-SUCCESSFUL
020700          DISPLAY "QCKVSCH - READ FILE ERROR - QCKMATL"
020800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900          GO TO Y900-ABNORMAL-TERMINATION.
021000      ADD     1                  TO    QCKMATL-TB-COUNT.
021100      MOVE    QCKMATL-MATRLID    TO
021200          QCKMATL-TB-ID (QCKMATL-TB-COUNT).
021300      MOVE    QCKMATL-MATRLNAME  TO
021400          QCKMATL-TB-NAME (QCKMATL-TB-COUNT).
021500      GO TO A010-LOAD-MATERIAL-TABLE.
021600
021700  A020-LOAD-PRODUCT-TABLE-INIT.
021800      MOVE    ZERO               TO    QCKPROD-TB-COUNT.
021900  A021-LOAD-PRODUCT-TABLE.
022000      READ QCKPROD NEXT RECORD AT END
022100          GO TO A030-LOAD-TRANSPORTER-TABLE-INIT.
022200      IF  NOT WK-C-SUCCESSFUL
022300          DISPLAY "QCKVSCH - READ FILE ERROR - QCKPROD"
022400          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500          GO TO Y900-ABNORMAL-TERMINATION.
022600      ADD     1                  TO    QCKPROD-TB-COUNT.
022700      MOVE    QCKPROD-PRODID     TO
022800          QCKPROD-TB-ID (QCKPROD-TB-COUNT).
022900      MOVE    QCKPROD-PRODNAME   TO
023000          QCKPROD-TB-NAME (QCKPROD-TB-COUNT).
023100      GO TO A021-LOAD-PRODUCT-TABLE.
023200
023300  A030-LOAD-TRANSPORTER-TABLE-INIT.
023400      MOVE    ZERO               TO    QCKTRNP-TB-COUNT.
023500  A031-LOAD-TRANSPORTER-TABLE.
023600      READ QCKTRNP NEXT RECORD AT END
023700          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
023800      IF  NOT WK-C-SUCCESSFUL
023900          DISPLAY "QCKVSCH - READ FILE ERROR - QCKTRNP"
024000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100          GO TO Y900-ABNORMAL-TERMINATION.
024200      ADD     1                  TO    QCKTRNP-TB-COUNT.
024300      MOVE    QCKTRNP-TRNSPTID   TO
024400          QCKTRNP-TB-ID (QCKTRNP-TB-COUNT).
024500      MOVE    QCKTRNP-TRNSPTNAME TO
024600          QCKTRNP-TB-NAME (QCKTRNP-TB-COUNT).
024700      GO TO A031-LOAD-TRANSPORTER-TABLE.
024800
024900  A099-PROCESS-CALLED-ROUTINE-EX.
025000      EXIT.
025100
025200 *----------------------------------------------------------------*
025300  B000-MAIN-PROCESSING.
025400 *----------------------------------------------------------------*
025500      MOVE    SPACES             TO    WK-C-VSCH-ERROR-CD.
025600      MOVE    ZERO               TO    WK-C-VSCH-HIT-COUNT.
025700
025800      IF      WK-C-VSCH-OPTION = "1" OR "2" OR "3"
025900          OPEN OUTPUT QCKQDSH
026000          IF  NOT WK-C-SUCCESSFUL
026100              DISPLAY "QCKVSCH - OPEN FILE ERROR - QCKQDSH"
026200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026300              GO TO Y900-ABNORMAL-TERMINATION.
026400
026500      EVALUATE WK-C-VSCH-OPTION
026600          WHEN "1"
026700             PERFORM C100-SEARCH-BY-TICKET
026800                THRU C199-SEARCH-BY-TICKET-EX
026900          WHEN "2"
027000             PERFORM C200-SEARCH-BY-DATE
027100                THRU C299-SEARCH-BY-DATE-EX
027200          WHEN "3"
027300             PERFORM C300-SEARCH-BY-VEHICLE
027400                THRU C399-SEARCH-BY-VEHICLE-EX
027500          WHEN "4"
027600             PERFORM C400-PASS-QUALITY-TRANSACTION
027700                THRU C499-PASS-QUALITY-TRANSACTION-EX
027800          WHEN OTHER
027900             MOVE    "SCH0001"      TO    WK-C-VSCH-ERROR-CD
028000      END-EVALUATE.
028100
028200      IF      WK-C-VSCH-OPTION = "1" OR "2" OR "3"
028300          CLOSE QCKQDSH
028400          IF  NOT WK-C-SUCCESSFUL
028500              DISPLAY "QCKVSCH - CLOSE FILE ERROR - QCKQDSH"
028600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
028700
028800  B999-MAIN-PROCESSING-EX.
028900      EXIT.
029000
029100 *----------------------------------------------------------------*
029200  C100-SEARCH-BY-TICKET.
029300 *----------------------------------------------------------------*
029400      MOVE    WK-C-VSCH-TICKETNO TO    QCKGATE-TICKET-NO.
029500      READ    QCKGATE.
029600      IF  NOT WK-C-SUCCESSFUL
029700          MOVE    "SCH0010"      TO    WK-C-VSCH-ERROR-CD
029800          GO TO C199-SEARCH-BY-TICKET-EX.
029900
030000 * COMPOSITE-KEY SCOPING, ADDED TAG Q4GT22 - SEE R12/R14, THE
030100 * KEYED READ ABOVE MUST ALSO MATCH THE CALLER'S OWN SITE/COMPANY.
030200      IF      QCKGATE-COMPANYID   NOT  =  WK-C-VSCH-COMPANY-ID
030300          OR  QCKGATE-SITEID      NOT  =  WK-C-VSCH-SITE-ID
030400          MOVE    "SCH0010"      TO    WK-C-VSCH-ERROR-CD
030500          GO TO C199-SEARCH-BY-TICKET-EX.
030600
030700      MOVE    WK-C-VSCH-TICKETNO TO    WK-C-VLOG-TICKETNO.
030800      MOVE    "QCT"              TO    WK-C-VLOG-STATUSCD.
030900      MOVE    "C"                TO    WK-C-VLOG-OPTION.
031000      CALL    "QCKVLOG"          USING WK-C-VLOG-RECORD.
031100      IF  WK-C-VLOG-IS-FOUND
031200          MOVE    "SCH0012"      TO    WK-C-VSCH-ERROR-CD
031300          GO TO C199-SEARCH-BY-TICKET-EX.
031400
031500      PERFORM D000-RESOLVE-PARTY THRU D099-RESOLVE-PARTY-EX.
031600      IF      WK-C-SKIP-ROW      =     "Y"
031700          GO TO C199-SEARCH-BY-TICKET-EX.
031800
031900      PERFORM D100-RESOLVE-MATERIAL THRU D199-RESOLVE-MATERIAL-EX.
032000      PERFORM D200-RESOLVE-VEHICLE  THRU D299-RESOLVE-VEHICLE-EX.
032100      PERFORM D300-RESOLVE-TRANSPORTER
032200         THRU D399-RESOLVE-TRANSPORTER-EX.
032300      PERFORM D400-FORMAT-TIMESTAMPS THRU D499-FORMAT-TIMESTAMPS-EX.
032400      PERFORM D500-WRITE-DASHBOARD-ROW
032500         THRU D599-WRITE-DASHBOARD-ROW-EX.
032600
032700  C199-SEARCH-BY-TICKET-EX.
032800      EXIT.
032900
033000 *----------------------------------------------------------------*
033100  C200-SEARCH-BY-DATE.
033200 *----------------------------------------------------------------*
033300      MOVE    ZERO               TO    QCKGATE-TICKET-NO.
033400      START   QCKGATE            KEY   IS NOT LESS THAN
033500                                        QCKGATE-TICKET-NO.
033600      IF  NOT WK-C-SUCCESSFUL
033700          GO TO C299-SEARCH-BY-DATE-EX.
033800
033900  C210-SCAN-BY-DATE.
034000      READ    QCKGATE NEXT RECORD AT END
034100          GO TO C299-SEARCH-BY-DATE-EX.
034200
034300      IF  NOT WK-C-SUCCESSFUL
034400          DISPLAY "QCKVSCH - READ FILE ERROR - QCKGATE"
034500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600          GO TO Y900-ABNORMAL-TERMINATION.
034700
034800      IF  QCKGATE-TRANDATE       NOT  =  WK-C-VSCH-TRANDATE
034900          GO TO C210-SCAN-BY-DATE.
035000
035100      PERFORM D000-RESOLVE-PARTY THRU D099-RESOLVE-PARTY-EX.
035200      IF      WK-C-SKIP-ROW      =     "Y"
035300          GO TO C210-SCAN-BY-DATE.
035400
035500      PERFORM D100-RESOLVE-MATERIAL THRU D199-RESOLVE-MATERIAL-EX.
035600      PERFORM D200-RESOLVE-VEHICLE  THRU D299-RESOLVE-VEHICLE-EX.
035700      PERFORM D300-RESOLVE-TRANSPORTER
035800         THRU D399-RESOLVE-TRANSPORTER-EX.
035900      PERFORM D400-FORMAT-TIMESTAMPS THRU D499-FORMAT-TIMESTAMPS-EX.
036000      PERFORM D500-WRITE-DASHBOARD-ROW
036100         THRU D599-WRITE-DASHBOARD-ROW-EX.
036200      GO TO C210-SCAN-BY-DATE.
036300
036400  C299-SEARCH-BY-DATE-EX.
036500      EXIT.
036600
036700 *----------------------------------------------------------------*
036800  C300-SEARCH-BY-VEHICLE.
036900 *----------------------------------------------------------------*
037000      MOVE    "2"                TO    WK-C-VVSM-OPTION.
037100      MOVE    WK-C-VSCH-VEHICLENO TO   WK-C-VVSM-VEHICLENO.
037200      CALL    "QCKVVSM"          USING WK-C-VVSM-RECORD.
037300      IF  WK-C-VVSM-ERROR-CD     NOT  =  SPACES
037400          MOVE    "SCH0013"      TO    WK-C-VSCH-ERROR-CD
037500          GO TO C399-SEARCH-BY-VEHICLE-EX.
037600
037700      MOVE    WK-C-VVSM-O-VEHICLID TO  WK-C-VEHICLID-RESOLVED.
037800
037900      MOVE    ZERO               TO    QCKGATE-TICKET-NO.
038000      START   QCKGATE            KEY   IS NOT LESS THAN
038100                                        QCKGATE-TICKET-NO.
038200      IF  NOT WK-C-SUCCESSFUL
038300          GO TO C399-SEARCH-BY-VEHICLE-EX.
038400
038500  C310-SCAN-BY-VEHICLE.
038600      READ    QCKGATE NEXT RECORD AT END
038700          GO TO C399-SEARCH-BY-VEHICLE-EX.
038800
038900      IF  NOT WK-C-SUCCESSFUL
039000          DISPLAY "QCKVSCH - READ FILE ERROR - QCKGATE"
039100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039200          GO TO Y900-ABNORMAL-TERMINATION.
039300
039400      IF  QCKGATE-VEHICLID       NOT  =  WK-C-VEHICLID-RESOLVED
039500          GO TO C310-SCAN-BY-VEHICLE.
039600
039700 * COMPOSITE-KEY SCOPING, ADDED TAG Q4GT22 - SEE R12/R14, THE
039800 * RE-READ FOR THIS VEHICLE MUST ALSO MATCH THE CALLER'S OWN
039900 * SITE/COMPANY.
040000      IF      QCKGATE-COMPANYID   NOT  =  WK-C-VSCH-COMPANY-ID
040100          OR  QCKGATE-SITEID      NOT  =  WK-C-VSCH-SITE-ID
040200          GO TO C310-SCAN-BY-VEHICLE.
040300
040400      MOVE    QCKGATE-TICKET-NO  TO    WK-C-VLOG-TICKETNO.
040500      MOVE    "QCT"              TO    WK-C-VLOG-STATUSCD.
040600      MOVE    "C"                TO    WK-C-VLOG-OPTION.
040700      CALL    "QCKVLOG"          USING WK-C-VLOG-RECORD.
040800      IF  WK-C-VLOG-IS-FOUND
040900          GO TO C310-SCAN-BY-VEHICLE.
041000
041100      PERFORM D000-RESOLVE-PARTY THRU D099-RESOLVE-PARTY-EX.
041200      IF      WK-C-SKIP-ROW      =     "Y"
041300          GO TO C310-SCAN-BY-VEHICLE.
041400
041500      PERFORM D100-RESOLVE-MATERIAL THRU D199-RESOLVE-MATERIAL-EX.
041600      PERFORM D200-RESOLVE-VEHICLE  THRU D299-RESOLVE-VEHICLE-EX.
041700      PERFORM D300-RESOLVE-TRANSPORTER
041800         THRU D399-RESOLVE-TRANSPORTER-EX.
041900      PERFORM D400-FORMAT-TIMESTAMPS THRU D499-FORMAT-TIMESTAMPS-EX.
042000      PERFORM D500-WRITE-DASHBOARD-ROW
042100         THRU D599-WRITE-DASHBOARD-ROW-EX.
042200      GO TO C310-SCAN-BY-VEHICLE.
042300
042400  C399-SEARCH-BY-VEHICLE-EX.
042500      EXIT.
042600
042700 *----------------------------------------------------------------*
042800  C400-PASS-QUALITY-TRANSACTION.
042900 *----------------------------------------------------------------*
043000      MOVE    WK-C-VSCH-TICKETNO TO    QCKGATE-TICKET-NO.
043100      READ    QCKGATE.
043200      IF  NOT WK-C-SUCCESSFUL
043300          MOVE    "SCH0010"      TO    WK-C-VSCH-ERROR-CD
043400          GO TO C499-PASS-QUALITY-TRANSACTION-EX.
043500
043600      MOVE    WK-C-VSCH-TICKETNO TO    QCKVSTS-TICKETNO.
043700      READ    QCKVSTS.
043800      IF  NOT WK-C-SUCCESSFUL
043900          MOVE    "SCH0014"      TO    WK-C-VSCH-ERROR-CD
044000          GO TO C499-PASS-QUALITY-TRANSACTION-EX.
044100
044200      MOVE    "QCT"              TO    QCKVSTS-STATUSCD.
044300      REWRITE QCKVSTS-RECORD.
044400      IF  NOT WK-C-SUCCESSFUL
044500          DISPLAY "QCKVSCH - REWRITE FILE ERROR - QCKVSTS"
044600          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044700          MOVE    "COM0206"      TO    WK-C-VSCH-ERROR-CD
044800          GO TO C499-PASS-QUALITY-TRANSACTION-EX.
044900
045000      ACCEPT   WK-C-RUN-DATE      FROM  DATE YYYYMMDD.
045100      ACCEPT   WK-C-RUN-TIME      FROM  TIME.
045200      MOVE    WK-C-VSCH-TICKETNO TO    WK-C-VLOG-TICKETNO.
045300      MOVE    "QCT"              TO    WK-C-VLOG-STATUSCD.
045400      MOVE    "A"                TO    WK-C-VLOG-OPTION.
045500      MOVE    WK-C-VSCH-USERID   TO    WK-C-VLOG-USERID.
045600      MOVE    WK-C-RUN-DATE      TO    WK-C-VLOG-RUN-DATE.
045700      MOVE    WK-C-RUN-TIME      TO    WK-C-VLOG-RUN-TIME.
045800      CALL    "QCKVLOG"          USING WK-C-VLOG-RECORD.
045900      IF  WK-C-VLOG-ERROR-CD     NOT  =  SPACES
046000          MOVE    WK-C-VLOG-ERROR-CD TO WK-C-VSCH-ERROR-CD
046100          GO TO C499-PASS-QUALITY-TRANSACTION-EX.
046200
046300 * SECOND STATUS-CODE REWRITE - MIRRORS THE ORIGINAL TWO-STEP
046400 * STATUS STAMP ON THE VEHICLE TRANSACTION STATUS ROW, KEPT
046500 * DELIBERATELY REDUNDANT, SEE HISTORY TAG Q4GT17.
046600      MOVE    "QCT"              TO    QCKVSTS-STATUSCD.
046700      REWRITE QCKVSTS-RECORD.
046800      IF  NOT WK-C-SUCCESSFUL
046900          DISPLAY "QCKVSCH - REWRITE FILE ERROR - QCKVSTS"
047000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047100          MOVE    "COM0206"      TO    WK-C-VSCH-ERROR-CD.
047200
047300  C499-PASS-QUALITY-TRANSACTION-EX.
047400      EXIT.
047500
047600 *----------------------------------------------------------------*
047700  D000-RESOLVE-PARTY.
047800 *----------------------------------------------------------------*
047900      MOVE    "N"                TO    WK-C-SKIP-ROW.
048000      MOVE    QCKGATE-TRANTYPE   TO    WK-C-VSUP-DIRECTION.
048100      MOVE    QCKGATE-SUPPLRID   TO    WK-C-VSUP-SUPPLRID.
048200      MOVE    QCKGATE-CUSTMRID   TO    WK-C-VSUP-CUSTMRID.
048300      CALL "QCKVSUP" USING WK-C-VSUP-RECORD.
048400      IF  WK-C-VSUP-ERROR-CD NOT = SPACES
048500          MOVE    "Y"            TO    WK-C-SKIP-ROW
048600          GO TO D099-RESOLVE-PARTY-EX.
048700
048800      MOVE    WK-C-VSUP-PARTYNAME   TO    QCKDASH-PARTYNAME.
048900      IF  WK-C-VSUP-ADDR-LINE2 = SPACES
049000          MOVE WK-C-VSUP-ADDR-LINE1 TO QCKDASH-PARTYADDR
049100      ELSE
049200          STRING WK-C-VSUP-ADDR-LINE1 DELIMITED BY SIZE
049300                 ", "               DELIMITED BY SIZE
049400                 WK-C-VSUP-ADDR-LINE2 DELIMITED BY SIZE
049500             INTO QCKDASH-PARTYADDR.
049600
049700  D099-RESOLVE-PARTY-EX.
049800      EXIT.
049900
050000 *----------------------------------------------------------------*
050100  D100-RESOLVE-MATERIAL.
050200 *----------------------------------------------------------------*
050300      MOVE    SPACES             TO    QCKDASH-MATRLNAME.
050400      IF  QCKGATE-TRANTYPE = "INBOUND "
050500          SET  QCKMATL-TB-IX     TO    1
050600          SEARCH QCKMATL-TB-ROW
050700              AT END NEXT SENTENCE
050800              WHEN QCKMATL-TB-ID (QCKMATL-TB-IX) =
050900                   QCKGATE-MATRLID
051000                 MOVE QCKMATL-TB-NAME (QCKMATL-TB-IX)
051100                                 TO    QCKDASH-MATRLNAME
051200      ELSE
051300          SET  QCKPROD-TB-IX     TO    1
051400          SEARCH QCKPROD-TB-ROW
051500              AT END NEXT SENTENCE
051600              WHEN QCKPROD-TB-ID (QCKPROD-TB-IX) =
051700                   QCKGATE-MATRLID
051800                 MOVE QCKPROD-TB-NAME (QCKPROD-TB-IX)
051900                                 TO    QCKDASH-MATRLNAME.
052000
052100      MOVE    QCKGATE-MATRLTYP   TO    QCKDASH-MATRLTYPE.
052200
052300  D199-RESOLVE-MATERIAL-EX.
052400      EXIT.
052500
052600 *----------------------------------------------------------------*
052700  D200-RESOLVE-VEHICLE.
052800 *----------------------------------------------------------------*
052900      MOVE    "1"                TO    WK-C-VVSM-OPTION.
053000      MOVE    QCKGATE-VEHICLID   TO    WK-C-VVSM-VEHICLID.
053100      CALL "QCKVVSM" USING WK-C-VVSM-RECORD.
053200      IF  WK-C-VVSM-ERROR-CD = SPACES
053300          MOVE WK-C-VVSM-O-VEHICLENO TO QCKDASH-VEHICLENO
053400      ELSE
053500          MOVE SPACES                TO QCKDASH-VEHICLENO.
053600
053700  D299-RESOLVE-VEHICLE-EX.
053800      EXIT.
053900
054000 *----------------------------------------------------------------*
054100  D300-RESOLVE-TRANSPORTER.
054200 *----------------------------------------------------------------*
054300      MOVE    SPACES             TO    QCKDASH-TRNSPNAME.
054400      SET     QCKTRNP-TB-IX      TO    1.
054500      SEARCH  QCKTRNP-TB-ROW
054600          AT END NEXT SENTENCE
054700          WHEN  QCKTRNP-TB-ID (QCKTRNP-TB-IX) =
054800                QCKGATE-TRNSPTID
054900             MOVE QCKTRNP-TB-NAME (QCKTRNP-TB-IX)
055000                                 TO    QCKDASH-TRNSPNAME.
055100
055200  D399-RESOLVE-TRANSPORTER-EX.
055300      EXIT.
055400
055500 *----------------------------------------------------------------*
055600  D400-FORMAT-TIMESTAMPS.
055700 *----------------------------------------------------------------*
055800      MOVE    QCKGATE-VEHIN-DATE TO    WK-C-TS-DATE.
055900      MOVE    QCKGATE-VEHIN-TIME TO    WK-C-TS-TIME.
056000      IF  WK-C-TS-DATE = ZERO
056100          MOVE    SPACES         TO    QCKDASH-VEHIN-DISP
056200      ELSE
056300          STRING WK-C-TS-DATE-X (7:2) "-" WK-C-TS-DATE-X (5:2) "-"
056400                 WK-C-TS-DATE-X (1:4) " "
056500                 WK-C-TS-TIME-X (1:2) ":" WK-C-TS-TIME-X (3:2) ":"
056600                 WK-C-TS-TIME-X (5:2)
056700                 DELIMITED BY SIZE INTO WK-C-TS-DISPLAY
056800          MOVE    WK-C-TS-DISPLAY TO    QCKDASH-VEHIN-DISP.
056900
057000      MOVE    QCKGATE-VEHOUT-DATE TO   WK-C-TS-DATE.
057100      MOVE    QCKGATE-VEHOUT-TIME TO   WK-C-TS-TIME.
057200      IF  WK-C-TS-DATE = ZERO
057300          MOVE    SPACES         TO    QCKDASH-VEHOUT-DISP
057400      ELSE
057500          STRING WK-C-TS-DATE-X (7:2) "-" WK-C-TS-DATE-X (5:2) "-"
057600                 WK-C-TS-DATE-X (1:4) " "
057700                 WK-C-TS-TIME-X (1:2) ":" WK-C-TS-TIME-X (3:2) ":"
057800                 WK-C-TS-TIME-X (5:2)
057900                 DELIMITED BY SIZE INTO WK-C-TS-DISPLAY
058000          MOVE    WK-C-TS-DISPLAY TO    QCKDASH-VEHOUT-DISP.
058100
058200  D499-FORMAT-TIMESTAMPS-EX.
058300      EXIT.
058400
058500 *----------------------------------------------------------------*
058600  D500-WRITE-DASHBOARD-ROW.
058700 *----------------------------------------------------------------*
058800      MOVE    QCKGATE-TICKET-NO  TO    QCKDASH-TICKETNO.
058900      MOVE    QCKGATE-TPNO       TO    QCKDASH-TPNO.
059000      MOVE    QCKGATE-PONO       TO    QCKDASH-PONO.
059100      MOVE    QCKGATE-CHALLANNO  TO    QCKDASH-CHALLANNO.
059200      MOVE    QCKGATE-TRANTYPE   TO    QCKDASH-TRANTYPE.
059300      MOVE    QCKGATE-TRANDATE   TO    QCKDASH-TRANDATE.
059400
059500      WRITE   QCKDASH-ROW.
059600      IF  NOT WK-C-SUCCESSFUL
059700          DISPLAY "QCKVSCH - WRITE FILE ERROR - QCKQDSH"
059800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059900          MOVE    "COM0206"      TO    WK-C-VSCH-ERROR-CD
060000          MOVE    WK-C-FILE-STATUS TO  WK-C-VSCH-FS
060100          GO TO D599-WRITE-DASHBOARD-ROW-EX.
060200
060300      ADD     1                  TO    WK-C-VSCH-HIT-COUNT.
060400
060500  D599-WRITE-DASHBOARD-ROW-EX.
060600      EXIT.
060700 *----------------------------------------------------------------*
060800 *                   PROGRAM SUBROUTINE                          *
060900 *----------------------------------------------------------------*
061000  Y900-ABNORMAL-TERMINATION.
061100      PERFORM Z000-END-PROGRAM-ROUTINE.
061200      EXIT PROGRAM.
061300
061400  Z000-END-PROGRAM-ROUTINE.
061500      CLOSE QCKGATE QCKVSTS QCKMATL QCKPROD QCKTRNP.
061600      IF  NOT WK-C-SUCCESSFUL
061700          DISPLAY "QCKVSCH - CLOSE FILE ERROR - MASTER SET"
061800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
061900
062000  Z999-END-PROGRAM-ROUTINE-EX.
062100      EXIT.
062200
062300 ******************************************************************
062400 ************** END OF PROGRAM SOURCE -  QCKVSCH *****************
062500 ******************************************************************
