000100* QCKVSTS.cpy  -  VEHICLE TRANSACTION STATUS (CURRENT STATUS PER
000200*                 TICKET - REWRITTEN ON EACH STATUS CHANGE)
000300*****************************************************************
000400* I-O FORMAT: QCKVSTSR  FROM FILE QCKVSTS  OF LIBRARY WBRGLIB
000500*
000600* HISTORY OF AMENDMENT:
000700*-----------------------------------------------------------------
000800* Q3GT08 02/08/2011 MDSWL  - INITIAL VERSION
000900*-----------------------------------------------------------------
001000 01  QCKVSTS-RECORD                PIC X(0016).
001100     05  QCKVSTS-REDF1 REDEFINES QCKVSTS-RECORD.
001200     10  QCKVSTS-TICKETNO           PIC 9(09).
001300*        FK TO GATE ENTRY TRANSACTION - RELATIVE KEY
001400     10  QCKVSTS-STATUSCD           PIC X(03).
001500         88  QCKVSTS-IS-QCT                  VALUE "QCT".
001600     10  FILLER                     PIC X(04).
