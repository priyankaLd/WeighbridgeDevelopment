000100* QCKQTXN.cpy
000200     05 QCKQTXN-RECORD      PIC X(0410).
000300*
000400* I-O FORMAT: QCKQTXNR  FROM FILE QCKQTXN   OF LIBRARY WBRGLIB
000500*
000600     05 QCKQTXNR  REDEFINES QCKQTXN-RECORD.
000700     06 QCKQTXN-TICKETNO       PIC 9(09).
000800*                        TICKET NO - FK TO GATE ENTRY TRANSACTION
000900     06 QCKQTXN-RANGEIDS       PIC X(200).
001000*                        QUALITY-RANGE-MASTER IDS, COMMA JOINED,
001100*                        ONE PER PARAMETER SUPPLIED, POSITIONAL -
001200*                        TRAILING COMMA STRIPPED (R7)
001300     06 QCKQTXN-VALUES         PIC X(200).
001400*                        QUALITY READINGS, COMMA JOINED, POSITIONAL
001500*                        TO QCKQTXN-RANGEIDS (R7/R8)
001600     06 FILLER                 PIC X(01).
001700
001800* ALTERNATE VIEW - FIXED 10-BYTE SLOTS OVER THE ID/VALUE STRINGS,
001900* USED WHEN QCKVQCT/QCKVRPT WALK THE POSITIONAL LIST A SLOT AT A
002000* TIME INSTEAD OF SCANNING FOR COMMAS - ZERO MEANS THE SLOT IS
002100* UNUSED (R7)
002200     05 QCKQTXN-SLOT-REDF REDEFINES QCKQTXN-RECORD.
002300     06 FILLER                      PIC X(09).
002400     06 QCKQTXN-RANGEID-SLOT OCCURS 20 TIMES PIC 9(10).
002500     06 QCKQTXN-VALUE-SLOT   OCCURS 20 TIMES PIC S9(08)V9(02).
002600     06 FILLER                      PIC X(01).
002700
002800*-----------------------------------------------------------------
002900* QCKQTXN-PARM-TABLE - ONE ROW PER (PARAMETER-NAME, PARAMETER-VALUE)
003000* PAIR SUPPLIED ON THE CREATE-QUALITY-TRANSACTION REQUEST.  QCKVQCT
003100* RESTAGES ITS OWN WK-C-VQCT-PARM-ROW INPUT INTO THIS TABLE BEFORE
003200* WALKING IT TO RESOLVE EACH RANGE-ID, SETTING PARM-ACTIND "Y" ON
003300* EVERY ROW THAT CARRIES A SUPPLIED READING
003400*-----------------------------------------------------------------
003500 01 QCKQTXN-PARM-TABLE.
003600     05 QCKQTXN-PARM-COUNT     PIC 9(02) COMP-3 VALUE ZERO.
003700     05 QCKQTXN-PARM-ROW OCCURS 20 TIMES
003800           INDEXED BY QCKQTXN-PARM-IX.
003900        10 QCKQTXN-PARM-NAME   PIC X(30).
004000        10 QCKQTXN-PARM-VALUE  PIC S9(05)V9(02).
004100        10 QCKQTXN-PARM-ACTIND PIC X(01).
004200*           "Y" WHEN THIS ROW CARRIES A SUPPLIED READING
