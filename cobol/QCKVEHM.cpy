000100* QCKVEHM.cpy  -  VEHICLE MASTER (REFERENCE - READ ONLY IN BATCH)
000200*****************************************************************
000300* I-O FORMAT: QCKVEHMR  FROM FILE QCKVEHM  OF LIBRARY WBRGLIB
000400*-----------------------------------------------------------------
000500* Q3GT14 02/08/2011 MDSWL  - INITIAL VERSION
000600*-----------------------------------------------------------------
000700 01  QCKVEHM-RECORD                PIC X(0060).
000800     05  QCKVEHM-REDF1 REDEFINES QCKVEHM-RECORD.
000900     10  QCKVEHM-VEHICLID           PIC 9(09).
001000     10  QCKVEHM-VEHICLENO          PIC X(20).
001100     10  FILLER                     PIC X(31).
001200
001300* ALTERNATE VIEW - REGISTRATION NUMBER SPLIT INTO STATE CODE AND
001400* SERIES, USED WHEN SEARCHBYVEHICLENO NEEDS THE STATE PREFIX ALONE
001500     05  QCKVEHM-NO-REDF REDEFINES QCKVEHM-RECORD.
001600     10  FILLER                     PIC X(09).
001700     10  QCKVEHM-NO-PARTS.
001800         15  QCKVEHM-NO-STATE       PIC X(02).
001900         15  QCKVEHM-NO-SERIES      PIC X(18).
002000     10  FILLER                     PIC X(31).
002100
002200* ALTERNATE VIEW - VEHICLE-ID IN DISPLAY FORM, USED ON THE
002300* "RECORD NOT FOUND" DIAGNOSTIC LINE
002400     05  QCKVEHM-ID-REDF REDEFINES QCKVEHM-RECORD.
002500     10  QCKVEHM-ID-DISPLAY         PIC X(09).
002600     10  FILLER                     PIC X(51).
002700
002800 01  QCKVEHM-TABLE.
002900     05  QCKVEHM-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
003000     05  QCKVEHM-TB-ROW OCCURS 1 TO 9999 TIMES
003100            DEPENDING ON QCKVEHM-TB-COUNT
003200            INDEXED BY QCKVEHM-TB-IX.
003300         10  QCKVEHM-TB-ID          PIC 9(09).
003400         10  QCKVEHM-TB-NO          PIC X(20).
