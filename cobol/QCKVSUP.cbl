000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVSUP.
000500  AUTHOR.         RAJESH S KUMAR.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   27 FEB 1995.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *----------------------------------------------------------------*
001300 *DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001400 *               RETRIEVE THE SUPPLIER-MASTER (INBOUND TICKETS) OR
001500 *               THE CUSTOMER-MASTER (OUTBOUND TICKETS) PARTY NAME
001600 *               AND ADDRESS, SELECTED BY THE TRANSACTION
001700 *               DIRECTION PASSED IN - PER BUSINESS RULE R14.
001800 *----------------------------------------------------------------*
001900 * HISTORY OF MODIFICATION:
002000 *----------------------------------------------------------------*
002100 * MOD.#  INIT   DATE       DESCRIPTION
002200 * ------ ------ ---------- -----------------------------------
002300 * Q1GT11 RSK    27/02/1995 INITIAL VERSION - SUPPLIER LOOKUP
002400 *                          ONLY.
002500 * Q1GT14 RSK    30/08/1996 ADD CUSTOMER-MASTER LOOKUP FOR
002600 *                          OUTBOUND TICKETS.
002700 * Q2GT01 PJT    21/10/1998 YEAR 2000 - NO DATE FIELDS ON EITHER
002800 *                          MASTER, REVIEWED, NO CHANGE REQUIRED.
002900 * Q3GT09 MDSWL  19/09/2012 RETARGET FROM TFSSUPMAS/TFSCUSMAS TO
003000 *                          QCKSUPP/QCKCUST.
003100 * Q4GT13 NGU    12/11/2021 FOUND FLAG NOW SET ON A SUCCESSFUL
003200 *                          LOOKUP - WAS DECLARED BUT NEVER MOVED.
003300 *----------------------------------------------------------------*
003400  EJECT
003500 ********************
003600  ENVIRONMENT DIVISION.
003700 ********************
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER. IBM-AS400.
004000  OBJECT-COMPUTER. IBM-AS400.
004100  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300  INPUT-OUTPUT SECTION.
004400  FILE-CONTROL.
004500         SELECT QCKSUPP ASSIGN TO DATABASE-QCKSUPP
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS RANDOM
004800         RECORD KEY IS QCKSUPP-SUPPLRID
004900         FILE STATUS IS WK-C-FILE-STATUS.
005000         SELECT QCKCUST ASSIGN TO DATABASE-QCKCUST
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS RANDOM
005300         RECORD KEY IS QCKCUST-CUSTMRID
005400         FILE STATUS IS WK-C-FILE-STATUS.
005500 ***************
005600  DATA DIVISION.
005700 ***************
005800  FILE SECTION.
005900 ***************
006000  FD QCKSUPP
006100         LABEL RECORDS ARE OMITTED
006200  DATA RECORD IS QCKSUPP-RECORD.
006300         COPY QCKSUPP.
006400  FD QCKCUST
006500         LABEL RECORDS ARE OMITTED
006600  DATA RECORD IS QCKCUST-RECORD.
006700         COPY QCKCUST.
006800
006900  WORKING-STORAGE SECTION.
007000 ************************
007100  01 FILLER               PIC X(24) VALUE
007200         "** PROGRAM QCKVSUP **".
007300
007400
007500 * ---------------- PROGRAM WORKING STORAGE -----------------*
007600  01 WK-C-COMMON.
007700         COPY QCKCMWS.
007800
007900  01 WK-C-WORK-AREA.
008000      05 WK-C-FOUND        PIC X(01) VALUE "Y".
008100      05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
008200
008300  01 WK-C-LITERALS.
008400      05 C-COM0206        PIC X(07) VALUE "COM0206".
008500
008600 ********************
008700  LINKAGE SECTION.
008800 ********************
008900         COPY QCKLSUP.
009000 ****************************************
009100  PROCEDURE DIVISION USING WK-C-VSUP-RECORD.
009200 ****************************************
009300  MAIN-MODULE.
009400      PERFORM A000-START-PROGRAM-ROUTINE
009500         THRU A999-START-PROGRAM-ROUTINE-EX.
009600      PERFORM B000-MAIN-PROCESSING
009700         THRU B999-MAIN-PROCESSING-EX.
009800      PERFORM Z000-END-PROGRAM-ROUTINE
009900         THRU Z999-END-PROGRAM-ROUTINE-EX.
010000      EXIT PROGRAM.
010100
010200 *----------------------------------------------------------------*
010300  A000-START-PROGRAM-ROUTINE.
010400 *----------------------------------------------------------------*
010500      OPEN INPUT QCKSUPP.
010600      IF NOT WK-C-SUCCESSFUL
010700         DISPLAY "QCKVSUP - OPEN FILE ERROR - QCKSUPP"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         GO TO Y900-ABNORMAL-TERMINATION.
011000
011100      OPEN INPUT QCKCUST.
011200      IF NOT WK-C-SUCCESSFUL
011300         DISPLAY "QCKVSUP - OPEN FILE ERROR - QCKCUST"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         GO TO Y900-ABNORMAL-TERMINATION.
011600
011700  A999-START-PROGRAM-ROUTINE-EX.
011800      EXIT.
011900
012000 *----------------------------------------------------------------*
012100  B000-MAIN-PROCESSING.
012200 *----------------------------------------------------------------*
012300      MOVE WK-C-NOT-FOUND      TO WK-C-VSUP-OUTPUT.
012400      MOVE SPACES              TO WK-C-VSUP-PARTYNAME
012500                                   WK-C-VSUP-ADDR-LINE1
012600                                   WK-C-VSUP-ADDR-LINE2.
012700      MOVE SPACES              TO WK-C-VSUP-ERROR-CD.
012800
012900      IF WK-C-VSUP-DIRECTION = "INBOUND "
013000         PERFORM C100-READ-SUPPLIER
013100            THRU C199-READ-SUPPLIER-EX
013200      ELSE
013300         PERFORM C200-READ-CUSTOMER
013400            THRU C299-READ-CUSTOMER-EX.
013500
013600  B999-MAIN-PROCESSING-EX.
013700      EXIT.
013800
013900 *----------------------------------------------------------------*
014000  C100-READ-SUPPLIER.
014100 *----------------------------------------------------------------*
014200      MOVE WK-C-VSUP-SUPPLRID  TO QCKSUPP-SUPPLRID.
014300      READ QCKSUPP KEY IS QCKSUPP-SUPPLRID.
014400      IF WK-C-SUCCESSFUL
014500         MOVE WK-C-FOUND       TO WK-C-VSUP-OUTPUT
014600         MOVE QCKSUPP-SUPPLRNAME TO WK-C-VSUP-PARTYNAME
014700         MOVE QCKSUPP-ADDR-LINE1 TO WK-C-VSUP-ADDR-LINE1
014800         MOVE QCKSUPP-ADDR-LINE2 TO WK-C-VSUP-ADDR-LINE2
014900      ELSE
015000         IF WK-C-RECORD-NOT-FOUND
015100            MOVE "SUP0016"     TO WK-C-VSUP-ERROR-CD
015200         ELSE
015300            DISPLAY "QCKVSUP - QCKSUPP READ ERROR"
015400            MOVE C-COM0206     TO WK-C-VSUP-ERROR-CD
015500            MOVE WK-C-FILE-STATUS TO WK-C-VSUP-FS
015600            GO TO Y900-ABNORMAL-TERMINATION.
015700
015800  C199-READ-SUPPLIER-EX.
015900      EXIT.
016000
016100 *----------------------------------------------------------------*
016200  C200-READ-CUSTOMER.
016300 *----------------------------------------------------------------*
016400      MOVE WK-C-VSUP-CUSTMRID  TO QCKCUST-CUSTMRID.
016500      READ QCKCUST KEY IS QCKCUST-CUSTMRID.
016600      IF WK-C-SUCCESSFUL
016700         MOVE WK-C-FOUND       TO WK-C-VSUP-OUTPUT
016800         MOVE QCKCUST-CUSTMRNAME TO WK-C-VSUP-PARTYNAME
016900         MOVE QCKCUST-ADDR-LINE1 TO WK-C-VSUP-ADDR-LINE1
017000         MOVE QCKCUST-ADDR-LINE2 TO WK-C-VSUP-ADDR-LINE2
017100      ELSE
017200         IF WK-C-RECORD-NOT-FOUND
017300            MOVE "SUP0017"     TO WK-C-VSUP-ERROR-CD
017400         ELSE
017500            DISPLAY "QCKVSUP - QCKCUST READ ERROR"
017600            MOVE C-COM0206     TO WK-C-VSUP-ERROR-CD
017700            MOVE WK-C-FILE-STATUS TO WK-C-VSUP-FS
017800            GO TO Y900-ABNORMAL-TERMINATION.
017900
018000  C299-READ-CUSTOMER-EX.
018100      EXIT.
018200
018300 *-----------------------------------------------------------------*
018400  Y900-ABNORMAL-TERMINATION.
018500 *-----------------------------------------------------------------*
018600      PERFORM Z000-END-PROGRAM-ROUTINE.
018700      EXIT PROGRAM.
018800
018900 *-----------------------------------------------------------------*
019000  Z000-END-PROGRAM-ROUTINE.
019100 *-----------------------------------------------------------------*
019200      CLOSE QCKSUPP.
019300      IF     NOT WK-C-SUCCESSFUL
019400         DISPLAY "QCKVSUP - CLOSE FILE ERROR - QCKSUPP"
019500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019600      CLOSE QCKCUST.
019700      IF     NOT WK-C-SUCCESSFUL
019800         DISPLAY "QCKVSUP - CLOSE FILE ERROR - QCKCUST"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
020000
020100  Z999-END-PROGRAM-ROUTINE-EX.
020200      EXIT.
020300
020400 ******************************************************************
020500 ************** END OF PROGRAM SOURCE -  QCKVSUP *****************
020600 ******************************************************************
