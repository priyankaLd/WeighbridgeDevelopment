000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVTKT.
000500  AUTHOR.         MARY LOU DSOUZA.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   14 MAR 1991.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO RETRIEVE A GATE
001400 *               ENTRY TRANSACTION (WEIGHBRIDGE TICKET) BY
001500 *               TICKET NUMBER.  EVERY QUALITY-CHECK PROGRAM
001600 *               CALLS THIS ROUTINE FIRST TO CONFIRM THE TICKET
001700 *               EXISTS BEFORE ANY QUALITY WORK IS ATTEMPTED.
001800 *
001900 *----------------------------------------------------------------*
002000 * HISTORY OF MODIFICATION:
002100 *----------------------------------------------------------------*
002200 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002300 *----------------------------------------------------------------*
002400 *|MLD     |14/03/1991| Q0GT01   | INITIAL VERSION.               |
002500 *|MLD     |02/09/1992| Q0GT04   | ADD CHALLAN NO AND PO NO TO    |
002600 *|        |          |          | THE OUTPUT BLOCK.              |
002700 *|RSK     |19/11/1994| Q1GT02   | ADD TRANSPORTER-ID TO OUTPUT.  |
002800 *|RSK     |07/06/1996| Q1GT09   | VEHICLE-IN/OUT SPLIT INTO DATE |
002900 *|        |          |          | AND TIME SUB-FIELDS.           |
003000 *|PJT     |21/10/1998| Q2GT01   | YEAR 2000 - TRANDATE AND THE   |
003100 *|        |          |          | VEHICLE-IN/OUT DATES WIDENED   |
003200 *|        |          |          | TO CENTURY-INCLUSIVE PIC 9(08).|
003300 *|PJT     |04/02/1999| Q2GT02   | YEAR 2000 - CONFIRMED FOLLOWING|
003400 *|        |          |          | CENTURY ROLLOVER TEST CYCLE.   |
003500 *|BRNHL   |11/08/2011| Q3GT02   | RETARGET FROM TFSGTENT TO THE  |
003600 *|        |          |          | QCKGATE PHYSICAL FILE.         |
003700 *|BRNHL   |30/01/2015| Q3GT19   | MATERIAL-TYPE ADDED TO OUTPUT. |
003800 *|NGU     |17/07/2020| Q4GT04   | SITE-ID/COMPANY-ID ADDED TO    |
003900 *|        |          |          | OUTPUT FOR MULTI-SITE ROLLOUT. |
004000 *----------------------------------------------------------------*
004100  EJECT
004200 **********************
004300  ENVIRONMENT DIVISION.
004400 **********************
004500  CONFIGURATION SECTION.
004600  SOURCE-COMPUTER.  IBM-AS400.
004700  OBJECT-COMPUTER.  IBM-AS400.
004800  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200
005300  INPUT-OUTPUT SECTION.
005400  FILE-CONTROL.
005500      SELECT QCKGATE ASSIGN TO DATABASE-QCKGATE
005600             ORGANIZATION      IS INDEXED
005700             ACCESS MODE       IS RANDOM
005800             RECORD KEY        IS QCKGATE-TICKET-NO
005900             FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100 ***************
006200  DATA DIVISION.
006300 ***************
006400  FILE SECTION.
006500 **************
006600  FD  QCKGATE
006700      LABEL RECORDS ARE OMITTED
006800      DATA RECORD IS QCKGATE-RECORD.
006900      COPY QCKGATE.
007000
007100  WORKING-STORAGE SECTION.
007200 *************************
007300  01  FILLER                          PIC X(24)        VALUE
007400      "** PROGRAM QCKVTKT **".
007500
007600
007700 * ------------------ PROGRAM WORKING STORAGE -------------------*
007800  01    WK-C-COMMON.
007900  COPY QCKCMWS.
008000
008100 *****************
008200  LINKAGE SECTION.
008300 *****************
008400  COPY QCKLTKT.
008500  EJECT
008600 ********************************************
008700  PROCEDURE DIVISION USING WK-C-VTKT-RECORD.
008800 ********************************************
008900  MAIN-MODULE.
009000      PERFORM A000-PROCESS-CALLED-ROUTINE
009100         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009200      PERFORM Z000-END-PROGRAM-ROUTINE
009300         THRU Z999-END-PROGRAM-ROUTINE-EX.
009400      EXIT PROGRAM.
009500
009600 *----------------------------------------------------------------*
009700  A000-PROCESS-CALLED-ROUTINE.
009800 *----------------------------------------------------------------*
009900      OPEN INPUT QCKGATE.
010000      IF  NOT WK-C-SUCCESSFUL
010100          DISPLAY "QCKVTKT - OPEN FILE ERROR - QCKGATE"
010200          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010300          GO TO Y900-ABNORMAL-TERMINATION.
010400
010500      MOVE    SPACES                  TO    WK-C-VTKT-OUTPUT.
010600      MOVE    ZEROES                  TO    WK-C-VTKT-FS.
010700      MOVE    WK-C-VTKT-TICKETNO      TO    QCKGATE-TICKET-NO.
010800
010900      READ QCKGATE KEY IS QCKGATE-TICKET-NO.
011000      IF  WK-C-SUCCESSFUL
011100          GO TO A080-MOVE-DATA.
011200
011300      IF  WK-C-RECORD-NOT-FOUND
011400          MOVE    "GAT0001"           TO    WK-C-VTKT-ERROR-CD
011500      ELSE
011600          MOVE    "COM0206"           TO    WK-C-VTKT-ERROR-CD.
011700
011800      MOVE    "QCKGATE"               TO    WK-C-VTKT-FILE.
011900      MOVE    "READ"                  TO    WK-C-VTKT-MODE.
012000      MOVE    WK-C-VTKT-TICKETNO      TO    WK-C-VTKT-KEY.
012100      MOVE    WK-C-FILE-STATUS        TO    WK-C-VTKT-FS.
012200
012300      GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012400
012500  A080-MOVE-DATA.
012600      MOVE    QCKGATE-TRANTYPE        TO    WK-C-VTKT-TRANTYPE.
012700      MOVE    QCKGATE-TRANDATE        TO    WK-C-VTKT-TRANDATE.
012800      MOVE    QCKGATE-SITEID          TO    WK-C-VTKT-SITEID.
012900      MOVE    QCKGATE-COMPANYID       TO    WK-C-VTKT-COMPANYID.
013000      MOVE    QCKGATE-SUPPLRID        TO    WK-C-VTKT-SUPPLRID.
013100      MOVE    QCKGATE-CUSTMRID        TO    WK-C-VTKT-CUSTMRID.
013200      MOVE    QCKGATE-MATRLID         TO    WK-C-VTKT-MATRLID.
013300      MOVE    QCKGATE-MATRLTYP        TO    WK-C-VTKT-MATRLTYP.
013400      MOVE    QCKGATE-TRNSPTID        TO    WK-C-VTKT-TRNSPTID.
013500      MOVE    QCKGATE-VEHICLID        TO    WK-C-VTKT-VEHICLID.
013600      MOVE    QCKGATE-TPNO            TO    WK-C-VTKT-TPNO.
013700      MOVE    QCKGATE-PONO            TO    WK-C-VTKT-PONO.
013800      MOVE    QCKGATE-CHALLANNO       TO    WK-C-VTKT-CHALLANNO.
013900      MOVE    QCKGATE-VEHIN-DATE   TO    WK-C-VTKT-VEHIN-DATE.
014000      MOVE    QCKGATE-VEHIN-TIME   TO    WK-C-VTKT-VEHIN-TIME.
014100      MOVE    QCKGATE-VEHOUT-DATE  TO    WK-C-VTKT-VEHOUT-DATE.
014200      MOVE    QCKGATE-VEHOUT-TIME  TO    WK-C-VTKT-VEHOUT-TIME.
014300
014400  A099-PROCESS-CALLED-ROUTINE-EX.
014500      EXIT.
014600 *----------------------------------------------------------------*
014700 *                   PROGRAM SUBROUTINE                          *
014800 *----------------------------------------------------------------*
014900  Y900-ABNORMAL-TERMINATION.
015000      PERFORM Z000-END-PROGRAM-ROUTINE.
015100      EXIT PROGRAM.
015200
015300  Z000-END-PROGRAM-ROUTINE.
015400      CLOSE QCKGATE.
015500      IF  NOT WK-C-SUCCESSFUL
015600          DISPLAY "QCKVTKT - CLOSE FILE ERROR - QCKGATE"
015700          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015800
015900  Z999-END-PROGRAM-ROUTINE-EX.
016000      EXIT.
016100
016200 ******************************************************************
016300 ************** END OF PROGRAM SOURCE -  QCKVTKT *****************
016400 ******************************************************************
