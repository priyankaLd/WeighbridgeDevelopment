000100* QCKLDSH.cpy  -  LINKAGE BLOCK FOR QCKVLST (PENDING QUALITY-CHECK
000200*                  DASHBOARD LISTING - R10, R11)
000300*****************************************************************
000400 01  WK-C-VLST-RECORD.
000500     05  WK-C-VLST-INPUT.
000600         10  WK-C-VLST-SESSION-OK    PIC X(01).
000700         10  WK-C-VLST-OPTION        PIC X(01).
000800*            "I" = INBOUND ONLY  "O" = OUTBOUND ONLY
000900*            "A" = ALL DIRECTIONS (GETALLGATEDETAILS)
001000         10  WK-C-VLST-SITEID        PIC X(10).
001100         10  WK-C-VLST-COMPANYID     PIC X(04).
001200     05  WK-C-VLST-OUTPUT.
001300         10  WK-C-VLST-ROW-COUNT     PIC 9(05) COMP-3.
001400     05  WK-C-VLST-ERROR-CD          PIC X(07) VALUE SPACES.
001500     05  WK-C-VLST-FS                PIC X(02) VALUE SPACES.
