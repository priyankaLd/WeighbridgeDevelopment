000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKVCOM.
000500  AUTHOR.         MOHAN D SWAMINATHAN.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   28 JUL 1994.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CREATE ONE NEW
001400 *               COMPANY-MASTER RECORD.  A SESSION MUST BE ACTIVE
001500 *               (R2) AND THE COMPANY NAME MUST NOT ALREADY EXIST
001600 *               (R1) BEFORE THE RECORD IS WRITTEN.  THE GENERATED
001700 *               COMPANY-ID IS OBTAINED FROM QCKXCOID (R3) AND THE
001800 *               ADDRESS LINES ARE JOINED WITH A COMMA THE SAME WAY
001900 *               THE GATE-DASHBOARD ROUTINES JOIN A PARTY ADDRESS.
002000 *
002100 *----------------------------------------------------------------*
002200 * HISTORY OF MODIFICATION:
002300 *----------------------------------------------------------------*
002400 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002500 *----------------------------------------------------------------*
002600 *|MDSWL   |28/07/1994| Q3GT01A  | INITIAL VERSION.                |
002700 *|HTNPW   |02/06/2004| Q2GT11A  | DUPLICATE-NAME CHECK MOVED TO   |
002800 *|        |          |          | FRONT OF LOGIC, BEFORE ID-GEN.  |
002900 *|BRNHL   |11/11/2019| Q4GT03   | MODIFIED-BY/MODIFIED-DATE SET  |
003000 *|        |          |          | EQUAL TO CREATED VALUES.        |
003100 *|NGU     |15/05/2021| Q4GT14   | ADDRESS LINES JOINED WITH A     |
003200 *|        |          |          | COMMA BEFORE STORAGE.           |
003300 *|BRNHL   |09/08/2026| Q4GT18   | ACCEPT FROM TIME ADDED SO       |
003400 *|        |          |          | CREATED-TM AND MODIFIED-TM CARRY|
003500 *|        |          |          | THE REAL CLOCK, NOT ZERO.       |
003600 *----------------------------------------------------------------*
003700  EJECT
003800 **********************
003900  ENVIRONMENT DIVISION.
004000 **********************
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER.  IBM-AS400.
004300  OBJECT-COMPUTER.  IBM-AS400.
004400  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT QCKCOMP ASSIGN TO DATABASE-QCKCOMP
005200             ORGANIZATION      IS INDEXED
005300             ACCESS MODE       IS DYNAMIC
005400             RECORD KEY        IS QCKCOMP-COMPANYID
005500             FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700 ***************
005800  DATA DIVISION.
005900 ***************
006000  FILE SECTION.
006100 **************
006200  FD  QCKCOMP
006300      LABEL RECORDS ARE OMITTED
006400      DATA RECORD IS QCKCOMP-RECORD.
006500      COPY QCKCOMP.
006600
006700  WORKING-STORAGE SECTION.
006800 *************************
006900  01  FILLER                          PIC X(24)        VALUE
007000      "** PROGRAM QCKVCOM **".
007100
007200 * CALL-ARGUMENT STAGING BLOCK FOR QCKXCOID - NOT THIS PROGRAM'S
007300 * OWN LINKAGE, SEE REMARKS IN QCKVLST.
007400  01  WK-C-XCOID-RECORD.
007500  COPY QCKLCOID.
007600
007700 * ALTERNATE VIEW - GENERATED COMPANY-ID SPLIT INTO THE TWO-LETTER
007800 * ABBREVIATION AND THE TWO-DIGIT SEQUENCE, USED ON THE WRITE-FILE
007900 * ERROR DIAGNOSTIC LINE.
008000  01  WK-C-COMID-WORK                PIC X(04)        VALUE SPACES.
008100  01  WK-C-COMID-PARTS REDEFINES WK-C-COMID-WORK.
008200      05  WK-C-COMID-ABBR            PIC X(02).
008300      05  WK-C-COMID-SEQ             PIC X(02).
008400 * ------------------ PROGRAM WORKING STORAGE -------------------*
008500  01    WK-C-COMMON.
008600  COPY QCKCMWS.
008700
008800 *****************
008900  LINKAGE SECTION.
009000 *****************
009100  COPY QCKLCOM.
009200  EJECT
009300 ********************************************
009400  PROCEDURE DIVISION USING WK-C-VCOM-RECORD.
009500 ********************************************
009600  MAIN-MODULE.
009700      PERFORM A000-PROCESS-CALLED-ROUTINE
009800         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900      PERFORM B000-MAIN-PROCESSING
010000         THRU B999-MAIN-PROCESSING-EX.
010100      PERFORM Z000-END-PROGRAM-ROUTINE
010200         THRU Z999-END-PROGRAM-ROUTINE-EX.
010300      EXIT PROGRAM.
010400
010500 *----------------------------------------------------------------*
010600  A000-PROCESS-CALLED-ROUTINE.
010700 *----------------------------------------------------------------*
010800      OPEN I-O QCKCOMP.
010900      IF  NOT WK-C-SUCCESSFUL
011000          IF  WK-C-FILE-STATUS = "05" OR "35"
011100              GO TO A099-PROCESS-CALLED-ROUTINE-EX
011200          ELSE
011300              DISPLAY "QCKVCOM - OPEN FILE ERROR - QCKCOMP"
011400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500              GO TO Y900-ABNORMAL-TERMINATION.
011600
011700  A099-PROCESS-CALLED-ROUTINE-EX.
011800      EXIT.
011900
012000 *----------------------------------------------------------------*
012100  B000-MAIN-PROCESSING.
012200 *----------------------------------------------------------------*
012300      MOVE    SPACES             TO    WK-C-VCOM-ERROR-CD
012400                                        WK-C-VCOM-COMPANYID.
012500      MOVE    ZERO               TO    WK-C-VCOM-CREATEDATE.
012600
012700      IF  WK-C-VCOM-SESSION-OK   NOT  =   "Y"
012800          MOVE    "NOSESS"           TO    WK-C-VCOM-ERROR-CD
012900          GO TO B999-MAIN-PROCESSING-EX.
013000
013100      PERFORM C100-CHECK-DUPLICATE-NAME
013200         THRU C199-CHECK-DUPLICATE-NAME-EX.
013300      IF  WK-C-VCOM-DUPLICATE-NAME
013400          GO TO B999-MAIN-PROCESSING-EX.
013500
013600      PERFORM C200-GENERATE-COMPANY-ID
013700         THRU C299-GENERATE-COMPANY-ID-EX.
013800      PERFORM C300-BUILD-AND-WRITE-RECORD
013900         THRU C399-BUILD-AND-WRITE-RECORD-EX.
014000
014100  B999-MAIN-PROCESSING-EX.
014200      EXIT.
014300
014400 *----------------------------------------------------------------*
014500  C100-CHECK-DUPLICATE-NAME.
014600 *----------------------------------------------------------------*
014700      MOVE    SPACES             TO    QCKCOMP-COMPANYID.
014800      MOVE    ZERO               TO    QCKCOMP-TB-COUNT.
014900
015000      START QCKCOMP KEY IS NOT LESS THAN QCKCOMP-COMPANYID
015100          INVALID KEY
015200              GO TO C199-CHECK-DUPLICATE-NAME-EX.
015300
015400  C110-LOAD-TABLE.
015500      READ QCKCOMP NEXT RECORD AT END
015600          GO TO C199-CHECK-DUPLICATE-NAME-EX.
015700
015800      IF  NOT WK-C-SUCCESSFUL
015900          DISPLAY "QCKVCOM - READ FILE ERROR - QCKCOMP"
016000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100          GO TO Y900-ABNORMAL-TERMINATION.
016200
016300      IF  QCKCOMP-COMPANYNAME    =     WK-C-VCOM-COMPANYNAME
016400          MOVE    "DUPNAM"           TO    WK-C-VCOM-ERROR-CD
016500          GO TO C199-CHECK-DUPLICATE-NAME-EX.
016600
016700      ADD     1                  TO    QCKCOMP-TB-COUNT.
016800      MOVE    QCKCOMP-COMPANYID TO QCKCOMP-TB-ID (QCKCOMP-TB-COUNT).
016900      MOVE    QCKCOMP-COMPANYNAME TO
017000          QCKCOMP-TB-NAME (QCKCOMP-TB-COUNT).
017100      GO TO C110-LOAD-TABLE.
017200
017300  C199-CHECK-DUPLICATE-NAME-EX.
017400      EXIT.
017500
017600 *----------------------------------------------------------------*
017700  C200-GENERATE-COMPANY-ID.
017800 *----------------------------------------------------------------*
017900      MOVE    WK-C-VCOM-COMPANYNAME  TO    WK-C-XCOID-COMPANYNAME.
018000      MOVE    SPACES                 TO    WK-C-XCOID-ERROR-CD.
018100
018200      CALL    "QCKXCOID"         USING WK-C-XCOID-RECORD.
018300
018400      MOVE    WK-C-XCOID-COMPANYID   TO    WK-C-VCOM-COMPANYID.
018500
018600  C299-GENERATE-COMPANY-ID-EX.
018700      EXIT.
018800
018900 *----------------------------------------------------------------*
019000  C300-BUILD-AND-WRITE-RECORD.
019100 *----------------------------------------------------------------*
019200      ACCEPT  WK-C-RUN-DATE       FROM  DATE YYYYMMDD.
019300      ACCEPT  WK-C-RUN-TIME       FROM  TIME.
019400
019500
019600      MOVE    WK-C-VCOM-COMPANYNAME  TO    QCKCOMP-COMPANYNAME.
019700
019800      MOVE    SPACES                 TO    QCKCOMP-COMPANYADDR.
019900      IF  WK-C-VCOM-ADDR-LINE2 = SPACES
020000          MOVE    WK-C-VCOM-ADDR-LINE1  TO  QCKCOMP-COMPANYADDR
020100      ELSE
020200          STRING  WK-C-VCOM-ADDR-LINE1 DELIMITED BY SPACE
020300                  ", "               DELIMITED BY SIZE
020400                  WK-C-VCOM-ADDR-LINE2 DELIMITED BY SPACE
020500             INTO QCKCOMP-COMPANYADDR.
020600
020700      MOVE    WK-C-USER-ID           TO    QCKCOMP-CREATEDBY.
020800      MOVE    WK-C-RUN-DATE          TO    QCKCOMP-CREATED-DT.
020900      MOVE    WK-C-RUN-TIME          TO    QCKCOMP-CREATED-TM.
021000      MOVE    WK-C-USER-ID           TO    QCKCOMP-MODIFIEDBY.
021100      MOVE    WK-C-RUN-DATE          TO    QCKCOMP-MODIFIED-DT.
021200      MOVE    WK-C-RUN-TIME          TO    QCKCOMP-MODIFIED-TM.
021300
021400      WRITE   QCKCOMP-RECORD.
021500      IF  NOT WK-C-SUCCESSFUL
021600          MOVE    WK-C-VCOM-COMPANYID   TO    WK-C-COMID-WORK
021700          DISPLAY "QCKVCOM - WRITE FILE ERROR - QCKCOMP"
021800          DISPLAY "COMPANY-ID ABBR/SEQ WAS " WK-C-COMID-ABBR
021900              "/" WK-C-COMID-SEQ
022000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100          MOVE    "COM0206"          TO    WK-C-VCOM-ERROR-CD
022200          GO TO C399-BUILD-AND-WRITE-RECORD-EX.
022300
022400      MOVE    WK-C-RUN-DATE          TO    WK-C-VCOM-CREATEDATE.
022500
022600  C399-BUILD-AND-WRITE-RECORD-EX.
022700      EXIT.
022800 *----------------------------------------------------------------*
022900 *                   PROGRAM SUBROUTINE                          *
023000 *----------------------------------------------------------------*
023100  Y900-ABNORMAL-TERMINATION.
023200      PERFORM Z000-END-PROGRAM-ROUTINE.
023300      EXIT PROGRAM.
023400
023500  Z000-END-PROGRAM-ROUTINE.
023600      CLOSE QCKCOMP.
023700      IF  NOT WK-C-SUCCESSFUL
023800          DISPLAY "QCKVCOM - CLOSE FILE ERROR - QCKCOMP"
023900          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
024000
024100  Z999-END-PROGRAM-ROUTINE-EX.
024200      EXIT.
024300
024400 ******************************************************************
024500 ************** END OF PROGRAM SOURCE -  QCKVCOM *****************
024600 ******************************************************************
