000100* QCKLCOID.cpy  -  LINKAGE BLOCK FOR QCKXCOID (GENERATE COMPANY-ID
000200*                   - R3 ABBREVIATION + SEQUENCE)
000300*****************************************************************
000400 01  WK-C-XCOID-RECORD.
000500     05  WK-C-XCOID-INPUT.
000600         10  WK-C-XCOID-COMPANYNAME  PIC X(60).
000700     05  WK-C-XCOID-OUTPUT.
000800         10  WK-C-XCOID-COMPANYID    PIC X(04).
000900*            1ST CHAR + 3RD CHAR OF NAME, UPPERCASE, PLUS A
001000*            2-DIGIT SEQUENCE NUMBER (SEE QCKCOMP-ABBR-REDF)
001100     05  WK-C-XCOID-ERROR-CD         PIC X(07) VALUE SPACES.
