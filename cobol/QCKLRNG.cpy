000100* QCKLRNG.cpy  -  LINKAGE BLOCK FOR QCKVRNG (QUALITY RANGE MASTER
000200*                  LOOKUP - DIRECTION DEPENDENT, R6)
000300*****************************************************************
000400 01  WK-C-VRNG-RECORD.
000500     05  WK-C-VRNG-INPUT.
000600         10  WK-C-VRNG-OPTION        PIC X(01).
000700*            "I" = INBOUND (PARAMETER + MATERIAL + SUPPLIER NAME
000800*                  + SUPPLIER ADDRESS)
000900*            "O" = OUTBOUND (PARAMETER + PRODUCT NAME ONLY)
001000         10  WK-C-VRNG-PARMNAME      PIC X(30).
001100         10  WK-C-VRNG-MATRLNAME     PIC X(60).
001200         10  WK-C-VRNG-PRODNAME      PIC X(60).
001300         10  WK-C-VRNG-SUPPLNAME     PIC X(60).
001400         10  WK-C-VRNG-SUPPLADDR     PIC X(160).
001500     05  WK-C-VRNG-OUTPUT.
001600         10  WK-C-VRNG-RANGEID       PIC 9(09).
001700         10  WK-C-VRNG-FOUND         PIC X(01).
001800             88  WK-C-VRNG-IS-FOUND            VALUE "Y".
001900     05  WK-C-VRNG-ERROR-CD          PIC X(07) VALUE SPACES.
