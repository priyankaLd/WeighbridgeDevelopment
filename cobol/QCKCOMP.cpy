000100* QCKCOMP.cpy  -  COMPANY MASTER (SITE/COMPANY SETUP)
000200*****************************************************************
000300* I-O FORMAT: QCKCOMPR  FROM FILE QCKCOMP  OF LIBRARY WBRGLIB
000400*
000500* HISTORY OF AMENDMENT:
000600*-----------------------------------------------------------------
000700* Q3GT01 28/07/2011 MDSWL  - INITIAL VERSION
000800*-----------------------------------------------------------------
000900* Q4GT03 11/11/2019 BRNHL  - ADD MODIFIED-BY/MODIFIED-DATE, SET
001000*                            EQUAL TO CREATED VALUES ON INSERT
001100*-----------------------------------------------------------------
001200 01  QCKCOMP-RECORD                PIC X(0232).
001300     05  QCKCOMP-REDF1 REDEFINES QCKCOMP-RECORD.
001400     10  QCKCOMP-COMPANYID          PIC X(04).
001500*        GENERATED CODE - 1-2 LETTER ABBREVIATION + 2-DIGIT SEQ
001600     10  QCKCOMP-COMPANYNAME        PIC X(60).
001700*        FULL COMPANY NAME - MUST BE UNIQUE (R1)
001800     10  QCKCOMP-COMPANYADDR        PIC X(100).
001900     10  QCKCOMP-CREATEDBY          PIC X(20).
002000     10  QCKCOMP-CREATEDDATE.
002100         15  QCKCOMP-CREATED-DT     PIC 9(08).
002200         15  QCKCOMP-CREATED-TM     PIC 9(06).
002300     10  QCKCOMP-MODIFIEDBY         PIC X(20).
002400     10  QCKCOMP-MODIFIEDDATE.
002500         15  QCKCOMP-MODIFIED-DT    PIC 9(08).
002600         15  QCKCOMP-MODIFIED-TM    PIC 9(06).
002700     10  FILLER                     PIC X(04).
002800
002900* ALTERNATE VIEW - ABBREVIATION KEY (FIRST AND THIRD CHARACTER OF
003000* THE NAME, PER R3'S OFF-BY-ONE SUBSTRING RULE)
003100     05  QCKCOMP-ABBR-REDF REDEFINES QCKCOMP-RECORD.
003200     10  FILLER                     PIC X(04).
003300     10  QCKCOMP-NAME-CHAR1         PIC X(01).
003400     10  FILLER                     PIC X(01).
003500     10  QCKCOMP-NAME-CHAR3         PIC X(01).
003600     10  FILLER                     PIC X(225).
003700
003800*-----------------------------------------------------------------
003900* QCKCOMP-TABLE - COMPANY MASTER LOADED INTO MEMORY AT START OF
004000* RUN, SEARCHED BY SEARCH ALL ON QCKCOMP-TB-NAME (QCKVCOM/QCKXCOID)
004100*-----------------------------------------------------------------
004200 01  QCKCOMP-TABLE.
004300     05  QCKCOMP-TB-COUNT           PIC 9(05) COMP-3 VALUE ZERO.
004400     05  QCKCOMP-TB-ROW OCCURS 1 TO 9999 TIMES
004500            DEPENDING ON QCKCOMP-TB-COUNT
004600            ASCENDING KEY IS QCKCOMP-TB-NAME
004700            INDEXED BY QCKCOMP-TB-IX.
004800         10  QCKCOMP-TB-ID          PIC X(04).
004900         10  QCKCOMP-TB-NAME        PIC X(60).
