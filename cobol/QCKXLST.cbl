000100 *************************
000200  IDENTIFICATION DIVISION.
000300 *************************
000400  PROGRAM-ID.     QCKXLST.
000500  AUTHOR.         MOHAN D SWAMINATHAN.
000600  INSTALLATION.   WEIGHBRIDGE AND QUALITY CONTROL SYSTEMS.
000700  DATE-WRITTEN.   29 JUL 1994.
000800  DATE-COMPILED.
000900  SECURITY.       THIS PROGRAM IS PROPRIETARY AND CONFIDENTIAL
001000                  TO THE WEIGHBRIDGE GATE SYSTEM. ACCESS IS
001100                  RESTRICTED TO APPLICATION PROGRAMMING STAFF.
001200 *
001300 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO RETURN THE COMPANY
001400 *               MASTER READ-SIDE LISTS. OPTION "F" RETURNS THE
001500 *               FULL COMPANY RECORD FOR EVERY ROW; OPTION "N"
001600 *               RETURNS COMPANY-NAME ONLY, WITH ADDRESS LINES AND
001700 *               CREATE-DATE LEFT BLANK/ZERO, MATCHING THE TWO
001800 *               READ-SIDE METHODS ON THE COMPANY SERVICE.
001900 *
002000 *----------------------------------------------------------------*
002100 * HISTORY OF MODIFICATION:
002200 *----------------------------------------------------------------*
002300 *|USER    |DATE      | TAG      | DESCRIPTION                   |
002400 *----------------------------------------------------------------*
002500 *|MDSWL   |29/07/1994| Q3GT03   | INITIAL VERSION.                |
002600 *|PJT     |19/02/1996| Q3GT03A  | ROWS RETURNED IN QCKCOMP KEY    |
002700 *|        |          |          | SEQUENCE (COMPANY-ID ASCENDING).|
002800 *|NGU     |16/05/2021| Q4GT15   | NAME-ONLY OPTION ADDED, AVOIDS  |
002900 *|        |          |          | SHIPPING ADDRESS/DATE WHEN THE  |
003000 *|        |          |          | CALLER ONLY WANTS THE NAME.     |
003100 *|NGU     |12/11/2021| Q4GT16   | FULL-RECORD OPTION NOW BLANKS   |
003200 *|        |          |          | THE CREATE-DATE COLUMN FOR PRE- |
003300 *|        |          |          | CONVERSION ROWS INSTEAD OF      |
003400 *|        |          |          | SHOWING 00000000.               |
003500 *----------------------------------------------------------------*
003600  EJECT
003700 **********************
003800  ENVIRONMENT DIVISION.
003900 **********************
004000  CONFIGURATION SECTION.
004100  SOURCE-COMPUTER.  IBM-AS400.
004200  OBJECT-COMPUTER.  IBM-AS400.
004300  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                    UPSI-0 IS UPSI-SWITCH-0
004500                      ON  STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.
004700
004800  INPUT-OUTPUT SECTION.
004900  FILE-CONTROL.
005000      SELECT QCKCOMP ASSIGN TO DATABASE-QCKCOMP
005100             ORGANIZATION      IS INDEXED
005200             ACCESS MODE       IS SEQUENTIAL
005300             RECORD KEY        IS QCKCOMP-COMPANYID
005400             FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600 ***************
005700  DATA DIVISION.
005800 ***************
005900  FILE SECTION.
006000 **************
006100  FD  QCKCOMP
006200      LABEL RECORDS ARE OMITTED
006300      DATA RECORD IS QCKCOMP-RECORD.
006400      COPY QCKCOMP.
006500
006600  WORKING-STORAGE SECTION.
006700 *************************
006800  01  FILLER                          PIC X(24)        VALUE
006900      "** PROGRAM QCKXLST **".
007000
007100 * ALTERNATE VIEW - CREATE-DATE SPLIT INTO CENTURY/YEAR AND
007200 * MONTH/DAY, SO A ROW WRITTEN BEFORE THE CREATE-DATE COLUMN
007300 * WAS ADDED (ZERO IN EITHER HALF) CAN BE DETECTED AND LEFT
007400 * BLANK RATHER THAN DISPLAYED AS 00000000.
007500  01  WK-C-CREATEDATE-WORK            PIC 9(08)        VALUE ZERO.
007600  01  WK-C-CREATEDATE-PARTS REDEFINES WK-C-CREATEDATE-WORK.
007700      05  WK-C-CREATEDATE-CY          PIC 9(04).
007800      05  WK-C-CREATEDATE-MD          PIC 9(04).
007900
008000 * ------------------ PROGRAM WORKING STORAGE -------------------*
008100  01    WK-C-COMMON.
008200  COPY QCKCMWS.
008300
008400 *****************
008500  LINKAGE SECTION.
008600 *****************
008700  COPY QCKLLST.
008800  EJECT
008900 ********************************************
009000  PROCEDURE DIVISION USING WK-C-XLST-RECORD.
009100 ********************************************
009200  MAIN-MODULE.
009300      PERFORM A000-PROCESS-CALLED-ROUTINE
009400         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500      PERFORM Z000-END-PROGRAM-ROUTINE
009600         THRU Z999-END-PROGRAM-ROUTINE-EX.
009700      EXIT PROGRAM.
009800
009900 *----------------------------------------------------------------*
010000  A000-PROCESS-CALLED-ROUTINE.
010100 *----------------------------------------------------------------*
010200      MOVE    ZERO               TO    WK-C-XLST-ROW-COUNT.
010300      MOVE    SPACES             TO    WK-C-XLST-ERROR-CD.
010400
010500      OPEN INPUT QCKCOMP.
010600      IF  NOT WK-C-SUCCESSFUL
010700          IF  WK-C-FILE-STATUS = "05" OR "35"
010800              GO TO A099-PROCESS-CALLED-ROUTINE-EX
010900          ELSE
011000              DISPLAY "QCKXLST - OPEN FILE ERROR - QCKCOMP"
011100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200              GO TO Y900-ABNORMAL-TERMINATION.
011300
011400  A010-BUILD-NEXT-ROW.
011500      READ QCKCOMP NEXT RECORD AT END
011600          GO TO A090-CLOSE-MASTER.
011700
011800      IF  NOT WK-C-SUCCESSFUL
011900          DISPLAY "QCKXLST - READ FILE ERROR - QCKCOMP"
012000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012100          GO TO Y900-ABNORMAL-TERMINATION.
012200
012300      IF  WK-C-XLST-ROW-COUNT    =     2000
012400          GO TO A090-CLOSE-MASTER.
012500
012600      ADD     1                  TO    WK-C-XLST-ROW-COUNT.
012700      MOVE    QCKCOMP-COMPANYID TO
012800          WK-C-XLST-COMPANYID (WK-C-XLST-ROW-COUNT).
012900      MOVE    QCKCOMP-COMPANYNAME TO
013000          WK-C-XLST-COMPANYNAME (WK-C-XLST-ROW-COUNT).
013100
013200      IF  WK-C-XLST-OPTION       =     "N"
013300          MOVE    SPACES             TO
013400              WK-C-XLST-ADDR-LINE1 (WK-C-XLST-ROW-COUNT)
013500              WK-C-XLST-ADDR-LINE2 (WK-C-XLST-ROW-COUNT)
013600          MOVE    ZERO               TO
013700              WK-C-XLST-CREATEDATE (WK-C-XLST-ROW-COUNT)
013800      ELSE
013900          MOVE    QCKCOMP-COMPANYADDR TO
014000              WK-C-XLST-ADDR-LINE1 (WK-C-XLST-ROW-COUNT)
014100          MOVE    SPACES             TO
014200              WK-C-XLST-ADDR-LINE2 (WK-C-XLST-ROW-COUNT)
014300          MOVE    QCKCOMP-CREATED-DT TO  WK-C-CREATEDATE-WORK
014400          IF  WK-C-CREATEDATE-CY     =     ZERO
014500              OR  WK-C-CREATEDATE-MD =     ZERO
014600              MOVE    ZERO               TO
014700                  WK-C-XLST-CREATEDATE (WK-C-XLST-ROW-COUNT)
014800          ELSE
014900              MOVE    WK-C-CREATEDATE-WORK TO
015000                  WK-C-XLST-CREATEDATE (WK-C-XLST-ROW-COUNT).
015100
015200      GO TO A010-BUILD-NEXT-ROW.
015300
015400  A090-CLOSE-MASTER.
015500      CLOSE QCKCOMP.
015600      IF  NOT WK-C-SUCCESSFUL
015700          DISPLAY "QCKXLST - CLOSE FILE ERROR - QCKCOMP"
015800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015900
016000  A099-PROCESS-CALLED-ROUTINE-EX.
016100      EXIT.
016200 *----------------------------------------------------------------*
016300 *                   PROGRAM SUBROUTINE                          *
016400 *----------------------------------------------------------------*
016500  Y900-ABNORMAL-TERMINATION.
016600      PERFORM Z000-END-PROGRAM-ROUTINE.
016700      EXIT PROGRAM.
016800
016900  Z000-END-PROGRAM-ROUTINE.
017000      EXIT.
017100
017200  Z999-END-PROGRAM-ROUTINE-EX.
017300      EXIT.
017400
017500 ******************************************************************
017600 ************** END OF PROGRAM SOURCE -  QCKXLST *****************
017700 ******************************************************************
