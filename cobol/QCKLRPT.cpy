000100* QCKLRPT.cpy  -  LINKAGE BLOCK FOR QCKVRPT (SINGLE-TICKET
000200*                  QUALITY REPORT ASSEMBLY)
000300*****************************************************************
000400* Q4GT23 09/08/2026 BRNHL  - WK-C-VRPT-FS ADDED.  THE RESOLVED
000500*                            FIELDS ARE NOW ALSO WRITTEN OUT TO
000600*                            THE QCKQRPT PRINT FILE (QCKRPT-ROW
000700*                            IN QCKDASH.cpy) BEFORE RETURN, SO
000800*                            A WRITE FAILURE THERE NEEDS ITS OWN
000900*                            FILE STATUS HOME.
001000*-----------------------------------------------------------------
001100 01  WK-C-VRPT-RECORD.
001200     05  WK-C-VRPT-INPUT.
001300         10  WK-C-VRPT-TICKETNO      PIC 9(09).
001400     05  WK-C-VRPT-OUTPUT.
001500         10  WK-C-VRPT-REPORTDATE    PIC X(10).
001600         10  WK-C-VRPT-TRANTYPE      PIC X(08).
001700         10  WK-C-VRPT-VEHICLENO     PIC X(20).
001800         10  WK-C-VRPT-MATRLORPROD   PIC X(60).
001900         10  WK-C-VRPT-PARTYNAME     PIC X(60).
002000         10  WK-C-VRPT-PARTYADDR     PIC X(100).
002100         10  WK-C-VRPT-COMPANYNAME   PIC X(60).
002200         10  WK-C-VRPT-COMPANYADDR   PIC X(100).
002300         10  WK-C-VRPT-MATRLTYPE     PIC X(20).
002400         10  WK-C-VRPT-PARM-COUNT    PIC 9(02) COMP-3 VALUE ZERO.
002500         10  WK-C-VRPT-PARAMETERS OCCURS 20 TIMES
002600                INDEXED BY WK-C-VRPT-PARM-IX.
002700             15  WK-C-VRPT-PARM-NAME     PIC X(30).
002800             15  WK-C-VRPT-PARM-VALUE    PIC S9(05)V9(02).
002900     05  WK-C-VRPT-ERROR-CD          PIC X(07) VALUE SPACES.
003000     05  WK-C-VRPT-FS                PIC X(02) VALUE SPACES.
003100*            FILE STATUS OF THE LAST QCKQRPT WRITE ATTEMPTED BY
003200*            THIS CALL, SEE TAG Q4GT23.
